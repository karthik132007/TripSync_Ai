000100******************************************************************
000200*    COPYBOOK:     DESTMSTR                                     *
000300*    DESCRIPTION:  TRIPSYNC DESTINATION MASTER RECORD           *
000400*                  ONE ENTRY PER TRAVEL DESTINATION - CARRIES   *
000500*                  TAGS, BEST-FOR SLOTS, SEASONS AND BUDGET     *
000600*                  BAND.  SHARED BY TSMERGE, TSENRICH, TSRECOMD,*
000700*                  TSHOTPRP AND TSSIMILR.                       *
000800*    RECORD LENGTH:  353 BYTES                                 *
000900******************************************************************
001000* MAINTENANCE HISTORY                                           *
001100*   06/14/91  RTC  ORIGINAL LAYOUT FOR TS-0001 CONVERSION        *
001200*   03/02/93  RTC  ADDED DEST-SEASON SLOTS PER TS-0118           *
001300*   11/09/98  DAP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD    *
001400*   05/21/03  KLM  WIDENED DEST-COUNTRY TO X(20) PER TS-0344     *
001500*   09/12/07  RTC  ADDED DEST-TAG-FLAT REDEFINES FOR TSENRICH    *
001600*                  TAG-CHANGED COMPARE PER TS-0512               *
001700******************************************************************
001800 01  DEST-RECORD.
001900     05  DEST-ID                     PIC 9(4).
002000     05  DEST-NAME                   PIC X(30).
002100     05  DEST-STATE                  PIC X(20).
002200     05  DEST-COUNTRY                PIC X(20).
002300     05  DEST-REGION                 PIC X(15).
002400     05  DEST-CLIMATE                PIC X(15).
002500     05  DEST-POPULARITY             PIC X(8).
002600         88  DEST-POP-OFFBEAT        VALUE 'OFFBEAT '.
002700         88  DEST-POP-MEDIUM         VALUE 'MEDIUM  '.
002800         88  DEST-POP-HIGH           VALUE 'HIGH    '.
002900         88  DEST-POP-VERYHIGH       VALUE 'VERYHIGH'.
003000     05  DEST-COST-DAY               PIC 9(7)V99.
003100     05  DEST-TRIP-DUR               PIC 9(2).
003200     05  DEST-TAG-GROUP.
003300         10  DEST-TAG OCCURS 8 TIMES PIC X(15).
003400     05  DEST-TAG-FLAT REDEFINES DEST-TAG-GROUP
003500                                     PIC X(120).
003600     05  DEST-BEST-FOR-GROUP.
003700         10  DEST-BEST-FOR OCCURS 4 TIMES
003800                                     PIC X(10).
003900     05  DEST-BEST-FOR-FLAT REDEFINES DEST-BEST-FOR-GROUP
004000                                     PIC X(40).
004100     05  DEST-SEASON-GROUP.
004200         10  DEST-SEASON OCCURS 4 TIMES
004300                                     PIC X(10).
004400     05  DEST-BUDGET                 PIC X(6).
004500         88  DEST-BUDGET-LOW         VALUE 'LOW   '.
004600         88  DEST-BUDGET-MID         VALUE 'MID   '.
004700         88  DEST-BUDGET-HIGH        VALUE 'HIGH  '.
004800     05  FILLER                      PIC X(24).
