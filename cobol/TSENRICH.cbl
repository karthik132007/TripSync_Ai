000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSENRICH.
000300 AUTHOR. T G DUNMORE.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 07/15/91.
000600 DATE-COMPILED. 07/15/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  SECOND JOB STEP IN THE TRIPSYNC STREAM.  READS THE *
001300*                  DESTINATION MASTER ONE RECORD AT A TIME AND RUNS THE *
001400*                  TAG-ENRICHMENT RULE ENGINE AGAINST IT: VALIDATES THE *
001500*                  EXISTING TAG SLOTS AGAINST THE 31-WORD ALLOWED LIST, *
001600*                  DERIVES NINE NAME/TAG FEATURE FLAGS, APPENDS *
001700*                  CANDIDATE TAGS IN A FIXED RULE ORDER, PADS FROM A *
001800*                  FALLBACK LIST TO AT LEAST SEVEN TAGS, AND CAPS THE *
001900*                  RESULT AT EIGHT.  THE UPDATED RECORD IS REWRITTEN TO *
002000*                  THE ENRICHED OUTPUT FILE.                       *
002100*
002200*                  RPTFILE WAS OPENED BY TSRECOMD EARLIER IN THIS JOB *
002300*                  STREAM - THIS STEP OPENS IT EXTEND AND ADDS THE *
002400*                  ENRICH SECTION.                                 *
002500*
002600******************************************************************
002700*
002800*                  INPUT FILES   -  DESTFILE                       *
002900*                  OUTPUT FILES  -  ENRICHED, RPTFILE (EXTEND)     *
003000*                  DUMP FILE     -  SYSOUT                         *
003100*
003200******************************************************************
003300* MAINTENANCE HISTORY                                             *
003400*   07/15/91  TGD  ORIGINAL PROGRAM FOR TS-0006                   TS-0006
003500*   03/02/93  RTC  ADDED HERITAGE AND SPIRITUAL FLAGS PER TS-0119 TS-0119
003600*   09/14/95  TGD  ADDED THE COLD-CLIMATE/MOUNTAIN WINTER-SPORTS   *
003700*                  CANDIDATE RULE PER TS-0141                     TS-0141
003800*   11/09/98  DAP  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO CHANGE *
003900*   05/21/03  KLM  FALLBACK PADDING NOW SKIPS DUPLICATES CORRECTLY *
004000*                  PER TS-0345 (WAS PADDING PAST 8 IN SOME CASES) TS-0345
004100*   09/12/07  RTC  ORIGINAL-TAG-SLOT SPACE-CHECK TIGHTENED SO A   *
004200*                  SLOT OF ALL SPACES IS NEVER RE-APPENDED, TS-0512
004300*   03/03/08  KLM  FEATURE-FLAGS NOW RE-INITIALIZED AT THE TOP OF  *
004400*                  350-COMPUTE-FEATURE-FLAGS - A FLAG SET 'Y' ON  *
004500*                  ONE DESTINATION WAS STAYING 'Y' FOR EVERY LATER *
004600*                  RECORD SINCE WORKING-STORAGE IS SHARED, TS-0533 TS-0533
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT DESTFILE
006100     ASSIGN TO UT-S-DESTIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT ENRICHED
006600     ASSIGN TO UT-S-ENRICH
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT RPTFILE
007100     ASSIGN TO UT-S-RPTOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(132).
008400
008500 FD  DESTFILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 353 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS DEST-FILE-REC.
009100 01  DEST-FILE-REC  PIC X(353).
009200
009300 FD  ENRICHED
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 353 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ENRICHED-REC.
009900 01  ENRICHED-REC  PIC X(353).
010000
010100 FD  RPTFILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RPT-FILE-REC.
010700 01  RPT-FILE-REC  PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000
011100 01  FILE-STATUS-CODES.
011200     05  OFCODE                  PIC X(2).
011300         88 CODE-WRITE    VALUE SPACES.
011400
011500** DESTINATION MASTER - REWRITTEN IN PLACE (SHARED LAYOUT)
011600 COPY DESTMSTR.
011700
011800 01  WS-ORIG-TAG-GROUP.
011900     05  WS-ORIG-TAG OCCURS 8 TIMES
012000                                    PIC X(15).
012100 01  WS-ORIG-TAG-FLAT REDEFINES WS-ORIG-TAG-GROUP
012200                                    PIC X(120).
012300
012400 01  WS-WORK-TAG-TBL.
012500     05  WS-WORK-TAGS OCCURS 20 TIMES
012600                                    PIC X(15).
012700
012800 01  WS-NAME-WORK.
012900     05  WS-NAME-LOWER              PIC X(30).
013000 01  WS-CLIMATE-WORK.
013100     05  WS-CLIMATE-LOWER           PIC X(15).
013200
013300 01  WS-CANDIDATE-TAG                PIC X(15).
013400
013500****** THE 31 ALLOWED TAGS - HELD AS A LITERAL TABLE, THE
013600****** WAY THE SHOP CARRIES SMALL STATIC LOOKUP LISTS
013700 01  ALLOWED-TAG-LITS.
013800     05  FILLER  PIC X(15) VALUE 'adventure'.
013900     05  FILLER  PIC X(15) VALUE 'beach'.
014000     05  FILLER  PIC X(15) VALUE 'bird-watching'.
014100     05  FILLER  PIC X(15) VALUE 'boating'.
014200     05  FILLER  PIC X(15) VALUE 'camping'.
014300     05  FILLER  PIC X(15) VALUE 'canyon'.
014400     05  FILLER  PIC X(15) VALUE 'caves'.
014500     05  FILLER  PIC X(15) VALUE 'culture'.
014600     05  FILLER  PIC X(15) VALUE 'desert'.
014700     05  FILLER  PIC X(15) VALUE 'food'.
014800     05  FILLER  PIC X(15) VALUE 'forest'.
014900     05  FILLER  PIC X(15) VALUE 'heritage'.
015000     05  FILLER  PIC X(15) VALUE 'history'.
015100     05  FILLER  PIC X(15) VALUE 'islands'.
015200     05  FILLER  PIC X(15) VALUE 'lakes'.
015300     05  FILLER  PIC X(15) VALUE 'luxury'.
015400     05  FILLER  PIC X(15) VALUE 'mountains'.
015500     05  FILLER  PIC X(15) VALUE 'nature'.
015600     05  FILLER  PIC X(15) VALUE 'nightlife'.
015700     05  FILLER  PIC X(15) VALUE 'offbeat'.
015800     05  FILLER  PIC X(15) VALUE 'paragliding'.
015900     05  FILLER  PIC X(15) VALUE 'peaceful'.
016000     05  FILLER  PIC X(15) VALUE 'rafting'.
016100     05  FILLER  PIC X(15) VALUE 'river'.
016200     05  FILLER  PIC X(15) VALUE 'romantic'.
016300     05  FILLER  PIC X(15) VALUE 'safari'.
016400     05  FILLER  PIC X(15) VALUE 'skiing'.
016500     05  FILLER  PIC X(15) VALUE 'spiritual'.
016600     05  FILLER  PIC X(15) VALUE 'trekking'.
016700     05  FILLER  PIC X(15) VALUE 'water-sports'.
016800     05  FILLER  PIC X(15) VALUE 'waterfalls'.
016900 01  ALLOWED-TAG-TBL REDEFINES ALLOWED-TAG-LITS.
017000     05  ALLOWED-TAG OCCURS 31 TIMES
017100                                  PIC X(15)
017200                                  INDEXED BY AT-IDX.
017300
017400****** GENERIC FALLBACK LIST - TRIED IN THIS ORDER
017500 01  FALLBACK-TAG-LITS.
017600     05  FILLER  PIC X(15) VALUE 'nature'.
017700     05  FILLER  PIC X(15) VALUE 'culture'.
017800     05  FILLER  PIC X(15) VALUE 'history'.
017900     05  FILLER  PIC X(15) VALUE 'food'.
018000     05  FILLER  PIC X(15) VALUE 'offbeat'.
018100     05  FILLER  PIC X(15) VALUE 'peaceful'.
018200     05  FILLER  PIC X(15) VALUE 'adventure'.
018300 01  FALLBACK-TAG-TBL REDEFINES FALLBACK-TAG-LITS.
018400     05  FALLBACK-TAG OCCURS 7 TIMES PIC X(15).
018500
018600 COPY TSRPTLIN.
018700
018800 01  RPT-TOTALS-LINE.
018900     05  FILLER                     PIC X(05)  VALUE SPACES.
019000     05  RTL-LABEL-O                PIC X(30).
019100     05  RTL-VALUE-O                PIC ZZZ,ZZ9.
019200     05  FILLER                     PIC X(88)  VALUE SPACES.
019300
019400 01  FEATURE-FLAGS.
019500     05  FLAG-BEACH-SW              PIC X(01) VALUE 'N'.
019600         88 FLAG-BEACH          VALUE 'Y'.
019700     05  FLAG-MOUNTAIN-SW           PIC X(01) VALUE 'N'.
019800         88 FLAG-MOUNTAIN       VALUE 'Y'.
019900     05  FLAG-DESERT-SW             PIC X(01) VALUE 'N'.
020000         88 FLAG-DESERT         VALUE 'Y'.
020100     05  FLAG-SAFARI-SW             PIC X(01) VALUE 'N'.
020200         88 FLAG-SAFARI         VALUE 'Y'.
020300     05  FLAG-WATERFALL-SW          PIC X(01) VALUE 'N'.
020400         88 FLAG-WATERFALL      VALUE 'Y'.
020500     05  FLAG-CAVE-SW               PIC X(01) VALUE 'N'.
020600         88 FLAG-CAVE           VALUE 'Y'.
020700     05  FLAG-CITY-FOOD-SW          PIC X(01) VALUE 'N'.
020800         88 FLAG-CITY-FOOD      VALUE 'Y'.
020900     05  FLAG-HERITAGE-SW           PIC X(01) VALUE 'N'.
021000         88 FLAG-HERITAGE       VALUE 'Y'.
021100     05  FLAG-SPIRITUAL-SW          PIC X(01) VALUE 'N'.
021200         88 FLAG-SPIRITUAL      VALUE 'Y'.
021300     05  FLAG-COLD-CLIMATE-SW       PIC X(01) VALUE 'N'.
021400         88 FLAG-COLD-CLIMATE   VALUE 'Y'.
021500
021600 01  FLAGS-AND-SWITCHES.
021700     05  MORE-DEST-SW               PIC X(01) VALUE 'Y'.
021800         88 NO-MORE-DEST        VALUE 'N'.
021900     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
022000         88 TAG-FOUND           VALUE 'Y'.
022100     05  WS-DUP-SW                  PIC X(01) VALUE 'N'.
022200         88 DUP-FOUND           VALUE 'Y'.
022300     05  WS-ALLOWED-SW              PIC X(01) VALUE 'N'.
022400         88 TAG-ALLOWED         VALUE 'Y'.
022500     05  WS-BESTFOR-SW              PIC X(01) VALUE 'N'.
022600         88 BESTFOR-FOUND       VALUE 'Y'.
022700
022800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022900     05  TAG-IDX                    PIC 9(02) COMP.
023000     05  WS-JJ                      PIC 9(02) COMP.
023100     05  WS-K                       PIC 9(02) COMP.
023200     05  BF-IDX                     PIC 9(02) COMP.
023300     05  WS-FB-IDX                  PIC 9(02) COMP.
023400     05  WS-WORK-COUNT              PIC 9(02) COMP.
023500     05  WS-TALLY                   PIC 9(03) COMP.
023600     05  RECORDS-READ               PIC 9(07) COMP.
023700     05  RECORDS-WRITTEN            PIC 9(07) COMP.
023800     05  RECORDS-CHANGED            PIC 9(07) COMP.
023900     05  WS-PAGE-NBR                PIC 9(03) COMP.
024000
024100 01  MISC-WS-FLDS.
024200     05  WS-BESTFOR-SEEK            PIC X(10).
024300
024400 01  WS-RUN-DATE-FLDS.
024500     05  WS-RUN-DATE.
024600         10  WS-RUN-YYYY            PIC 9(04).
024700         10  WS-RUN-MM              PIC 9(02).
024800         10  WS-RUN-DD              PIC 9(02).
024900
025000 77  ZERO-VAL                       PIC 9(01) VALUE ZERO.
025100 77  ONE-VAL                        PIC 9(01) VALUE 1.
025200
025300 COPY TSABEND.
025400
025500 PROCEDURE DIVISION.
025600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025700     PERFORM 210-READ-DEST THRU 210-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-DEST.
026000     PERFORM 700-PRINT-TOTALS THRU 700-EXIT.
026100     PERFORM 900-CLEANUP THRU 900-EXIT.
026200     MOVE +0 TO RETURN-CODE.
026300     GOBACK.
026400
026500 000-HOUSEKEEPING.
026600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
026700     DISPLAY '******** BEGIN JOB TSENRICH ********'.
026800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026900     MOVE 1 TO WS-PAGE-NBR.
027000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027100     OPEN OUTPUT SYSOUT.
027200     OPEN INPUT DESTFILE.
027300     IF NOT CODE-WRITE
027400         MOVE 'DESTFILE OPEN FAILED'   TO ABEND-REASON
027500         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
027600         MOVE OFCODE                   TO ACTUAL-VAL
027700         GO TO 1000-ABEND-RTN
027800     END-IF.
027900     OPEN OUTPUT ENRICHED.
028000     IF NOT CODE-WRITE
028100         MOVE 'ENRICHED OPEN FAILED'    TO ABEND-REASON
028200         MOVE 'FILE STATUS 00'          TO EXPECTED-VAL
028300         MOVE OFCODE                    TO ACTUAL-VAL
028400         GO TO 1000-ABEND-RTN
028500     END-IF.
028600     OPEN EXTEND RPTFILE.
028700     PERFORM 630-PRINT-PAGE-HDR THRU 630-EXIT.
028800     MOVE 'ENRICH SECTION' TO SECTION-TITLE-O.
028900     WRITE RPT-FILE-REC FROM WS-RPT-SECTION-HDR
029000         AFTER ADVANCING 2.
029100 000-EXIT.
029200     EXIT.
029300
029400 210-READ-DEST.
029500     READ DESTFILE INTO DEST-RECORD
029600         AT END
029700         MOVE 'N' TO MORE-DEST-SW
029800         GO TO 210-EXIT
029900     END-READ.
030000 210-EXIT.
030100     EXIT.
030200
030300 100-MAINLINE.
030400     ADD 1 TO RECORDS-READ.
030500     MOVE DEST-TAG-GROUP TO WS-ORIG-TAG-GROUP.
030600     MOVE ZERO TO WS-WORK-COUNT.
030700     MOVE SPACES TO WS-WORK-TAG-TBL.
030800     MOVE DEST-NAME TO WS-NAME-LOWER.
030900     INSPECT WS-NAME-LOWER CONVERTING
031000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
031100         'abcdefghijklmnopqrstuvwxyz'.
031200     MOVE DEST-CLIMATE TO WS-CLIMATE-LOWER.
031300     INSPECT WS-CLIMATE-LOWER CONVERTING
031400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
031500         'abcdefghijklmnopqrstuvwxyz'.
031600     PERFORM 300-VALIDATE-TAGS THRU 300-EXIT.
031700     PERFORM 350-COMPUTE-FEATURE-FLAGS THRU 350-EXIT.
031800     PERFORM 400-BUILD-CANDIDATES THRU 400-EXIT.
031900     PERFORM 460-PAD-FALLBACK THRU 460-EXIT.
032000     PERFORM 465-TRUNCATE-AND-STORE THRU 465-EXIT.
032100     IF DEST-TAG-FLAT NOT = WS-ORIG-TAG-FLAT
032200         ADD 1 TO RECORDS-CHANGED
032300     END-IF.
032400     WRITE ENRICHED-REC FROM DEST-RECORD.
032500     ADD 1 TO RECORDS-WRITTEN.
032600     PERFORM 210-READ-DEST THRU 210-EXIT.
032700 100-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* 300-VALIDATE-TAGS - EACH ORIGINAL SLOT IS TRIMMED,
033200* LOWERED, CHECKED AGAINST THE ALLOWED LIST AND AGAINST WHAT HAS
033300* ALREADY BEEN KEPT; "NAN" AND BLANK ARE DISCARDED OUTRIGHT
033400******************************************************************
033500 300-VALIDATE-TAGS.
033600     PERFORM 310-VALIDATE-ONE-TAG THRU 310-EXIT
033700             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8.
033800 300-EXIT.
033900     EXIT.
034000
034100 310-VALIDATE-ONE-TAG.
034200     MOVE WS-ORIG-TAG(TAG-IDX) TO WS-CANDIDATE-TAG.
034300     INSPECT WS-CANDIDATE-TAG CONVERTING
034400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
034500         'abcdefghijklmnopqrstuvwxyz'.
034600     IF WS-CANDIDATE-TAG NOT = SPACES
034700                        AND WS-CANDIDATE-TAG NOT = 'nan'
034800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
034900     END-IF.
035000 310-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400* 350-COMPUTE-FEATURE-FLAGS - ONE SUB-PARAGRAPH PER FLAG.
035500* EACH TESTS THE VALIDATED TAG LIST FIRST, THEN THE LOWERED NAME
035600* (OR CLIMATE) FOR THE FLAG'S KEYWORD SET VIA INSPECT TALLYING
035700******************************************************************
035800 350-COMPUTE-FEATURE-FLAGS.
035900     INITIALIZE FEATURE-FLAGS.
036000     PERFORM 351-FLAG-BEACH THRU 351-EXIT.
036100     PERFORM 352-FLAG-MOUNTAIN THRU 352-EXIT.
036200     PERFORM 353-FLAG-DESERT THRU 353-EXIT.
036300     PERFORM 354-FLAG-SAFARI THRU 354-EXIT.
036400     PERFORM 355-FLAG-WATERFALL THRU 355-EXIT.
036500     PERFORM 356-FLAG-CAVE THRU 356-EXIT.
036600     PERFORM 357-FLAG-CITY-FOOD THRU 357-EXIT.
036700     PERFORM 358-FLAG-HERITAGE THRU 358-EXIT.
036800     PERFORM 359-FLAG-SPIRITUAL THRU 359-EXIT.
036900     IF FLAG-MOUNTAIN
037000         MOVE 0 TO WS-TALLY
037100         INSPECT WS-CLIMATE-LOWER TALLYING WS-TALLY
037200                 FOR ALL 'cold'
037300         IF WS-TALLY > 0
037400             MOVE 'Y' TO FLAG-COLD-CLIMATE-SW
037500         END-IF
037600     END-IF.
037700 350-EXIT.
037800     EXIT.
037900
038000 351-FLAG-BEACH.
038100     MOVE 'N' TO WS-FOUND-SW.
038200     PERFORM 371-TAG-CHK-BEACH THRU 371-EXIT
038300             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
038400     IF TAG-FOUND
038500         MOVE 'Y' TO FLAG-BEACH-SW
038600     ELSE
038700         MOVE 0 TO WS-TALLY
038800         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
038900             FOR ALL 'island' ALL 'beach' ALL 'goa'
039000                 ALL 'kovalam' ALL 'varkala' ALL 'gokarna'
039100         IF WS-TALLY > 0
039200             MOVE 'Y' TO FLAG-BEACH-SW
039300         END-IF
039400     END-IF.
039500 351-EXIT.
039600     EXIT.
039700
039800 371-TAG-CHK-BEACH.
039900     IF DEST-TAG(TAG-IDX) = 'beach' OR DEST-TAG(TAG-IDX) = 'islands'
040000         MOVE 'Y' TO WS-FOUND-SW
040100     END-IF.
040200 371-EXIT.
040300     EXIT.
040400
040500 352-FLAG-MOUNTAIN.
040600     MOVE 'N' TO WS-FOUND-SW.
040700     PERFORM 372-TAG-CHK-MOUNTAIN THRU 372-EXIT
040800             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
040900     IF TAG-FOUND
041000         MOVE 'Y' TO FLAG-MOUNTAIN-SW
041100     ELSE
041200         MOVE 0 TO WS-TALLY
041300         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
041400             FOR ALL 'hill' ALL 'hills' ALL 'ghat' ALL 'ghats'
041500                 ALL 'valley' ALL 'pass' ALL 'la' ALL 'top'
041600                 ALL 'peak' ALL 'ked' ALL 'tawang' ALL 'gangtok'
041700                 ALL 'darjeeling' ALL 'nainital' ALL 'ooty'
041800                 ALL 'kodaikanal'
041900         IF WS-TALLY > 0
042000             MOVE 'Y' TO FLAG-MOUNTAIN-SW
042100         END-IF
042200     END-IF.
042300 352-EXIT.
042400     EXIT.
042500
042600 372-TAG-CHK-MOUNTAIN.
042700     IF DEST-TAG(TAG-IDX) = 'mountains'
042800         MOVE 'Y' TO WS-FOUND-SW
042900     END-IF.
043000 372-EXIT.
043100     EXIT.
043200
043300 353-FLAG-DESERT.
043400     MOVE 'N' TO WS-FOUND-SW.
043500     PERFORM 373-TAG-CHK-DESERT THRU 373-EXIT
043600             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
043700     IF TAG-FOUND
043800         MOVE 'Y' TO FLAG-DESERT-SW
043900     ELSE
044000         MOVE 0 TO WS-TALLY
044100         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
044200             FOR ALL 'rann' ALL 'thar' ALL 'jaisalmer'
044300                 ALL 'bikaner'
044400         IF WS-TALLY > 0
044500             MOVE 'Y' TO FLAG-DESERT-SW
044600         END-IF
044700     END-IF.
044800 353-EXIT.
044900     EXIT.
045000
045100 373-TAG-CHK-DESERT.
045200     IF DEST-TAG(TAG-IDX) = 'desert'
045300         MOVE 'Y' TO WS-FOUND-SW
045400     END-IF.
045500 373-EXIT.
045600     EXIT.
045700
045800 354-FLAG-SAFARI.
045900     MOVE 'N' TO WS-FOUND-SW.
046000     PERFORM 374-TAG-CHK-SAFARI THRU 374-EXIT
046100             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
046200     IF TAG-FOUND
046300         MOVE 'Y' TO FLAG-SAFARI-SW
046400     ELSE
046500         MOVE 0 TO WS-TALLY
046600         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
046700             FOR ALL 'national park' ALL 'tiger reserve'
046800                 ALL 'wildlife' ALL 'sanctuary' ALL 'safari'
046900         IF WS-TALLY > 0
047000             MOVE 'Y' TO FLAG-SAFARI-SW
047100         END-IF
047200     END-IF.
047300 354-EXIT.
047400     EXIT.
047500
047600 374-TAG-CHK-SAFARI.
047700     IF DEST-TAG(TAG-IDX) = 'safari'
047800         MOVE 'Y' TO WS-FOUND-SW
047900     END-IF.
048000 374-EXIT.
048100     EXIT.
048200
048300 355-FLAG-WATERFALL.
048400     MOVE 'N' TO WS-FOUND-SW.
048500     PERFORM 375-TAG-CHK-WATERFALL THRU 375-EXIT
048600             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
048700     IF TAG-FOUND
048800         MOVE 'Y' TO FLAG-WATERFALL-SW
048900     ELSE
049000         MOVE 0 TO WS-TALLY
049100         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
049200             FOR ALL 'falls' ALL 'waterfall'
049300         IF WS-TALLY > 0
049400             MOVE 'Y' TO FLAG-WATERFALL-SW
049500         END-IF
049600     END-IF.
049700 355-EXIT.
049800     EXIT.
049900
050000 375-TAG-CHK-WATERFALL.
050100     IF DEST-TAG(TAG-IDX) = 'waterfalls'
050200         MOVE 'Y' TO WS-FOUND-SW
050300     END-IF.
050400 375-EXIT.
050500     EXIT.
050600
050700 356-FLAG-CAVE.
050800     MOVE 'N' TO WS-FOUND-SW.
050900     PERFORM 376-TAG-CHK-CAVE THRU 376-EXIT
051000             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
051100     IF TAG-FOUND
051200         MOVE 'Y' TO FLAG-CAVE-SW
051300     ELSE
051400         MOVE 0 TO WS-TALLY
051500         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
051600             FOR ALL 'cave' ALL 'ajanta' ALL 'ellora'
051700                 ALL 'badami'
051800         IF WS-TALLY > 0
051900             MOVE 'Y' TO FLAG-CAVE-SW
052000         END-IF
052100     END-IF.
052200 356-EXIT.
052300     EXIT.
052400
052500 376-TAG-CHK-CAVE.
052600     IF DEST-TAG(TAG-IDX) = 'caves'
052700         MOVE 'Y' TO WS-FOUND-SW
052800     END-IF.
052900 376-EXIT.
053000     EXIT.
053100
053200 357-FLAG-CITY-FOOD.
053300     MOVE 'N' TO WS-FOUND-SW.
053400     PERFORM 377-TAG-CHK-FOOD THRU 377-EXIT
053500             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
053600     IF TAG-FOUND
053700         MOVE 'Y' TO FLAG-CITY-FOOD-SW
053800     ELSE
053900         MOVE 0 TO WS-TALLY
054000         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
054100             FOR ALL 'mumbai' ALL 'kolkata' ALL 'lucknow'
054200                 ALL 'bangalore' ALL 'bengaluru' ALL 'chennai'
054300                 ALL 'kolhapur' ALL 'ahmedabad'
054400         IF WS-TALLY > 0
054500             MOVE 'Y' TO FLAG-CITY-FOOD-SW
054600         END-IF
054700     END-IF.
054800 357-EXIT.
054900     EXIT.
055000
055100 377-TAG-CHK-FOOD.
055200     IF DEST-TAG(TAG-IDX) = 'food'
055300         MOVE 'Y' TO WS-FOUND-SW
055400     END-IF.
055500 377-EXIT.
055600     EXIT.
055700
055800 358-FLAG-HERITAGE.
055900     MOVE 'N' TO WS-FOUND-SW.
056000     PERFORM 378-TAG-CHK-HERITAGE THRU 378-EXIT
056100             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
056200     IF TAG-FOUND
056300         MOVE 'Y' TO FLAG-HERITAGE-SW
056400     END-IF.
056500 358-EXIT.
056600     EXIT.
056700
056800 378-TAG-CHK-HERITAGE.
056900     IF DEST-TAG(TAG-IDX) = 'heritage' OR
057000        DEST-TAG(TAG-IDX) = 'culture' OR
057100        DEST-TAG(TAG-IDX) = 'history'
057200         MOVE 'Y' TO WS-FOUND-SW
057300     END-IF.
057400 378-EXIT.
057500     EXIT.
057600
057700 359-FLAG-SPIRITUAL.
057800     MOVE 'N' TO WS-FOUND-SW.
057900     PERFORM 379-TAG-CHK-SPIRITUAL THRU 379-EXIT
058000             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8 OR TAG-FOUND.
058100     IF TAG-FOUND
058200         MOVE 'Y' TO FLAG-SPIRITUAL-SW
058300     ELSE
058400         MOVE 0 TO WS-TALLY
058500         INSPECT WS-NAME-LOWER TALLYING WS-TALLY
058600             FOR ALL 'temple' ALL 'ashram' ALL 'dham'
058700                 ALL 'ganga' ALL 'ghat'
058800         IF WS-TALLY > 0
058900             MOVE 'Y' TO FLAG-SPIRITUAL-SW
059000         END-IF
059100     END-IF.
059200 359-EXIT.
059300     EXIT.
059400
059500 379-TAG-CHK-SPIRITUAL.
059600     IF DEST-TAG(TAG-IDX) = 'spiritual'
059700         MOVE 'Y' TO WS-FOUND-SW
059800     END-IF.
059900 379-EXIT.
060000     EXIT.
060100
060200******************************************************************
060300* 400-BUILD-CANDIDATES - THE FOURTEEN RULES, IN THE EXACT
060400* SPECIFIED ORDER, EACH APPENDING VIA THE COMMON 490 PARAGRAPH
060500******************************************************************
060600 400-BUILD-CANDIDATES.
060700     MOVE 'COUPLES   ' TO WS-BESTFOR-SEEK.
060800     PERFORM 470-CHECK-BEST-FOR THRU 470-EXIT.
060900     IF BESTFOR-FOUND
061000         MOVE 'romantic' TO WS-CANDIDATE-TAG
061100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
061200         MOVE 'peaceful' TO WS-CANDIDATE-TAG
061300         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
061400     END-IF.
061500
061600     MOVE 'FRIENDS   ' TO WS-BESTFOR-SEEK.
061700     PERFORM 470-CHECK-BEST-FOR THRU 470-EXIT.
061800     IF BESTFOR-FOUND
061900         MOVE 'adventure' TO WS-CANDIDATE-TAG
062000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
062100         MOVE 'nightlife' TO WS-CANDIDATE-TAG
062200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
062300     END-IF.
062400
062500     MOVE 'FAMILY    ' TO WS-BESTFOR-SEEK.
062600     PERFORM 470-CHECK-BEST-FOR THRU 470-EXIT.
062700     IF BESTFOR-FOUND
062800         MOVE 'peaceful' TO WS-CANDIDATE-TAG
062900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
063000         MOVE 'nature' TO WS-CANDIDATE-TAG
063100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
063200     END-IF.
063300
063400     MOVE 'SOLO      ' TO WS-BESTFOR-SEEK.
063500     PERFORM 470-CHECK-BEST-FOR THRU 470-EXIT.
063600     IF BESTFOR-FOUND
063700         MOVE 'offbeat' TO WS-CANDIDATE-TAG
063800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
063900         MOVE 'peaceful' TO WS-CANDIDATE-TAG
064000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
064100     END-IF.
064200
064300     IF FLAG-BEACH
064400         MOVE 'water-sports' TO WS-CANDIDATE-TAG
064500         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
064600         MOVE 'nature'       TO WS-CANDIDATE-TAG
064700         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
064800         MOVE 'romantic'     TO WS-CANDIDATE-TAG
064900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
065000         MOVE 'peaceful'     TO WS-CANDIDATE-TAG
065100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
065200         MOVE 'adventure'    TO WS-CANDIDATE-TAG
065300         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
065400         MOVE 'nightlife'    TO WS-CANDIDATE-TAG
065500         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
065600     END-IF.
065700
065800     IF FLAG-MOUNTAIN
065900         MOVE 'nature'      TO WS-CANDIDATE-TAG
066000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
066100         MOVE 'trekking'    TO WS-CANDIDATE-TAG
066200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
066300         MOVE 'camping'     TO WS-CANDIDATE-TAG
066400         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
066500         MOVE 'adventure'   TO WS-CANDIDATE-TAG
066600         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
066700         MOVE 'peaceful'    TO WS-CANDIDATE-TAG
066800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
066900         MOVE 'waterfalls'  TO WS-CANDIDATE-TAG
067000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
067100         MOVE 'offbeat'     TO WS-CANDIDATE-TAG
067200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
067300     END-IF.
067400
067500     IF FLAG-DESERT
067600         MOVE 'adventure' TO WS-CANDIDATE-TAG
067700         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
067800         MOVE 'offbeat'   TO WS-CANDIDATE-TAG
067900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
068000         MOVE 'culture'   TO WS-CANDIDATE-TAG
068100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
068200         MOVE 'safari'    TO WS-CANDIDATE-TAG
068300         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
068400         MOVE 'camping'   TO WS-CANDIDATE-TAG
068500         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
068600         MOVE 'peaceful'  TO WS-CANDIDATE-TAG
068700         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
068800     END-IF.
068900
069000     IF FLAG-SAFARI
069100         MOVE 'nature'         TO WS-CANDIDATE-TAG
069200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
069300         MOVE 'forest'         TO WS-CANDIDATE-TAG
069400         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
069500         MOVE 'adventure'      TO WS-CANDIDATE-TAG
069600         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
069700         MOVE 'safari'         TO WS-CANDIDATE-TAG
069800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
069900         MOVE 'bird-watching'  TO WS-CANDIDATE-TAG
070000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
070100         MOVE 'offbeat'        TO WS-CANDIDATE-TAG
070200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
070300         MOVE 'camping'        TO WS-CANDIDATE-TAG
070400         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
070500     END-IF.
070600
070700     IF FLAG-WATERFALL
070800         MOVE 'waterfalls' TO WS-CANDIDATE-TAG
070900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
071000         MOVE 'nature'     TO WS-CANDIDATE-TAG
071100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
071200         MOVE 'adventure'  TO WS-CANDIDATE-TAG
071300         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
071400         MOVE 'trekking'   TO WS-CANDIDATE-TAG
071500         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
071600         MOVE 'offbeat'    TO WS-CANDIDATE-TAG
071700         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
071800         MOVE 'forest'     TO WS-CANDIDATE-TAG
071900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
072000         MOVE 'camping'    TO WS-CANDIDATE-TAG
072100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
072200     END-IF.
072300
072400     IF FLAG-CAVE
072500         MOVE 'caves'     TO WS-CANDIDATE-TAG
072600         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
072700         MOVE 'adventure' TO WS-CANDIDATE-TAG
072800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
072900         MOVE 'history'   TO WS-CANDIDATE-TAG
073000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
073100         MOVE 'heritage'  TO WS-CANDIDATE-TAG
073200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
073300         MOVE 'offbeat'   TO WS-CANDIDATE-TAG
073400         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
073500         MOVE 'trekking'  TO WS-CANDIDATE-TAG
073600         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
073700     END-IF.
073800
073900     IF FLAG-HERITAGE
074000         MOVE 'heritage'  TO WS-CANDIDATE-TAG
074100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
074200         MOVE 'history'   TO WS-CANDIDATE-TAG
074300         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
074400         MOVE 'culture'   TO WS-CANDIDATE-TAG
074500         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
074600         MOVE 'food'      TO WS-CANDIDATE-TAG
074700         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
074800         MOVE 'spiritual' TO WS-CANDIDATE-TAG
074900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
075000         MOVE 'offbeat'   TO WS-CANDIDATE-TAG
075100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
075200     END-IF.
075300
075400     IF FLAG-SPIRITUAL
075500         MOVE 'spiritual' TO WS-CANDIDATE-TAG
075600         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
075700         MOVE 'peaceful'  TO WS-CANDIDATE-TAG
075800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
075900         MOVE 'culture'   TO WS-CANDIDATE-TAG
076000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
076100         MOVE 'river'     TO WS-CANDIDATE-TAG
076200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
076300     END-IF.
076400
076500     IF FLAG-CITY-FOOD
076600         MOVE 'food'      TO WS-CANDIDATE-TAG
076700         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
076800         MOVE 'nightlife' TO WS-CANDIDATE-TAG
076900         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
077000         MOVE 'culture'   TO WS-CANDIDATE-TAG
077100         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
077200     END-IF.
077300
077400     IF FLAG-COLD-CLIMATE AND FLAG-MOUNTAIN
077500         MOVE 'trekking'  TO WS-CANDIDATE-TAG
077600         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
077700         MOVE 'camping'   TO WS-CANDIDATE-TAG
077800         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
077900         MOVE 'skiing'    TO WS-CANDIDATE-TAG
078000         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
078100         MOVE 'adventure' TO WS-CANDIDATE-TAG
078200         PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT
078300     END-IF.
078400 400-EXIT.
078500     EXIT.
078600
078700 470-CHECK-BEST-FOR.
078800     MOVE 'N' TO WS-BESTFOR-SW.
078900     PERFORM 472-SCAN-BEST-FOR THRU 472-EXIT
079000             VARYING BF-IDX FROM 1 BY 1
079100             UNTIL BF-IDX > 4 OR BESTFOR-FOUND.
079200 470-EXIT.
079300     EXIT.
079400
079500 472-SCAN-BEST-FOR.
079600     IF DEST-BEST-FOR(BF-IDX) = WS-BESTFOR-SEEK
079700         MOVE 'Y' TO WS-BESTFOR-SW
079800     END-IF.
079900 472-EXIT.
080000     EXIT.
080100
080200******************************************************************
080300* 490-APPEND-CANDIDATE-TAG - SHARED BY THE TAG VALIDATOR AND THE
080400* CANDIDATE-RULE AND FALLBACK PARAGRAPHS.  ADDS WS-CANDIDATE-TAG
080500* TO WS-WORK-TAGS IF IT IS ON THE ALLOWED LIST, NOT ALREADY
080600* PRESENT, AND THE WORK BUFFER HAS ROOM
080700******************************************************************
080800 490-APPEND-CANDIDATE-TAG.
080900     MOVE 'N' TO WS-DUP-SW.
081000     IF WS-WORK-COUNT > 0
081100         PERFORM 492-CHECK-WORK-DUP THRU 492-EXIT
081200                 VARYING WS-JJ FROM 1 BY 1
081300                 UNTIL WS-JJ > WS-WORK-COUNT OR DUP-FOUND
081400     END-IF.
081500     IF NOT DUP-FOUND AND WS-WORK-COUNT < 20
081600         PERFORM 494-CHECK-ALLOWED THRU 494-EXIT
081700         IF TAG-ALLOWED
081800             ADD 1 TO WS-WORK-COUNT
081900             MOVE WS-CANDIDATE-TAG TO WS-WORK-TAGS(WS-WORK-COUNT)
082000         END-IF
082100     END-IF.
082200 490-EXIT.
082300     EXIT.
082400
082500 492-CHECK-WORK-DUP.
082600     IF WS-WORK-TAGS(WS-JJ) = WS-CANDIDATE-TAG
082700         MOVE 'Y' TO WS-DUP-SW
082800     END-IF.
082900 492-EXIT.
083000     EXIT.
083100
083200 494-CHECK-ALLOWED.
083300     MOVE 'N' TO WS-ALLOWED-SW.
083400     SET AT-IDX TO 1.
083500     SEARCH ALLOWED-TAG
083600         AT END
083700             MOVE 'N' TO WS-ALLOWED-SW
083800         WHEN ALLOWED-TAG(AT-IDX) = WS-CANDIDATE-TAG
083900             MOVE 'Y' TO WS-ALLOWED-SW
084000     END-SEARCH.
084100 494-EXIT.
084200     EXIT.
084300
084400******************************************************************
084500* 460-PAD-FALLBACK (SECOND HALF) - ONE PASS THROUGH THE
084600* SEVEN-WORD FALLBACK LIST, STOPPING AS SOON AS SEVEN TAGS ARE
084700* ON HAND
084800******************************************************************
084900 460-PAD-FALLBACK.
085000     PERFORM 462-PAD-ONE-FALLBACK THRU 462-EXIT
085100             VARYING WS-FB-IDX FROM 1 BY 1
085200             UNTIL WS-FB-IDX > 7 OR WS-WORK-COUNT >= 7.
085300 460-EXIT.
085400     EXIT.
085500
085600 462-PAD-ONE-FALLBACK.
085700     MOVE FALLBACK-TAG(WS-FB-IDX) TO WS-CANDIDATE-TAG.
085800     PERFORM 490-APPEND-CANDIDATE-TAG THRU 490-EXIT.
085900 462-EXIT.
086000     EXIT.
086100
086200 465-TRUNCATE-AND-STORE.
086300     MOVE SPACES TO DEST-TAG-GROUP.
086400     PERFORM 467-STORE-ONE-TAG THRU 467-EXIT
086500             VARYING WS-K FROM 1 BY 1
086600             UNTIL WS-K > 8 OR WS-K > WS-WORK-COUNT.
086700 465-EXIT.
086800     EXIT.
086900
087000 467-STORE-ONE-TAG.
087100     MOVE WS-WORK-TAGS(WS-K) TO DEST-TAG(WS-K).
087200 467-EXIT.
087300     EXIT.
087400
087500 630-PRINT-PAGE-HDR.
087600     MOVE SPACES            TO WS-RPT-PAGE-HDR.
087700     MOVE 'TSENRICH'        TO HDR-PROGRAM-NAME.
087800     MOVE WS-RUN-YYYY       TO HDR-YY.
087900     MOVE WS-RUN-MM         TO HDR-MM.
088000     MOVE WS-RUN-DD         TO HDR-DD.
088100     MOVE WS-PAGE-NBR       TO HDR-PAGE-NBR-O.
088200     WRITE RPT-FILE-REC FROM WS-RPT-PAGE-HDR
088300         AFTER ADVANCING NEXT-PAGE.
088400 630-EXIT.
088500     EXIT.
088600
088700 700-PRINT-TOTALS.
088800     MOVE '700-PRINT-TOTALS' TO PARA-NAME.
088900     MOVE SPACES TO RPT-TOTALS-LINE.
089000     MOVE 'RECORDS READ'      TO RTL-LABEL-O.
089100     MOVE RECORDS-READ        TO RTL-VALUE-O.
089200     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 2.
089300     MOVE SPACES TO RPT-TOTALS-LINE.
089400     MOVE 'RECORDS CHANGED'   TO RTL-LABEL-O.
089500     MOVE RECORDS-CHANGED     TO RTL-VALUE-O.
089600     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
089700     MOVE SPACES TO RPT-TOTALS-LINE.
089800     MOVE 'RECORDS WRITTEN'   TO RTL-LABEL-O.
089900     MOVE RECORDS-WRITTEN     TO RTL-VALUE-O.
090000     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
090100 700-EXIT.
090200     EXIT.
090300
090400 900-CLEANUP.
090500     MOVE '900-CLEANUP' TO PARA-NAME.
090600     CLOSE DESTFILE, ENRICHED, RPTFILE.
090700     DISPLAY '** TSENRICH RECORDS READ **'.
090800     DISPLAY RECORDS-READ.
090900     DISPLAY '** TSENRICH RECORDS CHANGED **'.
091000     DISPLAY RECORDS-CHANGED.
091100     CLOSE SYSOUT.
091200     DISPLAY '******** NORMAL END OF JOB TSENRICH ********'.
091300 900-EXIT.
091400     EXIT.
091500
091600 1000-ABEND-RTN.
091700     MOVE '1000-ABEND-RTN' TO PARA-NAME.
091800     DISPLAY ABEND-REC UPON CONSOLE.
091900     DISPLAY PARA-NAME UPON CONSOLE.
092000     DIVIDE ZERO-VAL INTO ONE-VAL.
092100 1000-EXIT.
092200     EXIT.
