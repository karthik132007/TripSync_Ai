000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSMERGE.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/09/91.
000600 DATE-COMPILED. 06/09/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  THIS PROGRAM BUILDS THE TRIPSYNC DESTINATION MASTER *
001300*                  (DESTFILE) BY CONCATENATING THE SEVEN REGIONAL  *
001400*                  DESTINATION EXTRACTS IN A FIXED ORDER - AFRICA, *
001500*                  AMERICAS, AUSTRALIA, EUROPE, INDIA, REST-OF-ASIA AND *
001600*                  SOUTHEAST ASIA - AND RE-NUMBERING DEST-ID *
001700*                  SEQUENTIALLY FROM 1 ACROSS THE WHOLE MASTER. *
001800*
001900*                  A SECOND PASS OVER THE NEW MASTER BUILDS THE PLACE *
002000*                  DIRECTORY (DIRFILE) OF PLACE/COUNTRY PAIRS.     *
002100*
002200*                  THIS IS THE FIRST JOB STEP OF THE TRIPSYNC BATCH *
002300*                  STREAM - IT OPENS RPTFILE... NO, IT DOES NOT.  U5 HAS *
002400*                  NO CONTROL-REPORT SECTION.  TOTALS GO TO SYSOUT ONLY. *
002500*
002600******************************************************************
002700*
002800*                  INPUT FILES    -  AFRICA, AMERICAS, AUSTRALIA, *
002900*                  EUROPE, INDIA, ASIA, SEASIA (REGIONAL DEST *
003000*                  EXTRACTS)
003100*
003200*                  OUTPUT FILES   -  DESTFILE (MASTER), DIRFILE (PLACE *
003300*                  DIRECTORY)                                      *
003400*
003500*                  DUMP FILE      -  SYSOUT                        *
003600*
003700******************************************************************
003800* MAINTENANCE HISTORY                                             *
003900*   06/09/91  RTC  ORIGINAL PROGRAM FOR TS-0001                   TS-0001
004000*   04/17/94  TGD  ADDED SOUTHEAST-ASIA REGION EXTRACT PER TS-0091 TS-0091
004100*   11/02/98  DAP  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO CHANGE *
004200*   08/30/02  KLM  SPLIT REST-OF-ASIA OUT OF THE OLD ASIA EXTRACT  *
004300*                  PER TS-0338                                    TS-0338
004400*   05/06/06  KLM  RUN-DATE ADDED TO THE OPENING BANNER AND THE     *
004500*                  REGION-COUNT DISPLAY LOOP BOUND MOVED OFF A HARD *
004600*                  7 PER TS-0441                                   TS-0441
004700*   11/14/06  RTC  OFCODE NOW CHECKED AFTER EVERY OPEN AND WRITE    *
004800*                  AND 1000-ABEND-RTN ADDED - THIS STEP DECLARED    *
004900*                  FILE STATUS AND ABEND-REC BUT NEVER ACTED ON     *
005000*                  THEM, UNLIKE EVERY OTHER STEP IN THE STREAM,     *
005100*                  TS-0459                                         TS-0459
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT AFRICA-FILE
006400     ASSIGN TO UT-S-AFRICA
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT AMERICAS-FILE
006900     ASSIGN TO UT-S-AMERIC
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT AUSTRALIA-FILE
007400     ASSIGN TO UT-S-AUSTRL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT EUROPE-FILE
007900     ASSIGN TO UT-S-EUROPE
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT INDIA-FILE
008400     ASSIGN TO UT-S-INDIA
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT ASIA-FILE
008900     ASSIGN TO UT-S-ASIA
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT SEASIA-FILE
009400     ASSIGN TO UT-S-SEASIA
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT DESTFILE-OUT
009900     ASSIGN TO UT-S-DESTOUT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT DESTFILE-IN
010400     ASSIGN TO UT-S-DESTIN
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800     SELECT DIRFILE
010900     ASSIGN TO UT-S-DIRFILE
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC  PIC X(132).
012200
012300****** REGIONAL DESTINATION EXTRACTS - SAME 353-BYTE LAYOUT AS
012400****** THE MASTER, DEST-ID IS RE-ASSIGNED ON THE WAY THROUGH
012500 FD  AFRICA-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 353 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS AFRICA-REC.
013100 01  AFRICA-REC  PIC X(353).
013200
013300 FD  AMERICAS-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 353 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS AMERICAS-REC.
013900 01  AMERICAS-REC  PIC X(353).
014000
014100 FD  AUSTRALIA-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 353 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS AUSTRALIA-REC.
014700 01  AUSTRALIA-REC  PIC X(353).
014800
014900 FD  EUROPE-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 353 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS EUROPE-REC.
015500 01  EUROPE-REC  PIC X(353).
015600
015700 FD  INDIA-FILE
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 353 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS INDIA-REC.
016300 01  INDIA-REC  PIC X(353).
016400
016500 FD  ASIA-FILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 353 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS ASIA-REC.
017100 01  ASIA-REC  PIC X(353).
017200
017300 FD  SEASIA-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 353 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS SEASIA-REC.
017900 01  SEASIA-REC  PIC X(353).
018000
018100****** THE NEW DESTINATION MASTER - WRITTEN ONCE, DEST-ID IN
018200****** ASCENDING SEQUENCE, THEN RE-OPENED INPUT FOR THE
018300****** DIRECTORY PASS
018400 FD  DESTFILE-OUT
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 353 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS DEST-FILE-REC-O.
019000 01  DEST-FILE-REC-O  PIC X(353).
019100
019200 FD  DESTFILE-IN
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 353 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS DEST-FILE-REC-I.
019800 01  DEST-FILE-REC-I  PIC X(353).
019900
020000 FD  DIRFILE
020100     RECORDING MODE IS F
020200     LABEL RECORDS ARE STANDARD
020300     RECORD CONTAINS 50 CHARACTERS
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS DIR-FILE-REC.
020600 01  DIR-FILE-REC  PIC X(50).
020700
020800 WORKING-STORAGE SECTION.
020900
021000 01  FILE-STATUS-CODES.
021100     05  OFCODE                  PIC X(2).
021200         88 CODE-WRITE    VALUE SPACES.
021300
021400** MASTER RECORD LAYOUT - SHARED WITH TSENRICH, TSRECOMD,
021500** TSHOTPRP AND TSSIMILR
021600 COPY DESTMSTR.
021700
021800 01  DIR-RECORD.
021900     05  DIR-PLACE                  PIC X(30).
022000     05  DIR-COUNTRY                PIC X(20).
022100
022200 01  DIR-KEY-FLAT REDEFINES DIR-RECORD
022300                                     PIC X(50).
022400
022500 01  WS-REGION-TOTALS.
022600     05  AFRICA-COUNT               PIC 9(5) COMP.
022700     05  AMERICAS-COUNT             PIC 9(5) COMP.
022800     05  AUSTRALIA-COUNT            PIC 9(5) COMP.
022900     05  EUROPE-COUNT               PIC 9(5) COMP.
023000     05  INDIA-COUNT                PIC 9(5) COMP.
023100     05  ASIA-COUNT                 PIC 9(5) COMP.
023200     05  SEASIA-COUNT               PIC 9(5) COMP.
023300
023400 01  WS-REGION-TOTALS-TBL REDEFINES WS-REGION-TOTALS.
023500     05  REGION-COUNT OCCURS 7 TIMES
023600                                     PIC 9(5) COMP.
023700
023800 01  WS-REGION-NAMES.
023900     05  FILLER PIC X(11) VALUE 'AFRICA     '.
024000     05  FILLER PIC X(11) VALUE 'AMERICAS   '.
024100     05  FILLER PIC X(11) VALUE 'AUSTRALIA  '.
024200     05  FILLER PIC X(11) VALUE 'EUROPE     '.
024300     05  FILLER PIC X(11) VALUE 'INDIA      '.
024400     05  FILLER PIC X(11) VALUE 'REST-ASIA  '.
024500     05  FILLER PIC X(11) VALUE 'SE-ASIA    '.
024600 01  WS-REGION-NAMES-TBL REDEFINES WS-REGION-NAMES.
024700     05  REGION-NAME OCCURS 7 TIMES PIC X(11).
024800
024900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025000     05 WS-DEST-SEQ              PIC 9(4) COMP.
025100     05 RECORDS-WRITTEN          PIC 9(7) COMP.
025200     05 DIR-RECORDS-WRITTEN      PIC 9(7) COMP.
025300     05 REGION-IDX               PIC 9(2) COMP.
025400
025500 01  FLAGS-AND-SWITCHES.
025600     05 MORE-AFRICA-SW           PIC X(01) VALUE 'Y'.
025700         88 NO-MORE-AFRICA   VALUE 'N'.
025800     05 MORE-AMERICAS-SW         PIC X(01) VALUE 'Y'.
025900         88 NO-MORE-AMERICAS VALUE 'N'.
026000     05 MORE-AUSTRALIA-SW        PIC X(01) VALUE 'Y'.
026100         88 NO-MORE-AUSTRALIA VALUE 'N'.
026200     05 MORE-EUROPE-SW           PIC X(01) VALUE 'Y'.
026300         88 NO-MORE-EUROPE   VALUE 'N'.
026400     05 MORE-INDIA-SW            PIC X(01) VALUE 'Y'.
026500         88 NO-MORE-INDIA    VALUE 'N'.
026600     05 MORE-ASIA-SW             PIC X(01) VALUE 'Y'.
026700         88 NO-MORE-ASIA     VALUE 'N'.
026800     05 MORE-SEASIA-SW           PIC X(01) VALUE 'Y'.
026900         88 NO-MORE-SEASIA   VALUE 'N'.
027000     05 MORE-DESTIN-SW           PIC X(01) VALUE 'Y'.
027100         88 NO-MORE-DESTIN-RECS VALUE 'N'.
027200
027300 COPY TSABEND.
027400** STANDALONE JOB-BANNER AND LOOP-BOUND ITEMS - 77 LEVEL PER SHOP
027500** CONVENTION SINCE NEITHER BELONGS TO A LARGER GROUP
027600 77  WS-RUN-DATE                   PIC 9(06).
027700 77  WS-TOTAL-REGIONS              PIC 9(02) COMP VALUE 7.
027800 77  ZERO-VAL                      PIC 9(01) VALUE ZERO.
027900 77  ONE-VAL                       PIC 9(01) VALUE 1.
028000
028100 PROCEDURE DIVISION.
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300     PERFORM 100-MAINLINE THRU 100-EXIT.
028400     PERFORM 300-BUILD-DIRECTORY THRU 300-EXIT.
028500     PERFORM 900-CLEANUP THRU 900-EXIT.
028600     MOVE +0 TO RETURN-CODE.
028700     GOBACK.
028800
028900 000-HOUSEKEEPING.
029000     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
029100     ACCEPT WS-RUN-DATE FROM DATE.
029200     DISPLAY '******** BEGIN JOB TSMERGE - RUN DATE ' WS-RUN-DATE
029300         ' ********'.
029400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
029500                WS-REGION-TOTALS.
029600     OPEN OUTPUT SYSOUT.
029700     IF NOT CODE-WRITE
029800         MOVE 'SYSOUT OPEN FAILED'     TO ABEND-REASON
029900         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
030000         MOVE OFCODE                   TO ACTUAL-VAL
030100         GO TO 1000-ABEND-RTN
030200     END-IF.
030300     OPEN OUTPUT DESTFILE-OUT.
030400     IF NOT CODE-WRITE
030500         MOVE 'DESTFILE-OUT OPEN FAILED' TO ABEND-REASON
030600         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
030700         MOVE OFCODE                   TO ACTUAL-VAL
030800         GO TO 1000-ABEND-RTN
030900     END-IF.
031000 000-EXIT.
031100     EXIT.
031200
031300 100-MAINLINE.
031400     MOVE '100-MAINLINE' TO PARA-NAME.
031500*  REGIONS ARE COPIED IN THE FIXED ORDER REQUIRED BY TS-0001 -
031600*  AFRICA, AMERICAS, AUSTRALIA, EUROPE, INDIA, REST-ASIA, SEASIA
031700     PERFORM 210-COPY-AFRICA THRU 210-EXIT.
031800     PERFORM 220-COPY-AMERICAS THRU 220-EXIT.
031900     PERFORM 230-COPY-AUSTRALIA THRU 230-EXIT.
032000     PERFORM 240-COPY-EUROPE THRU 240-EXIT.
032100     PERFORM 250-COPY-INDIA THRU 250-EXIT.
032200     PERFORM 260-COPY-ASIA THRU 260-EXIT.
032300     PERFORM 270-COPY-SEASIA THRU 270-EXIT.
032400     CLOSE DESTFILE-OUT.
032500 100-EXIT.
032600     EXIT.
032700
032800 210-COPY-AFRICA.
032900     MOVE '210-COPY-AFRICA' TO PARA-NAME.
033000     OPEN INPUT AFRICA-FILE.
033100     IF NOT CODE-WRITE
033200         MOVE 'AFRICA-FILE OPEN FAILED' TO ABEND-REASON
033300         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
033400         MOVE OFCODE                   TO ACTUAL-VAL
033500         GO TO 1000-ABEND-RTN
033600     END-IF.
033700     PERFORM 211-READ-AFRICA THRU 211-EXIT.
033800     PERFORM 212-COPY-AFRICA-REC THRU 212-EXIT
033900             UNTIL NO-MORE-AFRICA.
034000     CLOSE AFRICA-FILE.
034100 210-EXIT.
034200     EXIT.
034300
034400 211-READ-AFRICA.
034500     READ AFRICA-FILE INTO DEST-RECORD
034600         AT END
034700         MOVE 'N' TO MORE-AFRICA-SW
034800         GO TO 211-EXIT
034900     END-READ.
035000 211-EXIT.
035100     EXIT.
035200
035300 212-COPY-AFRICA-REC.
035400     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
035500     ADD +1 TO AFRICA-COUNT.
035600     PERFORM 211-READ-AFRICA THRU 211-EXIT.
035700 212-EXIT.
035800     EXIT.
035900
036000 220-COPY-AMERICAS.
036100     MOVE '220-COPY-AMERICAS' TO PARA-NAME.
036200     OPEN INPUT AMERICAS-FILE.
036300     IF NOT CODE-WRITE
036400         MOVE 'AMERICAS-FILE OPEN FAILED' TO ABEND-REASON
036500         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
036600         MOVE OFCODE                   TO ACTUAL-VAL
036700         GO TO 1000-ABEND-RTN
036800     END-IF.
036900     PERFORM 221-READ-AMERICAS THRU 221-EXIT.
037000     PERFORM 222-COPY-AMERICAS-REC THRU 222-EXIT
037100             UNTIL NO-MORE-AMERICAS.
037200     CLOSE AMERICAS-FILE.
037300 220-EXIT.
037400     EXIT.
037500
037600 221-READ-AMERICAS.
037700     READ AMERICAS-FILE INTO DEST-RECORD
037800         AT END
037900         MOVE 'N' TO MORE-AMERICAS-SW
038000         GO TO 221-EXIT
038100     END-READ.
038200 221-EXIT.
038300     EXIT.
038400
038500 222-COPY-AMERICAS-REC.
038600     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
038700     ADD +1 TO AMERICAS-COUNT.
038800     PERFORM 221-READ-AMERICAS THRU 221-EXIT.
038900 222-EXIT.
039000     EXIT.
039100
039200 230-COPY-AUSTRALIA.
039300     MOVE '230-COPY-AUSTRALIA' TO PARA-NAME.
039400     OPEN INPUT AUSTRALIA-FILE.
039500     IF NOT CODE-WRITE
039600         MOVE 'AUSTRALIA-FILE OPEN FAILED' TO ABEND-REASON
039700         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
039800         MOVE OFCODE                   TO ACTUAL-VAL
039900         GO TO 1000-ABEND-RTN
040000     END-IF.
040100     PERFORM 231-READ-AUSTRALIA THRU 231-EXIT.
040200     PERFORM 232-COPY-AUSTRALIA-REC THRU 232-EXIT
040300             UNTIL NO-MORE-AUSTRALIA.
040400     CLOSE AUSTRALIA-FILE.
040500 230-EXIT.
040600     EXIT.
040700
040800 231-READ-AUSTRALIA.
040900     READ AUSTRALIA-FILE INTO DEST-RECORD
041000         AT END
041100         MOVE 'N' TO MORE-AUSTRALIA-SW
041200         GO TO 231-EXIT
041300     END-READ.
041400 231-EXIT.
041500     EXIT.
041600
041700 232-COPY-AUSTRALIA-REC.
041800     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
041900     ADD +1 TO AUSTRALIA-COUNT.
042000     PERFORM 231-READ-AUSTRALIA THRU 231-EXIT.
042100 232-EXIT.
042200     EXIT.
042300
042400 240-COPY-EUROPE.
042500     MOVE '240-COPY-EUROPE' TO PARA-NAME.
042600     OPEN INPUT EUROPE-FILE.
042700     IF NOT CODE-WRITE
042800         MOVE 'EUROPE-FILE OPEN FAILED' TO ABEND-REASON
042900         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
043000         MOVE OFCODE                   TO ACTUAL-VAL
043100         GO TO 1000-ABEND-RTN
043200     END-IF.
043300     PERFORM 241-READ-EUROPE THRU 241-EXIT.
043400     PERFORM 242-COPY-EUROPE-REC THRU 242-EXIT
043500             UNTIL NO-MORE-EUROPE.
043600     CLOSE EUROPE-FILE.
043700 240-EXIT.
043800     EXIT.
043900
044000 241-READ-EUROPE.
044100     READ EUROPE-FILE INTO DEST-RECORD
044200         AT END
044300         MOVE 'N' TO MORE-EUROPE-SW
044400         GO TO 241-EXIT
044500     END-READ.
044600 241-EXIT.
044700     EXIT.
044800
044900 242-COPY-EUROPE-REC.
045000     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
045100     ADD +1 TO EUROPE-COUNT.
045200     PERFORM 241-READ-EUROPE THRU 241-EXIT.
045300 242-EXIT.
045400     EXIT.
045500
045600 250-COPY-INDIA.
045700     MOVE '250-COPY-INDIA' TO PARA-NAME.
045800     OPEN INPUT INDIA-FILE.
045900     IF NOT CODE-WRITE
046000         MOVE 'INDIA-FILE OPEN FAILED' TO ABEND-REASON
046100         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
046200         MOVE OFCODE                   TO ACTUAL-VAL
046300         GO TO 1000-ABEND-RTN
046400     END-IF.
046500     PERFORM 251-READ-INDIA THRU 251-EXIT.
046600     PERFORM 252-COPY-INDIA-REC THRU 252-EXIT
046700             UNTIL NO-MORE-INDIA.
046800     CLOSE INDIA-FILE.
046900 250-EXIT.
047000     EXIT.
047100
047200 251-READ-INDIA.
047300     READ INDIA-FILE INTO DEST-RECORD
047400         AT END
047500         MOVE 'N' TO MORE-INDIA-SW
047600         GO TO 251-EXIT
047700     END-READ.
047800 251-EXIT.
047900     EXIT.
048000
048100 252-COPY-INDIA-REC.
048200     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
048300     ADD +1 TO INDIA-COUNT.
048400     PERFORM 251-READ-INDIA THRU 251-EXIT.
048500 252-EXIT.
048600     EXIT.
048700
048800 260-COPY-ASIA.
048900     MOVE '260-COPY-ASIA' TO PARA-NAME.
049000     OPEN INPUT ASIA-FILE.
049100     IF NOT CODE-WRITE
049200         MOVE 'ASIA-FILE OPEN FAILED' TO ABEND-REASON
049300         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
049400         MOVE OFCODE                   TO ACTUAL-VAL
049500         GO TO 1000-ABEND-RTN
049600     END-IF.
049700     PERFORM 261-READ-ASIA THRU 261-EXIT.
049800     PERFORM 262-COPY-ASIA-REC THRU 262-EXIT
049900             UNTIL NO-MORE-ASIA.
050000     CLOSE ASIA-FILE.
050100 260-EXIT.
050200     EXIT.
050300
050400 261-READ-ASIA.
050500     READ ASIA-FILE INTO DEST-RECORD
050600         AT END
050700         MOVE 'N' TO MORE-ASIA-SW
050800         GO TO 261-EXIT
050900     END-READ.
051000 261-EXIT.
051100     EXIT.
051200
051300 262-COPY-ASIA-REC.
051400     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
051500     ADD +1 TO ASIA-COUNT.
051600     PERFORM 261-READ-ASIA THRU 261-EXIT.
051700 262-EXIT.
051800     EXIT.
051900
052000 270-COPY-SEASIA.
052100     MOVE '270-COPY-SEASIA' TO PARA-NAME.
052200     OPEN INPUT SEASIA-FILE.
052300     IF NOT CODE-WRITE
052400         MOVE 'SEASIA-FILE OPEN FAILED' TO ABEND-REASON
052500         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
052600         MOVE OFCODE                   TO ACTUAL-VAL
052700         GO TO 1000-ABEND-RTN
052800     END-IF.
052900     PERFORM 271-READ-SEASIA THRU 271-EXIT.
053000     PERFORM 272-COPY-SEASIA-REC THRU 272-EXIT
053100             UNTIL NO-MORE-SEASIA.
053200     CLOSE SEASIA-FILE.
053300 270-EXIT.
053400     EXIT.
053500
053600 271-READ-SEASIA.
053700     READ SEASIA-FILE INTO DEST-RECORD
053800         AT END
053900         MOVE 'N' TO MORE-SEASIA-SW
054000         GO TO 271-EXIT
054100     END-READ.
054200 271-EXIT.
054300     EXIT.
054400
054500 272-COPY-SEASIA-REC.
054600     PERFORM 220-RENUMBER-AND-WRITE THRU 220-RW-EXIT.
054700     ADD +1 TO SEASIA-COUNT.
054800     PERFORM 271-READ-SEASIA THRU 271-EXIT.
054900 272-EXIT.
055000     EXIT.
055100
055200******************************************************************
055300* 220-RENUMBER-AND-WRITE IS SHARED BY ALL SEVEN REGION COPY
055400* PARAGRAPHS - RE-STAMPS DEST-ID FROM THE RUNNING SEQUENCE AND
055500* WRITES THE MASTER RECORD.  NOTE THE PARAGRAPH NUMBER COLLIDES
055600* WITH 220-COPY-AMERICAS BY DESIGN OF THE OLD NUMBERING SCHEME -
055700* ITS OWN EXIT LABEL (220-RW-EXIT) KEEPS THE PERFORM RANGES APART
055800******************************************************************
055900 220-RENUMBER-AND-WRITE.
056000     ADD +1 TO WS-DEST-SEQ.
056100     MOVE WS-DEST-SEQ TO DEST-ID.
056200     ADD +1 TO RECORDS-WRITTEN.
056300     WRITE DEST-FILE-REC-O FROM DEST-RECORD.
056400     IF NOT CODE-WRITE
056500         MOVE 'DESTFILE-OUT WRITE FAILED' TO ABEND-REASON
056600         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
056700         MOVE OFCODE                   TO ACTUAL-VAL
056800         GO TO 1000-ABEND-RTN
056900     END-IF.
057000 220-RW-EXIT.
057100     EXIT.
057200
057300 300-BUILD-DIRECTORY.
057400     MOVE '300-BUILD-DIRECTORY' TO PARA-NAME.
057500     OPEN INPUT DESTFILE-IN.
057600     IF NOT CODE-WRITE
057700         MOVE 'DESTFILE-IN OPEN FAILED' TO ABEND-REASON
057800         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
057900         MOVE OFCODE                   TO ACTUAL-VAL
058000         GO TO 1000-ABEND-RTN
058100     END-IF.
058200     OPEN OUTPUT DIRFILE.
058300     IF NOT CODE-WRITE
058400         MOVE 'DIRFILE OPEN FAILED'    TO ABEND-REASON
058500         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
058600         MOVE OFCODE                   TO ACTUAL-VAL
058700         GO TO 1000-ABEND-RTN
058800     END-IF.
058900     PERFORM 310-READ-DESTIN THRU 310-EXIT.
059000     PERFORM 320-WRITE-DIR-REC THRU 320-EXIT
059100             UNTIL NO-MORE-DESTIN-RECS.
059200     CLOSE DESTFILE-IN, DIRFILE.
059300 300-EXIT.
059400     EXIT.
059500
059600 310-READ-DESTIN.
059700     READ DESTFILE-IN INTO DEST-RECORD
059800         AT END
059900         MOVE 'N' TO MORE-DESTIN-SW
060000         GO TO 310-EXIT
060100     END-READ.
060200 310-EXIT.
060300     EXIT.
060400
060500 320-WRITE-DIR-REC.
060600     MOVE DEST-NAME    TO DIR-PLACE.
060700     MOVE DEST-COUNTRY TO DIR-COUNTRY.
060800     WRITE DIR-FILE-REC FROM DIR-RECORD.
060900     IF NOT CODE-WRITE
061000         MOVE 'DIRFILE WRITE FAILED'   TO ABEND-REASON
061100         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
061200         MOVE OFCODE                   TO ACTUAL-VAL
061300         GO TO 1000-ABEND-RTN
061400     END-IF.
061500     ADD +1 TO DIR-RECORDS-WRITTEN.
061600     PERFORM 310-READ-DESTIN THRU 310-EXIT.
061700 320-EXIT.
061800     EXIT.
061900
062000 900-CLEANUP.
062100     MOVE '900-CLEANUP' TO PARA-NAME.
062200     DISPLAY '** TRIPSYNC MASTER MERGE - RECORDS PER REGION **'.
062300     PERFORM 910-DISPLAY-REGION THRU 910-EXIT
062400         VARYING REGION-IDX FROM 1 BY 1
062500          UNTIL REGION-IDX > WS-TOTAL-REGIONS.
062600     DISPLAY '** TOTAL DESTINATIONS WRITTEN TO DESTFILE **'.
062700     DISPLAY RECORDS-WRITTEN.
062800     DISPLAY '** DIRECTORY RECORDS WRITTEN TO DIRFILE **'.
062900     DISPLAY DIR-RECORDS-WRITTEN.
063000     CLOSE SYSOUT.
063100     DISPLAY '******** NORMAL END OF JOB TSMERGE ********'.
063200 900-EXIT.
063300     EXIT.
063400
063500 910-DISPLAY-REGION.
063600     DISPLAY REGION-NAME(REGION-IDX) ': ' REGION-COUNT(REGION-IDX).
063700 910-EXIT.
063800     EXIT.
063900
064000 1000-ABEND-RTN.
064100     MOVE '1000-ABEND-RTN' TO PARA-NAME.
064200     DISPLAY ABEND-REC UPON CONSOLE.
064300     DISPLAY PARA-NAME UPON CONSOLE.
064400     DIVIDE ZERO-VAL INTO ONE-VAL.
064500 1000-EXIT.
064600     EXIT.
