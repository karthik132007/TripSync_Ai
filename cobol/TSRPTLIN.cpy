000100******************************************************************
000200*    COPYBOOK:     TSRPTLIN                                     *
000300*    DESCRIPTION:  SHARED CONTROL-REPORT PAGE HEADING AND        *
000400*                  BLANK-LINE TEMPLATES.  RPTFILE IS BUILT       *
000500*                  ACROSS FOUR JOB STEPS (TSRECOMD OPENS IT      *
000600*                  OUTPUT, TSHOTPRP/TSENRICH/TSSIMILR EXTEND     *
000700*                  IT) SO THE HEADING LAYOUT LIVES HERE ONCE.    *
000800******************************************************************
000900* MAINTENANCE HISTORY                                            *
001000*   07/02/91  RTC  ORIGINAL LAYOUT FOR TS-0004 CONTROL REPORT     *
001100*   01/19/99  DAP  Y2K - WIDENED HDR-YY TO 4 DIGITS PER TS-0201   *
001200******************************************************************
001300 01  WS-RPT-PAGE-HDR.
001400     05  FILLER                     PIC X(1)  VALUE SPACES.
001500     05  FILLER                     PIC X(12) VALUE 'TRIPSYNC -  '.
001600     05  HDR-PROGRAM-NAME           PIC X(8)  VALUE SPACES.
001700     05  FILLER                     PIC X(4)  VALUE SPACES.
001800     05  FILLER                     PIC X(10) VALUE 'RUN DATE: '.
001900     05  HDR-DATE.
002000         10  HDR-YY                 PIC 9(4).
002100         10  FILLER                 PIC X(1)  VALUE '-'.
002200         10  HDR-MM                 PIC 9(2).
002300         10  FILLER                 PIC X(1)  VALUE '-'.
002400         10  HDR-DD                 PIC 9(2).
002500     05  FILLER                     PIC X(58) VALUE SPACES.
002600     05  FILLER                     PIC X(12) VALUE 'PAGE NUMBER:'.
002700     05  HDR-PAGE-NBR-O             PIC ZZ9.
002800     05  FILLER                     PIC X(14) VALUE SPACES.
002900
003000 01  WS-RPT-BLANK-LINE.
003100     05  FILLER                     PIC X(132) VALUE SPACES.
003200
003300 01  WS-RPT-SECTION-HDR.
003400     05  FILLER                     PIC X(5)   VALUE SPACES.
003500     05  SECTION-TITLE-O            PIC X(40).
003600     05  FILLER                     PIC X(87)  VALUE SPACES.
