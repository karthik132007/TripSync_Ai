000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSSIMILR.
000300 AUTHOR. T G DUNMORE.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 08/19/91.
000600 DATE-COMPILED. 08/19/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  FOURTH AND LAST JOB STEP IN THE TRIPSYNC STREAM. *
001300*                  BUILDS A 37-COLUMN FEATURE VECTOR FOR EVERY *
001400*                  DESTINATION (COST-PER-DAY, TRIP-DURATION, THEN A *
001500*                  0/1 FLAG FOR EACH OF THE 31 ALLOWED TAGS AND EACH *
001600*                  OF THE 4 BEST-FOR CATEGORIES), STANDARDIZES THE *
001700*                  TWO CONTINUOUS COLUMNS, THEN READS A STREAM OF *
001800*                  "MORE LIKE THIS" REQUESTS, EACH NAMING A BASE *
001900*                  DESTINATION.  FOR EACH REQUEST THE COSINE *
002000*                  SIMILARITY OF THE BASE VECTOR AGAINST EVERY OTHER *
002100*                  VECTOR IS COMPUTED, THE TOP 10 ARE RANKED AND *
002200*                  WRITTEN.
002300*
002400*                  DESTINATIONS ARE RENUMBERED 1..N BY TSMERGE, SO THE *
002500*                  VECTOR TABLE POSITION EQUALS THE DESTINATION ID - A *
002600*                  REQUESTED BASE ID OUTSIDE 1..DEST-COUNT IS SIMPLY NOT *
002700*                  ON FILE AND YIELDS NO OUTPUT LINES.  SEE TS-0011.
002800*
002900*                  RPTFILE WAS OPENED BY TSRECOMD EARLIER IN THIS JOB *
003000*                  STREAM AND EXTENDED BY TSENRICH AND TSHOTPRP - THIS, *
003100*                  THE LAST STEP, EXTENDS IT ONE FINAL TIME AND CLOSES *
003200*                  IT.
003300*
003400******************************************************************
003500*
003600*                  INPUT FILES   -  DESTFILE, SIMREQ               *
003700*                  OUTPUT FILES  -  SIMOUT, RPTFILE (EXTEND)       *
003800*                  DUMP FILE     -  SYSOUT                         *
003900*
004000******************************************************************
004100* MAINTENANCE HISTORY                                             *
004200*   08/19/91  TGD  ORIGINAL PROGRAM FOR TS-0011                   TS-0011
004300*   03/02/93  RTC  BEST-FOR COLUMNS ADDED TO THE VECTOR PER        *
004400*                  TS-0119 (VECTOR WIDTH 33 -> 37)                TS-0119
004500*   09/14/95  RTC  DEST TABLE CAPACITY RAISED 250->500 PER TS-0140 TS-0140
004600*   11/09/98  DAP  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO CHANGE *
004700*   05/21/03  KLM  TIE-BREAK ON LOWER DESTINATION ID ADDED TO THE  *
004800*                  TOP-TEN INSERTION PER TS-0345                  TS-0345
004900*   09/12/07  TGD  SQUARE-ROOT ITERATION COUNT RAISED 12->20 FOR   *
005000*                  BETTER CONVERGENCE ON LARGE NORMS PER TS-0512  TS-0512
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT DESTFILE
006500     ASSIGN TO UT-S-DESTIN
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT SIMREQ
007000     ASSIGN TO UT-S-SIMREQ
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT SIMOUT
007500     ASSIGN TO UT-S-SIMOUT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT RPTFILE
008000     ASSIGN TO UT-S-RPTOUT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(132).
009300
009400 FD  DESTFILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 353 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS DEST-FILE-REC.
010000 01  DEST-FILE-REC  PIC X(353).
010100
010200 FD  SIMREQ
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 4 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SIMREQ-FILE-REC.
010800 01  SIMREQ-FILE-REC  PIC X(4).
010900
011000 FD  SIMOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 22 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SIMOUT-FILE-REC.
011600 01  SIMOUT-FILE-REC  PIC X(22).
011700
011800 FD  RPTFILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS RPT-FILE-REC.
012400 01  RPT-FILE-REC  PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700
012800 01  FILE-STATUS-CODES.
012900     05  OFCODE                  PIC X(2).
013000         88 CODE-WRITE    VALUE SPACES.
013100
013200 COPY DESTMSTR.
013300
013400****** SIMILARITY REQUEST (INPUT) AND OUTPUT LINE - SINGLE
013500****** OWNER, INLINE
013600 01  SIMREQ-RECORD.
013700     05  REQ-BASE-ID                 PIC 9(4).
013800
013900 01  SIM-RECORD.
014000     05  SIM-BASE-ID                 PIC 9(04).
014100     05  SIM-RANK                    PIC 9(02).
014200     05  SIM-OTHER-ID                PIC 9(04).
014300     05  SIM-SCORE                   PIC S9V9(6).
014400
014500****** ALLOWED-TAG LIST - SAME 31 CANONICAL TAGS TSENRICH
014600****** VALIDATES AGAINST; EACH BECOMES ONE VECTOR COLUMN
014700 01  ALLOWED-TAG-LITS.
014800     05  FILLER PIC X(15) VALUE 'adventure'.
014900     05  FILLER PIC X(15) VALUE 'beach'.
015000     05  FILLER PIC X(15) VALUE 'bird-watching'.
015100     05  FILLER PIC X(15) VALUE 'boating'.
015200     05  FILLER PIC X(15) VALUE 'camping'.
015300     05  FILLER PIC X(15) VALUE 'canyon'.
015400     05  FILLER PIC X(15) VALUE 'caves'.
015500     05  FILLER PIC X(15) VALUE 'culture'.
015600     05  FILLER PIC X(15) VALUE 'desert'.
015700     05  FILLER PIC X(15) VALUE 'food'.
015800     05  FILLER PIC X(15) VALUE 'forest'.
015900     05  FILLER PIC X(15) VALUE 'heritage'.
016000     05  FILLER PIC X(15) VALUE 'history'.
016100     05  FILLER PIC X(15) VALUE 'islands'.
016200     05  FILLER PIC X(15) VALUE 'lakes'.
016300     05  FILLER PIC X(15) VALUE 'luxury'.
016400     05  FILLER PIC X(15) VALUE 'mountains'.
016500     05  FILLER PIC X(15) VALUE 'nature'.
016600     05  FILLER PIC X(15) VALUE 'nightlife'.
016700     05  FILLER PIC X(15) VALUE 'offbeat'.
016800     05  FILLER PIC X(15) VALUE 'paragliding'.
016900     05  FILLER PIC X(15) VALUE 'peaceful'.
017000     05  FILLER PIC X(15) VALUE 'rafting'.
017100     05  FILLER PIC X(15) VALUE 'river'.
017200     05  FILLER PIC X(15) VALUE 'romantic'.
017300     05  FILLER PIC X(15) VALUE 'safari'.
017400     05  FILLER PIC X(15) VALUE 'skiing'.
017500     05  FILLER PIC X(15) VALUE 'spiritual'.
017600     05  FILLER PIC X(15) VALUE 'trekking'.
017700     05  FILLER PIC X(15) VALUE 'water-sports'.
017800     05  FILLER PIC X(15) VALUE 'waterfalls'.
017900 01  ALLOWED-TAG-TBL REDEFINES ALLOWED-TAG-LITS.
018000     05  ALLOWED-TAG OCCURS 31 TIMES PIC X(15).
018100
018200 01  BESTFOR-LITS.
018300     05  FILLER PIC X(10) VALUE 'COUPLES'.
018400     05  FILLER PIC X(10) VALUE 'FRIENDS'.
018500     05  FILLER PIC X(10) VALUE 'FAMILY'.
018600     05  FILLER PIC X(10) VALUE 'SOLO'.
018700 01  BESTFOR-TBL REDEFINES BESTFOR-LITS.
018800     05  BESTFOR-VAL OCCURS 4 TIMES PIC X(10).
018900
019000****** FEATURE VECTOR TABLE - ONE ENTRY PER DESTINATION,
019100****** POSITION N HOLDS DESTINATION ID N (TSMERGE RENUMBERS
019200****** 1..N SEQUENTIALLY SO THE TABLE NEEDS NO SEPARATE KEY)
019300 01  VECTOR-TABLE.
019400     05  VEC-ENTRY OCCURS 500 TIMES.
019500         10  VEC-DEST-ID             PIC 9(4).
019600         10  VEC-FEATURE OCCURS 37 TIMES
019700                                     PIC S9(5)V9(6) COMP-3.
019800         10  VEC-NORM                PIC S9(5)V9(6) COMP-3.
019900
020000****** WORKING VECTOR FOR THE CURRENT REQUEST'S BASE DESTINATION
020100 01  WS-BASE-VECTOR.
020200     05  WS-BASE-FEATURE OCCURS 37 TIMES
020300                                     PIC S9(5)V9(6) COMP-3.
020400     05  WS-BASE-NORM                PIC S9(5)V9(6) COMP-3.
020500
020600****** TOP-TEN RANKED WORK TABLE FOR THE CURRENT REQUEST
020700 01  RANKED-TABLE.
020800     05  RANKED-ENTRY OCCURS 10 TIMES.
020900         10  RANKED-DEST-ID          PIC 9(4).
021000         10  RANKED-SCORE            PIC S9V9(6) COMP-3.
021100     05  RANKED-COUNT                PIC 9(02) COMP.
021200
021300****** STANDARDIZATION WORK AREA - TWO CONTINUOUS
021400****** COLUMNS ONLY (DIMS 1 AND 2 OF THE FEATURE VECTOR)
021500 01  WS-STD-WORK.
021600     05  WS-STD-SUM         OCCURS 2 TIMES PIC S9(9)V9(6) COMP-3.
021700     05  WS-STD-SUMSQ       OCCURS 2 TIMES PIC S9(9)V9(6) COMP-3.
021800     05  WS-STD-MEAN        OCCURS 2 TIMES PIC S9(9)V9(6) COMP-3.
021900     05  WS-STD-VAR         OCCURS 2 TIMES PIC S9(9)V9(6) COMP-3.
022000     05  WS-STD-STDDEV      OCCURS 2 TIMES PIC S9(9)V9(6) COMP-3.
022100     05  WS-STD-COL                 PIC 9(01) COMP.
022200
022300****** SHARED SQUARE-ROOT WORK AREA (NEWTON-RAPHSON, NO
022400****** INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER)
022500 01  WS-SQRT-WORK.
022600     05  WS-SQRT-IN                  PIC S9(9)V9(6) COMP-3.
022700     05  WS-SQRT-OUT                 PIC S9(9)V9(6) COMP-3.
022800     05  WS-SQRT-ITER                PIC 9(02) COMP.
022900
023000****** COSINE-SIMILARITY WORK AREA
023100 01  WS-COS-WORK.
023200     05  WS-COS-DOT                  PIC S9(9)V9(6) COMP-3.
023300     05  WS-COS-SCORE                PIC S9V9(6) COMP-3.
023400     05  WS-COS-DIM                  PIC 9(02) COMP.
023500
023600 COPY TSRPTLIN.
023700
023800 01  RPT-TOTALS-LINE.
023900     05  FILLER                     PIC X(05)  VALUE SPACES.
024000     05  RTL-LABEL-O                PIC X(30).
024100     05  RTL-VALUE-O                PIC ZZZ,ZZ9.
024200     05  FILLER                     PIC X(88)  VALUE SPACES.
024300
024400 01  FLAGS-AND-SWITCHES.
024500     05  MORE-DEST-SW               PIC X(01) VALUE 'Y'.
024600         88 NO-MORE-DEST        VALUE 'N'.
024700     05  MORE-REQ-SW                PIC X(01) VALUE 'Y'.
024800         88 NO-MORE-REQ         VALUE 'N'.
024900     05  WS-TAG-FOUND-SW            PIC X(01) VALUE 'N'.
025000         88 TAG-PRESENT         VALUE 'Y'.
025100     05  WS-BF-FOUND-SW             PIC X(01) VALUE 'N'.
025200         88 BF-PRESENT          VALUE 'Y'.
025300     05  WS-BASE-OK-SW              PIC X(01) VALUE 'N'.
025400         88 BASE-ON-FILE        VALUE 'Y'.
025500
025600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025700     05  DEST-COUNT                 PIC 9(04) COMP.
025800     05  TAG-IDX                    PIC 9(02) COMP.
025900     05  BF-IDX                     PIC 9(02) COMP.
026000     05  WS-K                       PIC 9(02) COMP.
026100     05  WS-VEC-IDX                 PIC 9(02) COMP.
026200     05  WS-OTHER-IDX               PIC 9(04) COMP.
026300     05  WS-INS-IDX                 PIC 9(02) COMP.
026400     05  WS-TALLY                   PIC 9(03) COMP.
026500     05  REQUESTS-READ              PIC 9(07) COMP.
026600     05  LINES-WRITTEN              PIC 9(07) COMP.
026700     05  WS-PAGE-NBR                PIC 9(03) COMP.
026800
026900 01  WS-RUN-DATE-FLDS.
027000     05  WS-RUN-DATE.
027100         10  WS-RUN-YYYY            PIC 9(04).
027200         10  WS-RUN-MM              PIC 9(02).
027300         10  WS-RUN-DD              PIC 9(02).
027400     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
027500                                    PIC 9(08).
027600
027700 77  ZERO-VAL                       PIC 9(01) VALUE ZERO.
027800 77  ONE-VAL                        PIC 9(01) VALUE 1.
027900
028000 COPY TSABEND.
028100
028200 PROCEDURE DIVISION.
028300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028400     PERFORM 200-LOAD-VECTORS THRU 200-EXIT.
028500     PERFORM 250-STANDARDIZE-COLUMNS THRU 250-EXIT.
028600     PERFORM 258-COMPUTE-ALL-NORMS THRU 258-EXIT.
028700     PERFORM 110-READ-SIMREQ THRU 110-EXIT.
028800     PERFORM 100-MAINLINE THRU 100-EXIT
028900             UNTIL NO-MORE-REQ.
029000     PERFORM 700-PRINT-TOTALS THRU 700-EXIT.
029100     PERFORM 900-CLEANUP THRU 900-EXIT.
029200     MOVE +0 TO RETURN-CODE.
029300     GOBACK.
029400
029500 000-HOUSEKEEPING.
029600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
029700     DISPLAY '******** BEGIN JOB TSSIMILR ********'.
029800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029900     MOVE 1 TO WS-PAGE-NBR.
030000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
030100     OPEN OUTPUT SYSOUT.
030200     OPEN INPUT DESTFILE.
030300     IF NOT CODE-WRITE
030400         MOVE 'DESTFILE OPEN FAILED'   TO ABEND-REASON
030500         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
030600         MOVE OFCODE                   TO ACTUAL-VAL
030700         GO TO 1000-ABEND-RTN
030800     END-IF.
030900     OPEN INPUT SIMREQ.
031000     IF NOT CODE-WRITE
031100         MOVE 'SIMREQ OPEN FAILED'     TO ABEND-REASON
031200         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
031300         MOVE OFCODE                   TO ACTUAL-VAL
031400         GO TO 1000-ABEND-RTN
031500     END-IF.
031600     OPEN OUTPUT SIMOUT.
031700     OPEN EXTEND RPTFILE.
031800     PERFORM 630-PRINT-PAGE-HDR THRU 630-EXIT.
031900     MOVE 'SIMILARITY SECTION' TO SECTION-TITLE-O.
032000     WRITE RPT-FILE-REC FROM WS-RPT-SECTION-HDR
032100         AFTER ADVANCING 2.
032200 000-EXIT.
032300     EXIT.
032400
032500******************************************************************
032600* 200-LOAD-VECTORS - BUILDS THE RAW 37-COLUMN VECTOR (DIMS 1-2
032700* RAW COST/DURATION, DIMS 3-33 TAG FLAGS, DIMS 34-37 BEST-FOR
032800* FLAGS) FOR EVERY DESTINATION ON FILE
032900******************************************************************
033000 200-LOAD-VECTORS.
033100     PERFORM 202-READ-DEST THRU 202-EXIT.
033200     PERFORM 210-STORE-ONE-VECTOR THRU 210-EXIT
033300             UNTIL NO-MORE-DEST.
033400     DISPLAY 'DESTINATIONS LOADED: ' DEST-COUNT.
033500 200-EXIT.
033600     EXIT.
033700
033800 202-READ-DEST.
033900     READ DESTFILE INTO DEST-RECORD
034000         AT END
034100         MOVE 'N' TO MORE-DEST-SW
034200         GO TO 202-EXIT
034300     END-READ.
034400 202-EXIT.
034500     EXIT.
034600
034700 210-STORE-ONE-VECTOR.
034800     ADD 1 TO DEST-COUNT.
034900     IF DEST-COUNT > 500
035000         DISPLAY 'WARNING - VECTOR TABLE FULL, RECORD SKIPPED'
035100         SUBTRACT 1 FROM DEST-COUNT
035200     ELSE
035300         MOVE DEST-ID TO VEC-DEST-ID(DEST-COUNT)
035400         MOVE DEST-COST-DAY TO VEC-FEATURE(DEST-COUNT 1)
035500         MOVE DEST-TRIP-DUR TO VEC-FEATURE(DEST-COUNT 2)
035600         PERFORM 212-STORE-TAG-FLAG THRU 212-EXIT
035700                 VARYING TAG-IDX FROM 1 BY 1
035800                 UNTIL TAG-IDX > 31
035900         PERFORM 214-STORE-BESTFOR-FLAG THRU 214-EXIT
036000                 VARYING BF-IDX FROM 1 BY 1
036100                 UNTIL BF-IDX > 4
036200     END-IF.
036300     PERFORM 202-READ-DEST THRU 202-EXIT.
036400 210-EXIT.
036500     EXIT.
036600
036700 212-STORE-TAG-FLAG.
036800     MOVE 'N' TO WS-TAG-FOUND-SW.
036900     PERFORM 213-SCAN-DEST-TAG THRU 213-EXIT
037000             VARYING WS-VEC-IDX FROM 1 BY 1
037100             UNTIL WS-VEC-IDX > 8 OR TAG-PRESENT.
037200     IF TAG-PRESENT
037300         MOVE 1 TO VEC-FEATURE(DEST-COUNT TAG-IDX + 2)
037400     ELSE
037500         MOVE 0 TO VEC-FEATURE(DEST-COUNT TAG-IDX + 2)
037600     END-IF.
037700 212-EXIT.
037800     EXIT.
037900
038000 213-SCAN-DEST-TAG.
038100     IF DEST-TAG(WS-VEC-IDX) = ALLOWED-TAG(TAG-IDX)
038200         MOVE 'Y' TO WS-TAG-FOUND-SW
038300     END-IF.
038400 213-EXIT.
038500     EXIT.
038600
038700 214-STORE-BESTFOR-FLAG.
038800     MOVE 'N' TO WS-BF-FOUND-SW.
038900     PERFORM 215-SCAN-DEST-BESTFOR THRU 215-EXIT
039000             VARYING WS-VEC-IDX FROM 1 BY 1
039100             UNTIL WS-VEC-IDX > 4 OR BF-PRESENT.
039200     IF BF-PRESENT
039300         MOVE 1 TO VEC-FEATURE(DEST-COUNT BF-IDX + 33)
039400     ELSE
039500         MOVE 0 TO VEC-FEATURE(DEST-COUNT BF-IDX + 33)
039600     END-IF.
039700 214-EXIT.
039800     EXIT.
039900
040000 215-SCAN-DEST-BESTFOR.
040100     IF DEST-BEST-FOR(WS-VEC-IDX) = BESTFOR-VAL(BF-IDX)
040200         MOVE 'Y' TO WS-BF-FOUND-SW
040300     END-IF.
040400 215-EXIT.
040500     EXIT.
040600
040700******************************************************************
040800* 250-STANDARDIZE-COLUMNS - TWO-PASS POPULATION MEAN
040900* AND VARIANCE OVER DIMS 1 AND 2, THEN REWRITE EACH ENTRY'S
041000* DIMS 1-2 IN PLACE WITH THE STANDARDIZED VALUE
041100******************************************************************
041200 250-STANDARDIZE-COLUMNS.
041300     MOVE ZERO TO WS-STD-SUM(1) WS-STD-SUM(2)
041400                  WS-STD-SUMSQ(1) WS-STD-SUMSQ(2).
041500     PERFORM 252-SUM-ONE-ENTRY THRU 252-EXIT
041600             VARYING WS-VEC-IDX FROM 1 BY 1
041700             UNTIL WS-VEC-IDX > DEST-COUNT.
041800     PERFORM 254-COMPUTE-MEAN-VAR THRU 254-EXIT
041900             VARYING WS-STD-COL FROM 1 BY 1
042000             UNTIL WS-STD-COL > 2.
042100     PERFORM 256-STANDARDIZE-ONE-ENTRY THRU 256-EXIT
042200             VARYING WS-VEC-IDX FROM 1 BY 1
042300             UNTIL WS-VEC-IDX > DEST-COUNT.
042400 250-EXIT.
042500     EXIT.
042600
042700 252-SUM-ONE-ENTRY.
042800     ADD VEC-FEATURE(WS-VEC-IDX 1) TO WS-STD-SUM(1).
042900     ADD VEC-FEATURE(WS-VEC-IDX 2) TO WS-STD-SUM(2).
043000     COMPUTE WS-STD-SUMSQ(1) = WS-STD-SUMSQ(1) +
043100         VEC-FEATURE(WS-VEC-IDX 1) * VEC-FEATURE(WS-VEC-IDX 1).
043200     COMPUTE WS-STD-SUMSQ(2) = WS-STD-SUMSQ(2) +
043300         VEC-FEATURE(WS-VEC-IDX 2) * VEC-FEATURE(WS-VEC-IDX 2).
043400 252-EXIT.
043500     EXIT.
043600
043700 254-COMPUTE-MEAN-VAR.
043800     COMPUTE WS-STD-MEAN(WS-STD-COL) =
043900         WS-STD-SUM(WS-STD-COL) / DEST-COUNT.
044000     COMPUTE WS-STD-VAR(WS-STD-COL) =
044100         (WS-STD-SUMSQ(WS-STD-COL) / DEST-COUNT) -
044200         (WS-STD-MEAN(WS-STD-COL) * WS-STD-MEAN(WS-STD-COL)).
044300     IF WS-STD-VAR(WS-STD-COL) <= 0
044400         MOVE 0 TO WS-STD-STDDEV(WS-STD-COL)
044500     ELSE
044600         MOVE WS-STD-VAR(WS-STD-COL) TO WS-SQRT-IN
044700         PERFORM 490-COMPUTE-SQRT THRU 490-EXIT
044800         MOVE WS-SQRT-OUT TO WS-STD-STDDEV(WS-STD-COL)
044900     END-IF.
045000 254-EXIT.
045100     EXIT.
045200
045300 256-STANDARDIZE-ONE-ENTRY.
045400     IF WS-STD-STDDEV(1) = 0
045500         MOVE 0 TO VEC-FEATURE(WS-VEC-IDX 1)
045600     ELSE
045700         COMPUTE VEC-FEATURE(WS-VEC-IDX 1) =
045800             (VEC-FEATURE(WS-VEC-IDX 1) - WS-STD-MEAN(1))
045900                 / WS-STD-STDDEV(1)
046000     END-IF.
046100     IF WS-STD-STDDEV(2) = 0
046200         MOVE 0 TO VEC-FEATURE(WS-VEC-IDX 2)
046300     ELSE
046400         COMPUTE VEC-FEATURE(WS-VEC-IDX 2) =
046500             (VEC-FEATURE(WS-VEC-IDX 2) - WS-STD-MEAN(2))
046600                 / WS-STD-STDDEV(2)
046700     END-IF.
046800 256-EXIT.
046900     EXIT.
047000
047100******************************************************************
047200* VECTOR NORMS - COMPUTED ONCE PER DESTINATION, RIGHT AFTER
047300* STANDARDIZATION, SO 400-COMPUTE-SIMILARITY NEVER RECOMPUTES
047400* ONE MORE THAN ONCE PER REQUEST
047500******************************************************************
047600 258-COMPUTE-ALL-NORMS.
047700     PERFORM 260-COMPUTE-ONE-NORM THRU 260-EXIT
047800             VARYING WS-VEC-IDX FROM 1 BY 1
047900             UNTIL WS-VEC-IDX > DEST-COUNT.
048000 258-EXIT.
048100     EXIT.
048200
048300 260-COMPUTE-ONE-NORM.
048400     MOVE ZERO TO WS-SQRT-IN.
048500     PERFORM 262-SUMSQ-ONE-DIM THRU 262-EXIT
048600             VARYING WS-COS-DIM FROM 1 BY 1
048700             UNTIL WS-COS-DIM > 37.
048800     PERFORM 490-COMPUTE-SQRT THRU 490-EXIT.
048900     MOVE WS-SQRT-OUT TO VEC-NORM(WS-VEC-IDX).
049000 260-EXIT.
049100     EXIT.
049200
049300 262-SUMSQ-ONE-DIM.
049400     COMPUTE WS-SQRT-IN = WS-SQRT-IN +
049500         VEC-FEATURE(WS-VEC-IDX WS-COS-DIM) *
049600         VEC-FEATURE(WS-VEC-IDX WS-COS-DIM).
049700 262-EXIT.
049800     EXIT.
049900
050000 110-READ-SIMREQ.
050100     READ SIMREQ INTO SIMREQ-RECORD
050200         AT END
050300         MOVE 'N' TO MORE-REQ-SW
050400         GO TO 110-EXIT
050500     END-READ.
050600     ADD 1 TO REQUESTS-READ.
050700 110-EXIT.
050800     EXIT.
050900
051000 100-MAINLINE.
051100     PERFORM 120-CHECK-BASE-ON-FILE THRU 120-EXIT.
051200     IF BASE-ON-FILE
051300         PERFORM 400-COMPUTE-SIMILARITY THRU 400-EXIT
051400         PERFORM 470-WRITE-SIMOUT THRU 470-EXIT
051500     END-IF.
051600     PERFORM 110-READ-SIMREQ THRU 110-EXIT.
051700 100-EXIT.
051800     EXIT.
051900
052000 120-CHECK-BASE-ON-FILE.
052100     MOVE 'N' TO WS-BASE-OK-SW.
052200     IF REQ-BASE-ID > 0 AND REQ-BASE-ID <= DEST-COUNT
052300         MOVE 'Y' TO WS-BASE-OK-SW
052400         MOVE REQ-BASE-ID TO WS-VEC-IDX
052500         PERFORM 122-COPY-BASE-VECTOR THRU 122-EXIT
052600                 VARYING WS-COS-DIM FROM 1 BY 1
052700                 UNTIL WS-COS-DIM > 37
052800         MOVE VEC-NORM(WS-VEC-IDX) TO WS-BASE-NORM
052900     END-IF.
053000 120-EXIT.
053100     EXIT.
053200
053300 122-COPY-BASE-VECTOR.
053400     MOVE VEC-FEATURE(WS-VEC-IDX WS-COS-DIM)
053500         TO WS-BASE-FEATURE(WS-COS-DIM).
053600 122-EXIT.
053700     EXIT.
053800
053900******************************************************************
054000* 400-COMPUTE-SIMILARITY - COSINE SIMILARITY OF THE
054100* BASE VECTOR AGAINST EVERY OTHER DESTINATION, INSERTED INTO THE
054200* TOP-TEN TABLE AS EACH SCORE IS COMPUTED
054300******************************************************************
054400 400-COMPUTE-SIMILARITY.
054500     MOVE ZERO TO RANKED-COUNT.
054600     PERFORM 410-SCORE-ONE-OTHER THRU 410-EXIT
054700             VARYING WS-OTHER-IDX FROM 1 BY 1
054800             UNTIL WS-OTHER-IDX > DEST-COUNT.
054900 400-EXIT.
055000     EXIT.
055100
055200 410-SCORE-ONE-OTHER.
055300     IF WS-OTHER-IDX = REQ-BASE-ID
055400         MOVE -1 TO WS-COS-SCORE
055500     ELSE
055600         MOVE ZERO TO WS-COS-DOT
055700         PERFORM 420-DOT-ONE-DIM THRU 420-EXIT
055800                 VARYING WS-COS-DIM FROM 1 BY 1
055900                 UNTIL WS-COS-DIM > 37
056000         IF WS-BASE-NORM = 0 OR VEC-NORM(WS-OTHER-IDX) = 0
056100             MOVE 0 TO WS-COS-SCORE
056200         ELSE
056300             COMPUTE WS-COS-SCORE ROUNDED = WS-COS-DOT /
056400                 (WS-BASE-NORM * VEC-NORM(WS-OTHER-IDX))
056500         END-IF
056600     END-IF.
056700     PERFORM 450-SELECT-TOP-TEN THRU 450-EXIT.
056800 410-EXIT.
056900     EXIT.
057000
057100 420-DOT-ONE-DIM.
057200     COMPUTE WS-COS-DOT = WS-COS-DOT +
057300         WS-BASE-FEATURE(WS-COS-DIM) *
057400         VEC-FEATURE(WS-OTHER-IDX WS-COS-DIM).
057500 420-EXIT.
057600     EXIT.
057700
057800******************************************************************
057900* 450-SELECT-TOP-TEN - INSERTION SORT ON THE FLY: KEEPS
058000* THE RUNNING TOP 10 IN DESCENDING SCORE ORDER, LOWER ID WINS
058100* TIES
058200******************************************************************
058300 450-SELECT-TOP-TEN.
058400     IF RANKED-COUNT < 10
058500         ADD 1 TO RANKED-COUNT
058600         MOVE WS-OTHER-IDX TO RANKED-DEST-ID(RANKED-COUNT)
058700         MOVE WS-COS-SCORE TO RANKED-SCORE(RANKED-COUNT)
058800         PERFORM 452-BUBBLE-UP THRU 452-EXIT
058900                 VARYING WS-INS-IDX FROM RANKED-COUNT BY -1
059000                 UNTIL WS-INS-IDX <= 1
059100     ELSE
059200         IF WS-COS-SCORE > RANKED-SCORE(10)
059300             MOVE WS-OTHER-IDX TO RANKED-DEST-ID(10)
059400             MOVE WS-COS-SCORE TO RANKED-SCORE(10)
059500             PERFORM 452-BUBBLE-UP THRU 452-EXIT
059600                     VARYING WS-INS-IDX FROM 10 BY -1
059700                     UNTIL WS-INS-IDX <= 1
059800         END-IF
059900     END-IF.
060000 450-EXIT.
060100     EXIT.
060200
060300 452-BUBBLE-UP.
060400     IF RANKED-SCORE(WS-INS-IDX) > RANKED-SCORE(WS-INS-IDX - 1)
060500        OR (RANKED-SCORE(WS-INS-IDX) = RANKED-SCORE(WS-INS-IDX - 1)
060600            AND RANKED-DEST-ID(WS-INS-IDX) <
060700                RANKED-DEST-ID(WS-INS-IDX - 1))
060800         PERFORM 454-SWAP-RANKED THRU 454-EXIT
060900     END-IF.
061000 452-EXIT.
061100     EXIT.
061200
061300 454-SWAP-RANKED.
061400     MOVE RANKED-DEST-ID(WS-INS-IDX) TO WS-VEC-IDX.
061500     MOVE RANKED-DEST-ID(WS-INS-IDX - 1)
061600         TO RANKED-DEST-ID(WS-INS-IDX).
061700     MOVE WS-VEC-IDX TO RANKED-DEST-ID(WS-INS-IDX - 1).
061800     MOVE RANKED-SCORE(WS-INS-IDX) TO WS-COS-SCORE.
061900     MOVE RANKED-SCORE(WS-INS-IDX - 1) TO RANKED-SCORE(WS-INS-IDX).
062000     MOVE WS-COS-SCORE TO RANKED-SCORE(WS-INS-IDX - 1).
062100 454-EXIT.
062200     EXIT.
062300
062400******************************************************************
062500* 470-WRITE-SIMOUT - EMIT THE RANKED TABLE, DESCENDING
062600******************************************************************
062700 470-WRITE-SIMOUT.
062800     PERFORM 472-WRITE-ONE-LINE THRU 472-EXIT
062900             VARYING WS-K FROM 1 BY 1
063000             UNTIL WS-K > RANKED-COUNT.
063100 470-EXIT.
063200     EXIT.
063300
063400 472-WRITE-ONE-LINE.
063500     MOVE REQ-BASE-ID TO SIM-BASE-ID.
063600     MOVE WS-K TO SIM-RANK.
063700     MOVE RANKED-DEST-ID(WS-K) TO SIM-OTHER-ID.
063800     MOVE RANKED-SCORE(WS-K) TO SIM-SCORE.
063900     WRITE SIMOUT-FILE-REC FROM SIM-RECORD.
064000     ADD 1 TO LINES-WRITTEN.
064100 472-EXIT.
064200     EXIT.
064300
064400******************************************************************
064500* 490-COMPUTE-SQRT - BABYLONIAN (NEWTON-RAPHSON) SQUARE ROOT.
064600* WS-SQRT-IN IN, WS-SQRT-OUT OUT.  20 FIXED ITERATIONS - THE
064700* METHOD CONVERGES QUADRATICALLY SO THIS COMFORTABLY OUTRUNS THE
064800* SIX DECIMAL PLACES THIS CALLS FOR.  NO FUNCTION SQRT ON THIS
064900* COMPILER.
065000******************************************************************
065100 490-COMPUTE-SQRT.
065200     IF WS-SQRT-IN <= 0
065300         MOVE 0 TO WS-SQRT-OUT
065400     ELSE
065500         MOVE WS-SQRT-IN TO WS-SQRT-OUT
065600         PERFORM 492-SQRT-ITERATE THRU 492-EXIT
065700                 VARYING WS-SQRT-ITER FROM 1 BY 1
065800                 UNTIL WS-SQRT-ITER > 20
065900     END-IF.
066000 490-EXIT.
066100     EXIT.
066200
066300 492-SQRT-ITERATE.
066400     COMPUTE WS-SQRT-OUT ROUNDED =
066500         (WS-SQRT-OUT + (WS-SQRT-IN / WS-SQRT-OUT)) / 2.
066600 492-EXIT.
066700     EXIT.
066800
066900 630-PRINT-PAGE-HDR.
067000     MOVE SPACES            TO WS-RPT-PAGE-HDR.
067100     MOVE 'TSSIMILR'        TO HDR-PROGRAM-NAME.
067200     MOVE WS-RUN-YYYY       TO HDR-YY.
067300     MOVE WS-RUN-MM         TO HDR-MM.
067400     MOVE WS-RUN-DD         TO HDR-DD.
067500     MOVE WS-PAGE-NBR       TO HDR-PAGE-NBR-O.
067600     WRITE RPT-FILE-REC FROM WS-RPT-PAGE-HDR
067700         AFTER ADVANCING NEXT-PAGE.
067800 630-EXIT.
067900     EXIT.
068000
068100 700-PRINT-TOTALS.
068200     MOVE '700-PRINT-TOTALS' TO PARA-NAME.
068300     MOVE SPACES TO RPT-TOTALS-LINE.
068400     MOVE 'REQUESTS PROCESSED'  TO RTL-LABEL-O.
068500     MOVE REQUESTS-READ         TO RTL-VALUE-O.
068600     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 2.
068700     MOVE SPACES TO RPT-TOTALS-LINE.
068800     MOVE 'LINES WRITTEN'       TO RTL-LABEL-O.
068900     MOVE LINES-WRITTEN         TO RTL-VALUE-O.
069000     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
069100 700-EXIT.
069200     EXIT.
069300
069400 900-CLEANUP.
069500     MOVE '900-CLEANUP' TO PARA-NAME.
069600     CLOSE DESTFILE, SIMREQ, SIMOUT, RPTFILE.
069700     DISPLAY '** TSSIMILR REQUESTS PROCESSED **'.
069800     DISPLAY REQUESTS-READ.
069900     DISPLAY '** TSSIMILR LINES WRITTEN **'.
070000     DISPLAY LINES-WRITTEN.
070100     CLOSE SYSOUT.
070200     DISPLAY '******** NORMAL END OF JOB TSSIMILR ********'.
070300 900-EXIT.
070400     EXIT.
070500
070600 1000-ABEND-RTN.
070700     MOVE '1000-ABEND-RTN' TO PARA-NAME.
070800     DISPLAY ABEND-REC UPON CONSOLE.
070900     DISPLAY PARA-NAME UPON CONSOLE.
071000     DIVIDE ZERO-VAL INTO ONE-VAL.
071100 1000-EXIT.
071200     EXIT.
