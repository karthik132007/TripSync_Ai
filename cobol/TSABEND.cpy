000100******************************************************************
000200*    COPYBOOK:     TSABEND                                      *
000300*    DESCRIPTION:  COMMON ABEND / DIAGNOSTIC DUMP LINE AND       *
000400*                  PARAGRAPH-TRACE FIELD SHARED BY ALL TRIPSYNC  *
000500*                  BATCH PROGRAMS.  WRITTEN TO SYSOUT WHEN A JOB *
000600*                  CANNOT CONTINUE.                              *
000700******************************************************************
000800* MAINTENANCE HISTORY                                            *
000900*   06/14/91  RTC  ORIGINAL - COMMON ABEND LAYOUT FOR THE TRIPSYNC *
001000*                  BATCH STREAM, MODELLED ON OUR SHOP'S STANDARD  *
001100*                  DUMP-LINE COPYBOOK                             *
001200*   02/08/94  TGD  ADDED PARA-NAME TRACE FIELD PER TS-0072        *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  ABEND-REASON               PIC X(40).
001600     05  FILLER                     PIC X(2)   VALUE SPACES.
001700     05  EXPECTED-VAL               PIC X(20).
001800     05  FILLER                     PIC X(2)   VALUE SPACES.
001900     05  ACTUAL-VAL                 PIC X(20).
002000     05  FILLER                     PIC X(48)  VALUE SPACES.
002100
002200 01  PARA-NAME                      PIC X(20)  VALUE SPACES.
