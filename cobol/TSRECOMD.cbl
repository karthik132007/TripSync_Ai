000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSRECOMD.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/09/91.
000600 DATE-COMPILED. 06/09/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  FIRST OF THE FOUR TRIPSYNC SCORING/PREP JOB STEPS AND *
001300*                  THE ONE THAT OPENS RPTFILE FOR THE JOB (OUTPUT, NOT *
001400*                  EXTEND - IT IS ALWAYS RUN FIRST IN THE STREAM). *
001500*
001600*                  READS THE DESTINATION MASTER INTO A TABLE, THEN READS *
001700*                  THE TRAVELLER PREFERENCE FILE (SORTED BY GROUP ID) *
001800*                  WITH A CONTROL BREAK ON USER-GROUP-ID.  FOR EACH *
001900*                  GROUP, EVERY MEMBER'S INTEREST TAGS ARE MATCHED *
002000*                  AGAINST EVERY DESTINATION'S TAG LIST AND THE MATCH *
002100*                  COUNTS SUMMED, THE GROUP'S MODAL BUDGET AND EFFECTIVE *
002200*                  TYPE ARE DERIVED, AND THE TOP 10 SCORING DESTINATIONS *
002300*                  ARE WRITTEN TO RECOFILE AND TO THE CONTROL REPORT. *
002400*
002500*                  BOTH SIDES OF THE TAG MATCH ARE CASE-FOLDED TO      *
002600*                  LOWER BEFORE THE COMPARE SO A MEMBER'S       *
002700*                  MIXED-CASE INTEREST SLOT STILL LINES UP WITH        *
002800*                  TSENRICH'S ALL-LOWER TAG LIST.  SEE 316-NORMALIZE-  *
002900*                  TAG AND 226-FOLD-DEST-TAGS.                        *
003000******************************************************************
003100*
003200*                  INPUT FILES   -  DESTFILE, USERFILE             *
003300*                  OUTPUT FILES  -  RECOFILE, RPTFILE              *
003400*                  DUMP FILE     -  SYSOUT                         *
003500*
003600******************************************************************
003700* MAINTENANCE HISTORY                                             *
003800*   06/09/91  RTC  ORIGINAL PROGRAM FOR TS-0002                   TS-0002
003900*   03/02/93  RTC  ADDED GROUP-TYPE DERIVATION PER TS-0118 TS-0118
004000*   09/14/95  TGD  DEST TABLE CAPACITY RAISED 250 TO 500 PER       *
004100*                  TS-0140 (WORLDWIDE DESTINATION LOAD)           TS-0140
004200*   11/09/98  DAP  Y2K REVIEW - WIDENED RPT PAGE-HEADER YEAR TO    *
004300*                  4 DIGITS PER TS-0201                           TS-0201
004400*   05/21/03  KLM  DEDUPLICATE MEMBER INTERESTS BEFORE SCORING SO  *
004500*                  A REPEATED INTEREST SLOT CANNOT DOUBLE-COUNT    *
004600*                  PER TS-0344                                    TS-0344
004700*   02/11/05  KLM  INTEREST/TAG COMPARE NOW CASE-FOLDED TO LOWER   *
004800*                  BEFORE MATCHING - A MIXED-CASE INTEREST SLOT WAS *
004900*                  SILENTLY SCORING ZERO AGAINST TSENRICH'S ALL-    *
005000*                  LOWER TAG LIST, PER TS-0560              TS-0560
005100*   09/12/07  RTC  POPULARITY-RANK NOW DERIVED VIA CALL TSPOPRNK   *
005200*                  RATHER THAN AN INLINE EVALUATE PER TS-0512     TS-0512
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT DESTFILE
006700     ASSIGN TO UT-S-DESTIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT USERFILE
007200     ASSIGN TO UT-S-USRIN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT RECOFILE
007700     ASSIGN TO UT-S-RECOUT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT RPTFILE
008200     ASSIGN TO UT-S-RPTOUT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(132).
009500
009600 FD  DESTFILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 353 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS DEST-FILE-REC.
010200 01  DEST-FILE-REC  PIC X(353).
010300
010400 FD  USERFILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 191 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS USER-FILE-REC.
011000 01  USER-FILE-REC  PIC X(191).
011100
011200****** RECO-RECORD IS CARRIED AT ITS TRUE 63-BYTE WIDTH (THE
011300****** EXPLICIT FIELD LIST SUMS TO 63; THE OLD TS-0002 SPEC
011400****** SHEET SAYS 61, BUT NO FIELD WAS EVER DROPPED TO MATCH -
011500****** RAISED AS TS-0512A, LEFT OPEN)
011600 FD  RECOFILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 63 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RECO-FILE-REC.
012200 01  RECO-FILE-REC  PIC X(63).
012300
012400 FD  RPTFILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS RPT-FILE-REC.
013000 01  RPT-FILE-REC  PIC X(132).
013100
013200 WORKING-STORAGE SECTION.
013300
013400** STANDALONE ITEMS FOR THE CASE-FOLD PASS - KEPT AT THE 77
013500** LEVEL PER SHOP CONVENTION SINCE THEY BELONG TO NO LARGER GROUP
013600 77  WS-TAGS-FOLDED              PIC 9(05) COMP VALUE ZERO.
013700 77  WS-CASE-FOLD-SW             PIC X(01) VALUE 'Y'.
013800     88  CASE-FOLD-ACTIVE    VALUE 'Y'.
013900 01  FILE-STATUS-CODES.
014000     05  OFCODE                  PIC X(2).
014100         88 CODE-WRITE    VALUE SPACES.
014200
014300** DESTINATION MASTER RECORD - SHARED WITH TSMERGE, TSENRICH,
014400** TSHOTPRP AND TSSIMILR
014500 COPY DESTMSTR.
014600
014700 01  WS-USER-RECORD.
014800     05  USER-GROUP-ID              PIC X(07).
014900     05  USER-NAME                  PIC X(20).
015000     05  USER-TYPE                  PIC X(10).
015100     05  USER-BUDGET                PIC X(06).
015200     05  USER-INTEREST-GROUP.
015300         10  USER-INTEREST OCCURS 8 TIMES
015400                                    PIC X(15).
015500     05  FILLER                     PIC X(28).
015600 01  USER-INTEREST-FLAT REDEFINES USER-INTEREST-GROUP
015700                                    PIC X(120).
015800
015900 01  WS-RECO-RECORD.
016000     05  RECO-GROUP-ID              PIC X(07).
016100     05  RECO-RANK                  PIC 9(02).
016200     05  RECO-PLACE                 PIC X(30).
016300     05  RECO-STATE                 PIC X(20).
016400     05  RECO-SCORE                 PIC 9(04).
016500
016600 COPY TSRPTLIN.
016700
016800 01  RPT-GROUP-HDR-LINE.
016900     05  FILLER                     PIC X(03)  VALUE SPACES.
017000     05  RGH-LIT-1                  PIC X(09)  VALUE 'GROUP ID:'.
017100     05  RGH-GROUP-ID-O             PIC X(08).
017200     05  RGH-LIT-2                  PIC X(09)  VALUE 'MEMBERS: '.
017300     05  RGH-MEMBERS-O              PIC ZZ9.
017400     05  FILLER                     PIC X(02)  VALUE SPACES.
017500     05  RGH-LIT-3                  PIC X(08)  VALUE 'BUDGET: '.
017600     05  RGH-BUDGET-O               PIC X(07).
017700     05  RGH-LIT-4                  PIC X(06)  VALUE 'TYPE: '.
017800     05  RGH-TYPE-O                 PIC X(11).
017900     05  FILLER                     PIC X(59)  VALUE SPACES.
018000
018100 01  RPT-DETAIL-LINE.
018200     05  FILLER                     PIC X(07)  VALUE SPACES.
018300     05  RDL-RANK-O                 PIC Z9.
018400     05  FILLER                     PIC X(03)  VALUE SPACES.
018500     05  RDL-PLACE-O                PIC X(30).
018600     05  FILLER                     PIC X(02)  VALUE SPACES.
018700     05  RDL-STATE-O                PIC X(20).
018800     05  FILLER                     PIC X(04)  VALUE SPACES.
018900     05  RDL-SCORE-O                PIC ZZZ9.
019000     05  FILLER                     PIC X(59)  VALUE SPACES.
019100
019200 01  RPT-TOTALS-LINE.
019300     05  FILLER                     PIC X(05)  VALUE SPACES.
019400     05  RTL-LABEL-O                PIC X(30).
019500     05  RTL-VALUE-O                PIC ZZZ,ZZ9.
019600     05  FILLER                     PIC X(88)  VALUE SPACES.
019700
019800****** IN-CORE DESTINATION TABLE - LOADED ONCE, RE-SCORED FOR
019900****** EVERY GROUP; DT-SCORE IS ZEROED AT EACH GROUP BREAK
020000 01  DEST-TABLE.
020100     05  DEST-TAB-ENTRY OCCURS 500 TIMES.
020200         10  DT-ID                  PIC 9(04).
020300         10  DT-NAME                PIC X(30).
020400         10  DT-STATE               PIC X(20).
020500         10  DT-BUDGET              PIC X(06).
020600         10  DT-POP-RANK            PIC 9(01).
020700         10  DT-TAG-GROUP.
020800             15 DT-TAG OCCURS 8 TIMES
020900                                    PIC X(15).
021000         10  DT-TAG-FLAT REDEFINES DT-TAG-GROUP
021100                                    PIC X(120).
021200         10  DT-SCORE               PIC 9(04) COMP.
021300
021400 01  WS-UNIQ-INTEREST-TBL.
021500     05  WS-UNIQ-INTEREST OCCURS 8 TIMES
021600                                    PIC X(15).
021700 01  WS-UNIQ-INTEREST-FLAT REDEFINES WS-UNIQ-INTEREST-TBL
021800                                    PIC X(120).
021900
022000** CASE-FOLD WORK AREA - INTEREST AND TAG COMPARES ARE MADE
022100** ON LOWERCASE, TRIMMED VALUES (TS-0560)
022200 01  WS-CASE-FOLD-ALPHA.
022300     05  WS-UPPER-ALPHA          PIC X(26)
022400                          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022500     05  WS-LOWER-ALPHA          PIC X(26)
022600                          VALUE 'abcdefghijklmnopqrstuvwxyz'.
022700 01  WS-FOLD-INTEREST            PIC X(15).
022800 01  WS-FOLD-TAG-GROUP.
022900     05  WS-FOLD-TAG OCCURS 8 TIMES
023000                                    PIC X(15).
023100 01  WS-FOLD-TAG-FLAT REDEFINES WS-FOLD-TAG-GROUP
023200                                    PIC X(120).
023300
023400 01  SORT-WORK.
023500     05  SORT-IDX-TBL OCCURS 500 TIMES
023600                                    PIC 9(04) COMP.
023700
023800 01  BUDGET-STATS.
023900     05  BUDGET-COUNT OCCURS 3 TIMES
024000                                    PIC 9(03) COMP.
024100     05  BUDGET-FIRST-SEQ OCCURS 3 TIMES
024200                                    PIC 9(03) COMP.
024300
024400 01  WS-RUN-DATE-FLDS.
024500     05  WS-RUN-DATE.
024600         10  WS-RUN-YYYY            PIC 9(04).
024700         10  WS-RUN-MM              PIC 9(02).
024800         10  WS-RUN-DD              PIC 9(02).
024900
025000 01  FLAGS-AND-SWITCHES.
025100     05  MORE-USERS-SW              PIC X(01) VALUE 'Y'.
025200         88 NO-MORE-USERS       VALUE 'N'.
025300     05  MORE-DEST-SW               PIC X(01) VALUE 'Y'.
025400         88 NO-MORE-DEST        VALUE 'N'.
025500     05  WS-TAG-FOUND-SW            PIC X(01) VALUE 'N'.
025600         88 TAG-FOUND           VALUE 'Y'.
025700     05  WS-DUP-SW                  PIC X(01) VALUE 'N'.
025800         88 DUP-FOUND           VALUE 'Y'.
025900
026000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026100     05  DEST-IDX                   PIC 9(04) COMP.
026200     05  DEST-COUNT                 PIC 9(04) COMP.
026300     05  WS-II                      PIC 9(02) COMP.
026400     05  WS-JJ                      PIC 9(02) COMP.
026500     05  WS-UNIQ-COUNT              PIC 9(02) COMP.
026600     05  INT-IDX                    PIC 9(02) COMP.
026700     05  TAG-IDX                    PIC 9(02) COMP.
026800     05  WS-PASS                    PIC 9(04) COMP.
026900     05  WS-J                       PIC 9(04) COMP.
027000     05  WS-A                       PIC 9(04) COMP.
027100     05  WS-B                       PIC 9(04) COMP.
027200     05  WS-TEMP-IDX                PIC 9(04) COMP.
027300     05  WS-LAST-IDX                PIC 9(04) COMP.
027400     05  WS-INNER-LIMIT             PIC 9(04) COMP.
027500     05  WS-TOP-N                   PIC 9(02) COMP.
027600     05  WS-RANK                    PIC 9(02) COMP.
027700     05  WS-SEL-IDX                 PIC 9(04) COMP.
027800     05  WS-MEMBER-COUNT            PIC 9(03) COMP.
027900     05  WS-MEMBER-SEQ              PIC 9(03) COMP.
028000     05  WS-BI                      PIC 9(01) COMP.
028100     05  WS-BEST-BI                 PIC 9(01) COMP.
028200     05  GROUPS-PROCESSED           PIC 9(05) COMP.
028300     05  MEMBERS-READ               PIC 9(07) COMP.
028400     05  DESTS-SCORED               PIC 9(09) COMP.
028500     05  RECO-LINES-WRITTEN         PIC 9(07) COMP.
028600     05  WS-PAGE-NBR                PIC 9(03) COMP.
028700
028800 01  MISC-WS-FLDS.
028900     05  GROUP-ID-SAVE              PIC X(07).
029000     05  GROUP-BUDGET               PIC X(07).
029100     05  GROUP-TYPE                 PIC X(11).
029200     05  WS-SOLO-TYPE               PIC X(10).
029300
029400 01  ZERO-VAL                       PIC 9(01) VALUE ZERO.
029500 01  ONE-VAL                        PIC 9(01) VALUE 1.
029600
029700 COPY TSABEND.
029800
029900 PROCEDURE DIVISION.
030000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030100     PERFORM 200-LOAD-DEST-TABLE THRU 200-EXIT.
030200     PERFORM 210-READ-USER THRU 210-EXIT.
030300     PERFORM 300-BUILD-GROUP THRU 300-EXIT
030400             UNTIL NO-MORE-USERS.
030500     PERFORM 700-PRINT-TOTALS THRU 700-EXIT.
030600     PERFORM 900-CLEANUP THRU 900-EXIT.
030700     MOVE +0 TO RETURN-CODE.
030800     GOBACK.
030900
031000 000-HOUSEKEEPING.
031100     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
031200     DISPLAY '******** BEGIN JOB TSRECOMD ********'.
031300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
031400                MISC-WS-FLDS.
031500     MOVE 1 TO WS-PAGE-NBR.
031600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
031700     OPEN OUTPUT SYSOUT.
031800     OPEN INPUT DESTFILE.
031900     IF NOT CODE-WRITE
032000         MOVE 'DESTFILE OPEN FAILED'   TO ABEND-REASON
032100         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
032200         MOVE OFCODE                   TO ACTUAL-VAL
032300         GO TO 1000-ABEND-RTN
032400     END-IF.
032500     OPEN INPUT USERFILE.
032600     IF NOT CODE-WRITE
032700         MOVE 'USERFILE OPEN FAILED'   TO ABEND-REASON
032800         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
032900         MOVE OFCODE                   TO ACTUAL-VAL
033000         GO TO 1000-ABEND-RTN
033100     END-IF.
033200     OPEN OUTPUT RECOFILE.
033300     OPEN OUTPUT RPTFILE.
033400     PERFORM 630-PRINT-PAGE-HDR THRU 630-EXIT.
033500     MOVE 'RECOMMEND SECTION' TO SECTION-TITLE-O.
033600     WRITE RPT-FILE-REC FROM WS-RPT-SECTION-HDR
033700         AFTER ADVANCING 1.
033800     WRITE RPT-FILE-REC FROM WS-RPT-BLANK-LINE
033900         AFTER ADVANCING 1.
034000 000-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* 200-LOAD-DEST-TABLE - BUILDS THE IN-CORE DESTINATION TABLE FROM
034500* DESTFILE (ALREADY IN ASCENDING DEST-ID ORDER) AND DERIVES
034600* POPULARITY-RANK VIA CALL TSPOPRNK
034700******************************************************************
034800 200-LOAD-DEST-TABLE.
034900     MOVE '200-LOAD-DEST-TABLE' TO PARA-NAME.
035000     PERFORM 205-READ-DEST THRU 205-EXIT.
035100     PERFORM 220-STORE-ONE-DEST THRU 220-EXIT
035200             UNTIL NO-MORE-DEST.
035300     CLOSE DESTFILE.
035400 200-EXIT.
035500     EXIT.
035600
035700 205-READ-DEST.
035800     READ DESTFILE INTO DEST-RECORD
035900         AT END
036000         MOVE 'N' TO MORE-DEST-SW
036100         GO TO 205-EXIT
036200     END-READ.
036300 205-EXIT.
036400     EXIT.
036500
036600 220-STORE-ONE-DEST.
036700     IF DEST-COUNT < 500
036800         ADD 1 TO DEST-COUNT
036900         MOVE DEST-ID          TO DT-ID(DEST-COUNT)
037000         MOVE DEST-NAME        TO DT-NAME(DEST-COUNT)
037100         MOVE DEST-STATE       TO DT-STATE(DEST-COUNT)
037200         MOVE DEST-BUDGET      TO DT-BUDGET(DEST-COUNT)
037300         MOVE DEST-TAG-FLAT    TO WS-FOLD-TAG-FLAT
037400         PERFORM 226-FOLD-DEST-TAGS THRU 226-EXIT
037500             VARYING TAG-IDX FROM 1 BY 1 UNTIL TAG-IDX > 8
037600         MOVE WS-FOLD-TAG-FLAT TO DT-TAG-FLAT(DEST-COUNT)
037700         CALL 'TSPOPRNK' USING DEST-POPULARITY,
037800                               DT-POP-RANK(DEST-COUNT)
037900     ELSE
038000         DISPLAY 'TSRECOMD - DEST TABLE FULL, RECORD SKIPPED'
038100     END-IF.
038200     PERFORM 205-READ-DEST THRU 205-EXIT.
038300 220-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700* 226-FOLD-DEST-TAGS - CASE-FOLDS EACH OF A DESTINATION'S EIGHT
038800* TAG SLOTS TO LOWERCASE BEFORE THE SLOT IS STORED IN THE
038900* IN-CORE TABLE, SO 430-SEARCH-ONE-TAG NEVER HAS TO CARE WHAT
039000* CASE TSENRICH OR AN UPSTREAM HAND EDIT LEFT A TAG IN
039100******************************************************************
039200 226-FOLD-DEST-TAGS.
039300     IF CASE-FOLD-ACTIVE AND WS-FOLD-TAG(TAG-IDX) NOT = SPACES
039400         INSPECT WS-FOLD-TAG(TAG-IDX)
039500             CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
039600         ADD 1 TO WS-TAGS-FOLDED
039700     END-IF.
039800 226-EXIT.
039900     EXIT.
040000
040100 300-BUILD-GROUP.
040200     MOVE '300-BUILD-GROUP' TO PARA-NAME.
040300     MOVE USER-GROUP-ID TO GROUP-ID-SAVE.
040400     MOVE ZERO TO WS-MEMBER-COUNT, WS-MEMBER-SEQ.
040500     INITIALIZE BUDGET-STATS.
040600     MOVE 999 TO BUDGET-FIRST-SEQ(1) BUDGET-FIRST-SEQ(2)
040700                 BUDGET-FIRST-SEQ(3).
040800     PERFORM 320-RESET-SCORES THRU 320-EXIT
040900             VARYING DEST-IDX FROM 1 BY 1 UNTIL DEST-IDX > DEST-COUNT.
041000     PERFORM 330-PROCESS-ONE-MEMBER THRU 330-EXIT
041100             UNTIL NO-MORE-USERS
041200                OR USER-GROUP-ID NOT = GROUP-ID-SAVE.
041300     ADD 1 TO GROUPS-PROCESSED.
041400     PERFORM 450-GROUP-BUDGET THRU 450-EXIT.
041500     PERFORM 460-GROUP-TYPE THRU 460-EXIT.
041600     PERFORM 610-PRINT-GROUP-HEADER THRU 610-EXIT.
041700     PERFORM 500-RANK-AND-SELECT THRU 500-EXIT.
041800 300-EXIT.
041900     EXIT.
042000
042100 320-RESET-SCORES.
042200     MOVE ZERO TO DT-SCORE(DEST-IDX).
042300 320-EXIT.
042400     EXIT.
042500
042600 210-READ-USER.
042700     READ USERFILE INTO WS-USER-RECORD
042800         AT END
042900         MOVE 'N' TO MORE-USERS-SW
043000         GO TO 210-EXIT
043100     END-READ.
043200 210-EXIT.
043300     EXIT.
043400
043500 330-PROCESS-ONE-MEMBER.
043600     ADD 1 TO WS-MEMBER-COUNT.
043700     ADD 1 TO WS-MEMBER-SEQ.
043800     ADD 1 TO MEMBERS-READ.
043900     IF WS-MEMBER-COUNT = 1
044000         MOVE USER-TYPE TO WS-SOLO-TYPE
044100     END-IF.
044200     PERFORM 310-DEDUPE-INTERESTS THRU 310-EXIT.
044300     PERFORM 400-SCORE-DESTINATIONS THRU 400-EXIT.
044400     PERFORM 440-TALLY-BUDGET THRU 440-EXIT.
044500     PERFORM 210-READ-USER THRU 210-EXIT.
044600 330-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000* 310-DEDUPE-INTERESTS - COLLAPSES THE MEMBER'S 8 INTEREST SLOTS
045100* TO A DISTINCT LIST SO A REPEATED SLOT CANNOT CONTRIBUTE TWICE
045200* TO A DESTINATION'S SCORE (TS-0344)
045300******************************************************************
045400 310-DEDUPE-INTERESTS.
045500     MOVE ZERO TO WS-UNIQ-COUNT.
045600     MOVE SPACES TO WS-UNIQ-INTEREST-FLAT.
045700     PERFORM 312-DEDUPE-ONE THRU 312-EXIT
045800             VARYING WS-II FROM 1 BY 1 UNTIL WS-II > 8.
045900 310-EXIT.
046000     EXIT.
046100
046200 312-DEDUPE-ONE.
046300     IF USER-INTEREST(WS-II) NOT = SPACES
046400         MOVE USER-INTEREST(WS-II) TO WS-FOLD-INTEREST
046500         PERFORM 316-NORMALIZE-TAG THRU 316-EXIT
046600         MOVE 'N' TO WS-DUP-SW
046700         PERFORM 314-CHECK-DUP THRU 314-EXIT
046800                 VARYING WS-JJ FROM 1 BY 1
046900                 UNTIL WS-JJ > WS-UNIQ-COUNT OR DUP-FOUND
047000         IF NOT DUP-FOUND
047100             ADD 1 TO WS-UNIQ-COUNT
047200             MOVE WS-FOLD-INTEREST
047300                 TO WS-UNIQ-INTEREST(WS-UNIQ-COUNT)
047400         END-IF
047500     END-IF.
047600 312-EXIT.
047700     EXIT.
047800
047900 314-CHECK-DUP.
048000     IF WS-UNIQ-INTEREST(WS-JJ) = WS-FOLD-INTEREST
048100         MOVE 'Y' TO WS-DUP-SW
048200     END-IF.
048300 314-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700* 316-NORMALIZE-TAG - CASE-FOLDS AN INTEREST TAG TO LOWERCASE SO
048800* THE COMPARE IN 314-CHECK-DUP AND 430-SEARCH-ONE-TAG IS NOT
048900* THROWN OFF BY A MIXED-CASE INTEREST SLOT ON THE INCOMING FILE
049000* (TS-0560).  TRAILING SPACES NEED NO SEPARATE TRIM SINCE
049100* BOTH SIDES OF THE COMPARE ARE FIXED-WIDTH PIC X(15) FIELDS
049200******************************************************************
049300 316-NORMALIZE-TAG.
049400     IF CASE-FOLD-ACTIVE
049500         INSPECT WS-FOLD-INTEREST
049600             CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
049700         ADD 1 TO WS-TAGS-FOLDED
049800     END-IF.
049900 316-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* 400-SCORE-DESTINATIONS - FOR THE CURRENT MEMBER, ADD 1 TO EACH
050400* DESTINATION'S DT-SCORE FOR EVERY DISTINCT INTEREST THAT SHOWS
050500* UP AMONG THAT DESTINATION'S TAGS.  GROUP SCORE IS THE
050600* RUNNING SUM ACROSS ALL MEMBERS SINCE DT-SCORE IS NOT RESET
050700* BETWEEN MEMBERS OF THE SAME GROUP
050800******************************************************************
050900 400-SCORE-DESTINATIONS.
051000     PERFORM 410-SCORE-ONE-DEST THRU 410-EXIT
051100             VARYING DEST-IDX FROM 1 BY 1 UNTIL DEST-IDX > DEST-COUNT.
051200 400-EXIT.
051300     EXIT.
051400
051500 410-SCORE-ONE-DEST.
051600     ADD 1 TO DESTS-SCORED.
051700     PERFORM 420-SCORE-ONE-INTEREST THRU 420-EXIT
051800             VARYING INT-IDX FROM 1 BY 1
051900             UNTIL INT-IDX > WS-UNIQ-COUNT.
052000 410-EXIT.
052100     EXIT.
052200
052300 420-SCORE-ONE-INTEREST.
052400     MOVE 'N' TO WS-TAG-FOUND-SW.
052500     PERFORM 430-SEARCH-ONE-TAG THRU 430-EXIT
052600             VARYING TAG-IDX FROM 1 BY 1
052700             UNTIL TAG-IDX > 8 OR TAG-FOUND.
052800     IF TAG-FOUND
052900         ADD 1 TO DT-SCORE(DEST-IDX)
053000     END-IF.
053100 420-EXIT.
053200     EXIT.
053300
053400 430-SEARCH-ONE-TAG.
053500     IF WS-UNIQ-INTEREST(INT-IDX) = DT-TAG(DEST-IDX, TAG-IDX)
053600         MOVE 'Y' TO WS-TAG-FOUND-SW
053700     END-IF.
053800 430-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200* 440-450 - GROUP BUDGET - MODAL BUDGET, TIES BROKEN BY
054300* FIRST-ENCOUNTERED, DEFAULT MID IF NO MEMBER HAS A BUDGET
054400******************************************************************
054500 440-TALLY-BUDGET.
054600     MOVE ZERO TO WS-BI.
054700     EVALUATE USER-BUDGET
054800         WHEN 'LOW   ' MOVE 1 TO WS-BI
054900         WHEN 'MID   ' MOVE 2 TO WS-BI
055000         WHEN 'HIGH  ' MOVE 3 TO WS-BI
055100         WHEN OTHER    MOVE 0 TO WS-BI
055200     END-EVALUATE.
055300     IF WS-BI NOT = ZERO
055400         ADD 1 TO BUDGET-COUNT(WS-BI)
055500         IF BUDGET-FIRST-SEQ(WS-BI) = 999
055600             MOVE WS-MEMBER-SEQ TO BUDGET-FIRST-SEQ(WS-BI)
055700         END-IF
055800     END-IF.
055900 440-EXIT.
056000     EXIT.
056100
056200 450-GROUP-BUDGET.
056300     IF BUDGET-COUNT(1) = ZERO AND BUDGET-COUNT(2) = ZERO
056400                             AND BUDGET-COUNT(3) = ZERO
056500         MOVE 'MID    ' TO GROUP-BUDGET
056600     ELSE
056700         MOVE 1 TO WS-BEST-BI
056800         PERFORM 452-COMPARE-BUDGET THRU 452-EXIT
056900                 VARYING WS-BI FROM 2 BY 1 UNTIL WS-BI > 3
057000         EVALUATE WS-BEST-BI
057100             WHEN 1 MOVE 'LOW    ' TO GROUP-BUDGET
057200             WHEN 2 MOVE 'MID    ' TO GROUP-BUDGET
057300             WHEN 3 MOVE 'HIGH   ' TO GROUP-BUDGET
057400         END-EVALUATE
057500     END-IF.
057600 450-EXIT.
057700     EXIT.
057800
057900 452-COMPARE-BUDGET.
058000     IF BUDGET-COUNT(WS-BI) > BUDGET-COUNT(WS-BEST-BI)
058100         MOVE WS-BI TO WS-BEST-BI
058200     ELSE
058300         IF BUDGET-COUNT(WS-BI) = BUDGET-COUNT(WS-BEST-BI)
058400            AND BUDGET-FIRST-SEQ(WS-BI) < BUDGET-FIRST-SEQ(WS-BEST-BI)
058500             MOVE WS-BI TO WS-BEST-BI
058600         END-IF
058700     END-IF.
058800 452-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200* 460-GROUP-TYPE - A GROUP OF MORE THAN ONE IS ALWAYS
059300* TREATED AS FRIENDS; A LONE TRAVELLER KEEPS THEIR OWN TYPE
059400******************************************************************
059500 460-GROUP-TYPE.
059600     IF WS-MEMBER-COUNT = 1
059700         MOVE WS-SOLO-TYPE TO GROUP-TYPE
059800     ELSE
059900         MOVE 'FRIENDS   ' TO GROUP-TYPE
060000     END-IF.
060100 460-EXIT.
060200     EXIT.
060300
060400******************************************************************
060500* 500-RANK-AND-SELECT - STABLE DESCENDING BUBBLE SORT OF
060600* THE DESTINATION TABLE'S SCORE COLUMN, TOP 10 (OR FEWER) WRITTEN
060700******************************************************************
060800 500-RANK-AND-SELECT.
060900     MOVE '500-RANK-AND-SELECT' TO PARA-NAME.
061000     PERFORM 505-INIT-SORT-INDEX THRU 505-EXIT
061100             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > DEST-COUNT.
061200     IF DEST-COUNT > 1
061300         COMPUTE WS-LAST-IDX = DEST-COUNT - 1
061400         PERFORM 510-OUTER-PASS THRU 510-EXIT
061500                 VARYING WS-PASS FROM 1 BY 1
061600                 UNTIL WS-PASS > WS-LAST-IDX
061700     END-IF.
061800     IF DEST-COUNT < 10
061900         MOVE DEST-COUNT TO WS-TOP-N
062000     ELSE
062100         MOVE 10 TO WS-TOP-N
062200     END-IF.
062300     PERFORM 560-WRITE-TOP-N THRU 560-EXIT
062400             VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > WS-TOP-N.
062500 500-EXIT.
062600     EXIT.
062700
062800 505-INIT-SORT-INDEX.
062900     MOVE WS-J TO SORT-IDX-TBL(WS-J).
063000 505-EXIT.
063100     EXIT.
063200
063300 510-OUTER-PASS.
063400     COMPUTE WS-INNER-LIMIT = DEST-COUNT - WS-PASS.
063500     PERFORM 520-INNER-COMPARE THRU 520-EXIT
063600             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-INNER-LIMIT.
063700 510-EXIT.
063800     EXIT.
063900
064000 520-INNER-COMPARE.
064100     MOVE SORT-IDX-TBL(WS-J)     TO WS-A.
064200     COMPUTE WS-JJ = WS-J + 1.
064300     MOVE SORT-IDX-TBL(WS-JJ)    TO WS-B.
064400     IF DT-SCORE(WS-B) > DT-SCORE(WS-A)
064500         MOVE SORT-IDX-TBL(WS-J)  TO WS-TEMP-IDX
064600         MOVE SORT-IDX-TBL(WS-JJ) TO SORT-IDX-TBL(WS-J)
064700         MOVE WS-TEMP-IDX         TO SORT-IDX-TBL(WS-JJ)
064800     END-IF.
064900 520-EXIT.
065000     EXIT.
065100
065200 560-WRITE-TOP-N.
065300     MOVE SORT-IDX-TBL(WS-RANK) TO WS-SEL-IDX.
065400     MOVE GROUP-ID-SAVE          TO RECO-GROUP-ID.
065500     MOVE WS-RANK                TO RECO-RANK.
065600     MOVE DT-NAME(WS-SEL-IDX)    TO RECO-PLACE.
065700     MOVE DT-STATE(WS-SEL-IDX)   TO RECO-STATE.
065800     MOVE DT-SCORE(WS-SEL-IDX)   TO RECO-SCORE.
065900     WRITE RECO-FILE-REC FROM WS-RECO-RECORD.
066000     ADD 1 TO RECO-LINES-WRITTEN.
066100     PERFORM 620-PRINT-DETAIL-LINE THRU 620-EXIT.
066200 560-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600* REPORT-WRITING PARAGRAPHS
066700******************************************************************
066800 610-PRINT-GROUP-HEADER.
066900     MOVE SPACES          TO RPT-GROUP-HDR-LINE.
067000     MOVE GROUP-ID-SAVE   TO RGH-GROUP-ID-O.
067100     MOVE WS-MEMBER-COUNT TO RGH-MEMBERS-O.
067200     MOVE GROUP-BUDGET    TO RGH-BUDGET-O.
067300     MOVE GROUP-TYPE      TO RGH-TYPE-O.
067400     MOVE 'GROUP ID:'     TO RGH-LIT-1.
067500     MOVE 'MEMBERS: '     TO RGH-LIT-2.
067600     MOVE 'BUDGET: '      TO RGH-LIT-3.
067700     MOVE 'TYPE: '        TO RGH-LIT-4.
067800     WRITE RPT-FILE-REC FROM RPT-GROUP-HDR-LINE
067900         AFTER ADVANCING 2.
068000 610-EXIT.
068100     EXIT.
068200
068300 620-PRINT-DETAIL-LINE.
068400     MOVE SPACES        TO RPT-DETAIL-LINE.
068500     MOVE WS-RANK       TO RDL-RANK-O.
068600     MOVE DT-NAME(WS-SEL-IDX)  TO RDL-PLACE-O.
068700     MOVE DT-STATE(WS-SEL-IDX) TO RDL-STATE-O.
068800     MOVE DT-SCORE(WS-SEL-IDX) TO RDL-SCORE-O.
068900     WRITE RPT-FILE-REC FROM RPT-DETAIL-LINE
069000         AFTER ADVANCING 1.
069100 620-EXIT.
069200     EXIT.
069300
069400 630-PRINT-PAGE-HDR.
069500     MOVE SPACES            TO WS-RPT-PAGE-HDR.
069600     MOVE 'TSRECOMD'        TO HDR-PROGRAM-NAME.
069700     MOVE WS-RUN-YYYY       TO HDR-YY.
069800     MOVE WS-RUN-MM         TO HDR-MM.
069900     MOVE WS-RUN-DD         TO HDR-DD.
070000     MOVE WS-PAGE-NBR       TO HDR-PAGE-NBR-O.
070100     WRITE RPT-FILE-REC FROM WS-RPT-PAGE-HDR
070200         AFTER ADVANCING NEXT-PAGE.
070300 630-EXIT.
070400     EXIT.
070500
070600 700-PRINT-TOTALS.
070700     MOVE '700-PRINT-TOTALS' TO PARA-NAME.
070800     MOVE 'RECOMMEND SECTION - CONTROL TOTALS' TO SECTION-TITLE-O.
070900     WRITE RPT-FILE-REC FROM WS-RPT-SECTION-HDR
071000         AFTER ADVANCING 2.
071100     MOVE SPACES TO RPT-TOTALS-LINE.
071200     MOVE 'GROUPS PROCESSED'   TO RTL-LABEL-O.
071300     MOVE GROUPS-PROCESSED     TO RTL-VALUE-O.
071400     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
071500     MOVE SPACES TO RPT-TOTALS-LINE.
071600     MOVE 'MEMBERS READ'       TO RTL-LABEL-O.
071700     MOVE MEMBERS-READ         TO RTL-VALUE-O.
071800     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
071900     MOVE SPACES TO RPT-TOTALS-LINE.
072000     MOVE 'DESTINATIONS SCORED' TO RTL-LABEL-O.
072100     MOVE DESTS-SCORED          TO RTL-VALUE-O.
072200     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
072300     MOVE SPACES TO RPT-TOTALS-LINE.
072400     MOVE 'RECO LINES WRITTEN' TO RTL-LABEL-O.
072500     MOVE RECO-LINES-WRITTEN   TO RTL-VALUE-O.
072600     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
072700 700-EXIT.
072800     EXIT.
072900
073000 900-CLEANUP.
073100     MOVE '900-CLEANUP' TO PARA-NAME.
073200     CLOSE USERFILE, RECOFILE, RPTFILE.
073300     DISPLAY '** TSRECOMD GROUPS PROCESSED **'.
073400     DISPLAY GROUPS-PROCESSED.
073500     DISPLAY '** TSRECOMD RECO LINES WRITTEN **'.
073600     DISPLAY RECO-LINES-WRITTEN.
073700     DISPLAY '** TSRECOMD TAGS CASE-FOLDED **'.
073800     DISPLAY WS-TAGS-FOLDED.
073900     CLOSE SYSOUT.
074000     DISPLAY '******** NORMAL END OF JOB TSRECOMD ********'.
074100 900-EXIT.
074200     EXIT.
074300
074400 1000-ABEND-RTN.
074500     MOVE '1000-ABEND-RTN' TO PARA-NAME.
074600     DISPLAY ABEND-REC UPON CONSOLE.
074700     DISPLAY PARA-NAME UPON CONSOLE.
074800     DIVIDE ZERO-VAL INTO ONE-VAL.
074900 1000-EXIT.
075000     EXIT.
