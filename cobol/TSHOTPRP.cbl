000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSHOTPRP.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 08/04/91.
000600 DATE-COMPILED. 08/04/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  THIRD JOB STEP IN THE TRIPSYNC STREAM.  LOADS THE *
001300*                  DESTINATION MASTER INTO A NAME-KEYED TABLE, THEN *
001400*                  READS THE RAW SCRAPED HOTEL FILE ONE RECORD AT A *
001500*                  TIME.  EACH HOTEL'S PLACE KEY IS NORMALIZED AND *
001600*                  MATCHED AGAINST THE TABLE; PRICE, RATING AND *
001700*                  DISTANCE TEXT ARE PARSED; THE AMENITY BLOB IS *
001800*                  SCANNED FOR CANONICAL AMENITIES; THE HOTEL IS *
001900*                  CLASSIFIED BY TYPE; AND THE AMENITY LIST IS PADDED *
002000*                  FROM A PER-TYPE POOL BEFORE THE NORMALIZED RECORD *
002100*                  IS WRITTEN.
002200*
002300*                  RPTFILE WAS OPENED BY TSRECOMD EARLIER IN THIS JOB *
002400*                  STREAM - THIS STEP OPENS IT EXTEND AND ADDS THE HOTEL *
002500*                  SECTION.                                        *
002600*
002700******************************************************************
002800*
002900*                  INPUT FILES   -  DESTFILE, HOTELIN              *
003000*                  OUTPUT FILES  -  HOTELOUT, RPTFILE (EXTEND)     *
003100*                  DUMP FILE     -  SYSOUT                         *
003200*
003300******************************************************************
003400* MAINTENANCE HISTORY                                             *
003500*   08/04/91  RTC  ORIGINAL PROGRAM FOR TS-0009                   TS-0009
003600*   03/02/93  RTC  ADDED BOUTIQUE NAME-KEYWORD RULE PER TS-0119   TS-0119
003700*   09/14/95  TGD  DESTINATION TABLE CAPACITY RAISED 250->500      *
003800*                  PER TS-0140                                    TS-0140
003900*   11/09/98  DAP  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO CHANGE *
004000*   05/21/03  KLM  VIEW-TYPE AMENITY CATEGORIES (RIVER/OCEAN/      *
004100*                  MOUNTAIN/CITY/LAKE VIEW) ADDED PER TS-0345     TS-0345
004200*   09/12/07  RTC  BLANK AMENITY-TEXT NOW SKIPPED VIA CALL TSSTRLEN *
004300*                  RATHER THAN SCANNED, PER TS-0512                TS-0512
004400*   02/14/08  KLM  HIN-LINK WIDENED TO 42 BYTES TO MATCH THE FEED   *
004500*                  LAYOUT - THE ONE-BYTE FILLER THAT WAS PADDING IT *
004600*                  OUT TO 353 IS GONE, THE EXTRA BYTE NOW GOES TO   *
004700*                  THE FIELD ITSELF, PER TS-0538                   TS-0538
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT DESTFILE
006200     ASSIGN TO UT-S-DESTIN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT HOTELIN
006700     ASSIGN TO UT-S-HOTIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT HOTELOUT
007200     ASSIGN TO UT-S-HOTOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT RPTFILE
007700     ASSIGN TO UT-S-RPTOUT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(132).
009000
009100 FD  DESTFILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 353 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS DEST-FILE-REC.
009700 01  DEST-FILE-REC  PIC X(353).
009800
009900 FD  HOTELIN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 353 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS HOTEL-IN-FILE-REC.
010500 01  HOTEL-IN-FILE-REC  PIC X(353).
010600
010700 FD  HOTELOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 306 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS HOTEL-OUT-FILE-REC.
011300 01  HOTEL-OUT-FILE-REC  PIC X(306).
011400
011500 FD  RPTFILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RPT-FILE-REC.
012100 01  RPT-FILE-REC  PIC X(132).
012200
012300 WORKING-STORAGE SECTION.
012400
012500 01  FILE-STATUS-CODES.
012600     05  OFCODE                  PIC X(2).
012700         88 CODE-WRITE    VALUE SPACES.
012800
012900 COPY DESTMSTR.
013000
013100****** RAW SCRAPED HOTEL RECORD (INPUT) - SINGLE OWNER, INLINE
013200 01  HOTEL-IN-RECORD.
013300     05  HIN-PLACE-KEY               PIC X(50).
013400     05  HIN-HOTEL-NAME              PIC X(50).
013500     05  HIN-PRICE-TEXT              PIC X(20).
013600     05  HIN-RATING-TEXT             PIC X(10).
013700     05  HIN-DIST-TEXT               PIC X(30).
013800     05  HIN-STARS                   PIC 9(01).
013900     05  HIN-AMENITY-TEXT            PIC X(150).
014000     05  HIN-LINK                    PIC X(42).
014100
014200****** NORMALIZED HOTEL RECORD (OUTPUT) - SINGLE OWNER, INLINE
014300* NOTE (RTC 08/04/91) - FIXED PORTION OF THE LAYOUT RUNS 263
014400* BYTES; TRAILING FILLER CARRIES THE RECORD OUT TO THE 306-BYTE
014500* BLOCK SIZE THE DOWNSTREAM LOADER EXPECTS - SEE TS-0009.
014600 01  HOTEL-OUT-RECORD.
014700     05  HOT-HOTEL-ID                PIC 9(05).
014800     05  HOT-PLACE-ID                PIC 9(04).
014900     05  HOT-HOTEL-NAME              PIC X(50).
015000     05  HOT-PRICE-NIGHT             PIC 9(07).
015100     05  HOT-RATING                  PIC 9V9.
015200     05  HOT-DIST-KM                 PIC 9(03)V9.
015300     05  HOT-TYPE                    PIC X(10).
015400     05  HOT-AMENITY-GROUP.
015500         10  HOT-AMENITY OCCURS 10 TIMES
015600                                     PIC X(18).
015700     05  HOT-MATCH-FLAG              PIC X(01).
015800     05  FILLER                      PIC X(43).
015900
016000****** DESTINATION LOOKUP TABLE - KEYED BY NORMALIZED NAME
016100 01  DEST-TABLE.
016200     05  DEST-ENTRY OCCURS 500 TIMES
016300                     INDEXED BY DT-IDX.
016400         10  DT-ID                   PIC 9(4).
016500         10  DT-NORM-NAME            PIC X(50).
016600
016700****** SHARED NORMALIZE-KEY WORK AREA
016800 01  WS-NORM-WORK.
016900     05  WS-NORM-TEXT                PIC X(50).
017000     05  WS-NORM-OUT                 PIC X(50).
017100     05  WS-NORM-LEN                 PIC 9(02) COMP.
017200     05  WS-NORM-COMMA-POS           PIC 9(02) COMP.
017300     05  WS-NORM-SRC-IDX             PIC 9(02) COMP.
017400     05  WS-NORM-DST-IDX             PIC 9(02) COMP.
017500     05  WS-NORM-PREV-SW             PIC X(01) VALUE 'N'.
017600         88 WS-NORM-PREV-SPACE   VALUE 'Y'.
017700
017800****** SHARED NUMBER-SCAN WORK AREA 
017900 01  WS-NUM-SCAN-WORK.
018000     05  WS-SCAN-TEXT                PIC X(30).
018100     05  WS-SCAN-LEN                 PIC 9(02) COMP.
018200     05  WS-SCAN-IDX                 PIC 9(02) COMP.
018300     05  WS-SCAN-DIGIT               PIC 9(01).
018400     05  WS-NUM-STATE                PIC 9(01) COMP.
018500     05  WS-NUM-INT-PART             PIC 9(07) COMP.
018600     05  WS-NUM-FRAC1                PIC 9(01) COMP.
018700     05  WS-NUM-FRAC2                PIC 9(01) COMP.
018800     05  WS-NUM-FRAC-CNT             PIC 9(01) COMP.
018900     05  WS-NUM-DONE-SW              PIC X(01) VALUE 'N'.
019000         88 WS-NUM-DONE           VALUE 'Y'.
019100     05  WS-NUM-VALUE                PIC S9(7)V99 COMP-3.
019200
019300 01  WS-DIST-LOWER                   PIC X(30).
019400 01  WS-AMEN-LOWER                   PIC X(150).
019500
019600****** AMENITY WORK-TABLE - HOLDS CANDIDATE CANONICAL NAMES
019700****** BEFORE THE ALPHABETICAL SORT AND THE 5/10 PADDING PASS
019800 01  WS-AMEN-WORK-TBL.
019900     05  WS-AMEN-WORK OCCURS 29 TIMES
020000                                     PIC X(18).
020100 01  WS-CANDIDATE-AMEN                PIC X(18).
020200
020300****** PER-TYPE FALLBACK POOLS
020400 01  POOL-LUXURY-LITS.
020500     05  FILLER PIC X(18) VALUE 'wifi'.
020600     05  FILLER PIC X(18) VALUE 'pool'.
020700     05  FILLER PIC X(18) VALUE 'spa'.
020800     05  FILLER PIC X(18) VALUE 'gym'.
020900     05  FILLER PIC X(18) VALUE 'restaurant'.
021000     05  FILLER PIC X(18) VALUE 'bar'.
021100     05  FILLER PIC X(18) VALUE 'room_service'.
021200     05  FILLER PIC X(18) VALUE 'air_conditioning'.
021300     05  FILLER PIC X(18) VALUE 'parking'.
021400     05  FILLER PIC X(18) VALUE 'breakfast'.
021500     05  FILLER PIC X(18) VALUE 'concierge'.
021600     05  FILLER PIC X(18) VALUE 'elevator'.
021700 01  POOL-LUXURY-TBL REDEFINES POOL-LUXURY-LITS.
021800     05  POOL-LUXURY OCCURS 12 TIMES PIC X(18).
021900
022000 01  POOL-RESORT-LITS.
022100     05  FILLER PIC X(18) VALUE 'wifi'.
022200     05  FILLER PIC X(18) VALUE 'pool'.
022300     05  FILLER PIC X(18) VALUE 'restaurant'.
022400     05  FILLER PIC X(18) VALUE 'garden'.
022500     05  FILLER PIC X(18) VALUE 'parking'.
022600     05  FILLER PIC X(18) VALUE 'bar'.
022700     05  FILLER PIC X(18) VALUE 'spa'.
022800     05  FILLER PIC X(18) VALUE 'breakfast'.
022900     05  FILLER PIC X(18) VALUE 'air_conditioning'.
023000     05  FILLER PIC X(18) VALUE 'balcony'.
023100 01  POOL-RESORT-TBL REDEFINES POOL-RESORT-LITS.
023200     05  POOL-RESORT OCCURS 10 TIMES PIC X(18).
023300
023400 01  POOL-BOUTIQUE-LITS.
023500     05  FILLER PIC X(18) VALUE 'wifi'.
023600     05  FILLER PIC X(18) VALUE 'breakfast'.
023700     05  FILLER PIC X(18) VALUE 'air_conditioning'.
023800     05  FILLER PIC X(18) VALUE 'bar'.
023900     05  FILLER PIC X(18) VALUE 'concierge'.
024000     05  FILLER PIC X(18) VALUE 'restaurant'.
024100     05  FILLER PIC X(18) VALUE 'laundry'.
024200     05  FILLER PIC X(18) VALUE 'garden'.
024300 01  POOL-BOUTIQUE-TBL REDEFINES POOL-BOUTIQUE-LITS.
024400     05  POOL-BOUTIQUE OCCURS 8 TIMES PIC X(18).
024500
024600 01  POOL-HOSTEL-LITS.
024700     05  FILLER PIC X(18) VALUE 'wifi'.
024800     05  FILLER PIC X(18) VALUE 'laundry'.
024900     05  FILLER PIC X(18) VALUE 'kitchen'.
025000     05  FILLER PIC X(18) VALUE '24hr_front_desk'.
025100     05  FILLER PIC X(18) VALUE 'non_smoking'.
025200     05  FILLER PIC X(18) VALUE 'tv'.
025300 01  POOL-HOSTEL-TBL REDEFINES POOL-HOSTEL-LITS.
025400     05  POOL-HOSTEL OCCURS 6 TIMES PIC X(18).
025500
025600 01  POOL-BUDGET-LITS.
025700     05  FILLER PIC X(18) VALUE 'wifi'.
025800     05  FILLER PIC X(18) VALUE 'parking'.
025900     05  FILLER PIC X(18) VALUE 'air_conditioning'.
026000     05  FILLER PIC X(18) VALUE 'tv'.
026100     05  FILLER PIC X(18) VALUE '24hr_front_desk'.
026200     05  FILLER PIC X(18) VALUE 'non_smoking'.
026300     05  FILLER PIC X(18) VALUE 'elevator'.
026400 01  POOL-BUDGET-TBL REDEFINES POOL-BUDGET-LITS.
026500     05  POOL-BUDGET OCCURS 7 TIMES PIC X(18).
026600
026700 01  POOL-MIDRANGE-LITS.
026800     05  FILLER PIC X(18) VALUE 'wifi'.
026900     05  FILLER PIC X(18) VALUE 'parking'.
027000     05  FILLER PIC X(18) VALUE 'breakfast'.
027100     05  FILLER PIC X(18) VALUE 'air_conditioning'.
027200     05  FILLER PIC X(18) VALUE 'tv'.
027300     05  FILLER PIC X(18) VALUE 'elevator'.
027400     05  FILLER PIC X(18) VALUE 'restaurant'.
027500     05  FILLER PIC X(18) VALUE 'laundry'.
027600 01  POOL-MIDRANGE-TBL REDEFINES POOL-MIDRANGE-LITS.
027700     05  POOL-MIDRANGE OCCURS 8 TIMES PIC X(18).
027800
027900 01  UNMATCHED-KEY-TBL.
028000     05  UNMATCHED-KEY OCCURS 30 TIMES
028100                                     PIC X(50).
028200
028300 COPY TSRPTLIN.
028400
028500 01  RPT-TOTALS-LINE.
028600     05  FILLER                     PIC X(05)  VALUE SPACES.
028700     05  RTL-LABEL-O                PIC X(30).
028800     05  RTL-VALUE-O                PIC ZZZ,ZZ9.
028900     05  FILLER                     PIC X(88)  VALUE SPACES.
029000
029100 01  RPT-KEY-LINE.
029200     05  FILLER                     PIC X(05)  VALUE SPACES.
029300     05  FILLER                     PIC X(20)  VALUE
029400         'UNMATCHED KEY: '.
029500     05  RKL-KEY-O                  PIC X(50).
029600     05  FILLER                     PIC X(57)  VALUE SPACES.
029700
029800 01  FLAGS-AND-SWITCHES.
029900     05  MORE-DEST-SW               PIC X(01) VALUE 'Y'.
030000         88 NO-MORE-DEST        VALUE 'N'.
030100     05  MORE-HOTELS-SW             PIC X(01) VALUE 'Y'.
030200         88 NO-MORE-HOTELS      VALUE 'N'.
030300     05  WS-DUP-SW                  PIC X(01) VALUE 'N'.
030400         88 DUP-FOUND           VALUE 'Y'.
030500     05  WS-MATCH-SW                PIC X(01) VALUE 'N'.
030600         88 DEST-MATCHED        VALUE 'Y'.
030700     05  WS-RULE-FIRED-SW           PIC X(01) VALUE 'N'.
030800         88 RULE-FIRED          VALUE 'Y'.
030900     05  WS-UNMATCHED-FULL-SW       PIC X(01) VALUE 'N'.
031000         88 UNMATCHED-TBL-FULL  VALUE 'Y'.
031100
031200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
031300     05  DEST-COUNT                 PIC 9(04) COMP.
031400     05  WS-AMEN-TEXT-LEN            PIC 9(03) COMP.
031500     05  WS-AMEN-COUNT               PIC 9(02) COMP.
031600     05  WS-AMEN-IDX                 PIC 9(02) COMP.
031700     05  WS-PASS                    PIC 9(02) COMP.
031800     05  WS-J                       PIC 9(02) COMP.
031900     05  WS-JJ                      PIC 9(02) COMP.
032000     05  WS-POOL-IDX                PIC 9(02) COMP.
032100     05  WS-POOL-SIZE               PIC 9(02) COMP.
032200     05  UNMATCHED-COUNT            PIC 9(02) COMP.
032300     05  HOTELS-READ                PIC 9(07) COMP.
032400     05  HOTELS-WRITTEN             PIC 9(07) COMP.
032500     05  KEYS-MATCHED               PIC 9(07) COMP.
032600     05  KEYS-UNMATCHED             PIC 9(07) COMP.
032700     05  WS-PAGE-NBR                PIC 9(03) COMP.
032800
032900 01  MISC-WS-FLDS.
033000     05  WS-CURR-TYPE               PIC X(10).
033100
033200 01  WS-RUN-DATE-FLDS.
033300     05  WS-RUN-DATE.
033400         10  WS-RUN-YYYY            PIC 9(04).
033500         10  WS-RUN-MM              PIC 9(02).
033600         10  WS-RUN-DD              PIC 9(02).
033700
033800 77  ZERO-VAL                       PIC 9(01) VALUE ZERO.
033900 77  ONE-VAL                        PIC 9(01) VALUE 1.
034000
034100 COPY TSABEND.
034200
034300 PROCEDURE DIVISION.
034400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034500     PERFORM 200-LOAD-DEST-TABLE THRU 200-EXIT.
034600     PERFORM 205-READ-HOTEL THRU 205-EXIT.
034700     PERFORM 100-MAINLINE THRU 100-EXIT
034800             UNTIL NO-MORE-HOTELS.
034900     PERFORM 700-PRINT-TOTALS THRU 700-EXIT.
035000     PERFORM 900-CLEANUP THRU 900-EXIT.
035100     MOVE +0 TO RETURN-CODE.
035200     GOBACK.
035300
035400 000-HOUSEKEEPING.
035500     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
035600     DISPLAY '******** BEGIN JOB TSHOTPRP ********'.
035700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035800     MOVE 1 TO WS-PAGE-NBR.
035900     MOVE ZERO TO HOT-HOTEL-ID.
036000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
036100     OPEN OUTPUT SYSOUT.
036200     OPEN INPUT DESTFILE.
036300     IF NOT CODE-WRITE
036400         MOVE 'DESTFILE OPEN FAILED'   TO ABEND-REASON
036500         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
036600         MOVE OFCODE                   TO ACTUAL-VAL
036700         GO TO 1000-ABEND-RTN
036800     END-IF.
036900     OPEN INPUT HOTELIN.
037000     IF NOT CODE-WRITE
037100         MOVE 'HOTELIN OPEN FAILED'    TO ABEND-REASON
037200         MOVE 'FILE STATUS 00'         TO EXPECTED-VAL
037300         MOVE OFCODE                   TO ACTUAL-VAL
037400         GO TO 1000-ABEND-RTN
037500     END-IF.
037600     OPEN OUTPUT HOTELOUT.
037700     OPEN EXTEND RPTFILE.
037800     PERFORM 630-PRINT-PAGE-HDR THRU 630-EXIT.
037900     MOVE 'HOTEL SECTION' TO SECTION-TITLE-O.
038000     WRITE RPT-FILE-REC FROM WS-RPT-SECTION-HDR
038100         AFTER ADVANCING 2.
038200 000-EXIT.
038300     EXIT.
038400
038500******************************************************************
038600* 200-LOAD-DEST-TABLE - LOADS THE DESTINATION MASTER, KEYED BY
038700* THE NORMALIZED NAME
038800******************************************************************
038900 200-LOAD-DEST-TABLE.
039000     PERFORM 202-READ-DEST THRU 202-EXIT.
039100     PERFORM 210-STORE-ONE-DEST THRU 210-EXIT
039200             UNTIL NO-MORE-DEST.
039300     DISPLAY 'DESTINATIONS LOADED: ' DEST-COUNT.
039400 200-EXIT.
039500     EXIT.
039600
039700 202-READ-DEST.
039800     READ DESTFILE INTO DEST-RECORD
039900         AT END
040000         MOVE 'N' TO MORE-DEST-SW
040100         GO TO 202-EXIT
040200     END-READ.
040300 202-EXIT.
040400     EXIT.
040500
040600 210-STORE-ONE-DEST.
040700     ADD 1 TO DEST-COUNT.
040800     IF DEST-COUNT > 500
040900         DISPLAY 'WARNING - DEST TABLE FULL, RECORD SKIPPED'
041000         SUBTRACT 1 FROM DEST-COUNT
041100     ELSE
041200         MOVE DEST-NAME TO WS-NORM-TEXT
041300         PERFORM 220-NORMALIZE-NAME THRU 220-EXIT
041400         MOVE DEST-ID TO DT-ID(DEST-COUNT)
041500         MOVE WS-NORM-OUT TO DT-NORM-NAME(DEST-COUNT)
041600     END-IF.
041700     PERFORM 202-READ-DEST THRU 202-EXIT.
041800 210-EXIT.
041900     EXIT.
042000
042100******************************************************************
042200* 220-NORMALIZE-NAME - LOWERCASE, DROP EVERYTHING FROM
042300* THE LAST COMMA ON, COLLAPSE WHITESPACE, TRIM.  WS-NORM-TEXT IN,
042400* WS-NORM-OUT OUT.  SHARED BY THE TABLE LOAD AND THE HOTEL MATCH.
042500******************************************************************
042600 220-NORMALIZE-NAME.
042700     INSPECT WS-NORM-TEXT CONVERTING
042800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
042900         'abcdefghijklmnopqrstuvwxyz'.
043000     MOVE ZERO TO WS-NORM-COMMA-POS.
043100     MOVE 50 TO WS-NORM-LEN.
043200     PERFORM 222-SCAN-FOR-COMMA THRU 222-EXIT
043300             VARYING WS-NORM-SRC-IDX FROM 50 BY -1
043400             UNTIL WS-NORM-SRC-IDX = ZERO
043500                OR WS-NORM-COMMA-POS NOT = ZERO.
043600     IF WS-NORM-COMMA-POS NOT = ZERO
043700         MOVE SPACES TO
043800             WS-NORM-TEXT(WS-NORM-COMMA-POS:
043900                 51 - WS-NORM-COMMA-POS)
044000     END-IF.
044100     MOVE SPACES TO WS-NORM-OUT.
044200     MOVE ZERO TO WS-NORM-DST-IDX.
044300     MOVE 'Y' TO WS-NORM-PREV-SW.
044400     PERFORM 224-COLLAPSE-ONE-CHAR THRU 224-EXIT
044500             VARYING WS-NORM-SRC-IDX FROM 1 BY 1
044600             UNTIL WS-NORM-SRC-IDX > 50.
044700     IF WS-NORM-DST-IDX NOT = ZERO
044800         IF WS-NORM-OUT(WS-NORM-DST-IDX:1) = SPACE
044900             SUBTRACT 1 FROM WS-NORM-DST-IDX
045000         END-IF
045100     END-IF.
045200 220-EXIT.
045300     EXIT.
045400
045500 222-SCAN-FOR-COMMA.
045600     IF WS-NORM-TEXT(WS-NORM-SRC-IDX:1) = ','
045700         MOVE WS-NORM-SRC-IDX TO WS-NORM-COMMA-POS
045800     END-IF.
045900 222-EXIT.
046000     EXIT.
046100
046200 224-COLLAPSE-ONE-CHAR.
046300     IF WS-NORM-TEXT(WS-NORM-SRC-IDX:1) = SPACE
046400         IF NOT WS-NORM-PREV-SPACE AND WS-NORM-DST-IDX NOT = ZERO
046500             ADD 1 TO WS-NORM-DST-IDX
046600             MOVE SPACE TO WS-NORM-OUT(WS-NORM-DST-IDX:1)
046700         END-IF
046800         MOVE 'Y' TO WS-NORM-PREV-SW
046900     ELSE
047000         ADD 1 TO WS-NORM-DST-IDX
047100         MOVE WS-NORM-TEXT(WS-NORM-SRC-IDX:1)
047200             TO WS-NORM-OUT(WS-NORM-DST-IDX:1)
047300         MOVE 'N' TO WS-NORM-PREV-SW
047400     END-IF.
047500 224-EXIT.
047600     EXIT.
047700
047800 205-READ-HOTEL.
047900     READ HOTELIN INTO HOTEL-IN-RECORD
048000         AT END
048100         MOVE 'N' TO MORE-HOTELS-SW
048200         GO TO 205-EXIT
048300     END-READ.
048400     ADD 1 TO HOTELS-READ.
048500 205-EXIT.
048600     EXIT.
048700
048800 100-MAINLINE.
048900     MOVE SPACES TO HOTEL-OUT-RECORD.
049000     PERFORM 300-MATCH-DESTINATION THRU 300-EXIT.
049100     PERFORM 350-PARSE-PRICE THRU 350-EXIT.
049200     PERFORM 360-PARSE-RATING THRU 360-EXIT.
049300     PERFORM 370-PARSE-DISTANCE THRU 370-EXIT.
049400     PERFORM 380-EXTRACT-AMENITIES THRU 380-EXIT.
049500     PERFORM 390-CLASSIFY-HOTEL-TYPE THRU 390-EXIT.
049600     PERFORM 395-PAD-AMENITIES THRU 395-EXIT.
049700     PERFORM 400-WRITE-HOTEL-OUT THRU 400-EXIT.
049800     PERFORM 205-READ-HOTEL THRU 205-EXIT.
049900 100-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* 300-MATCH-DESTINATION - NORMALIZE THE
050400* SCRAPED KEY, SCAN THE TABLE FOR AN EXACT MATCH
050500******************************************************************
050600 300-MATCH-DESTINATION.
050700     MOVE HIN-PLACE-KEY TO WS-NORM-TEXT.
050800     PERFORM 220-NORMALIZE-NAME THRU 220-EXIT.
050900     MOVE 'N' TO WS-MATCH-SW.
051000     SET DT-IDX TO 1.
051100     SEARCH DEST-ENTRY
051200         AT END
051300             MOVE 'N' TO WS-MATCH-SW
051400         WHEN DT-NORM-NAME(DT-IDX) = WS-NORM-OUT
051500             MOVE 'Y' TO WS-MATCH-SW
051600     END-SEARCH.
051700     IF DEST-MATCHED
051800         MOVE DT-ID(DT-IDX) TO HOT-PLACE-ID
051900         MOVE 'Y' TO HOT-MATCH-FLAG
052000         ADD 1 TO KEYS-MATCHED
052100     ELSE
052200         MOVE ZERO TO HOT-PLACE-ID
052300         MOVE 'N' TO HOT-MATCH-FLAG
052400         ADD 1 TO KEYS-UNMATCHED
052500         PERFORM 305-RECORD-UNMATCHED THRU 305-EXIT
052600     END-IF.
052700 300-EXIT.
052800     EXIT.
052900
053000 305-RECORD-UNMATCHED.
053100     IF UNMATCHED-COUNT < 30
053200         ADD 1 TO UNMATCHED-COUNT
053300         MOVE HIN-PLACE-KEY TO UNMATCHED-KEY(UNMATCHED-COUNT)
053400     END-IF.
053500 305-EXIT.
053600     EXIT.
053700
053800******************************************************************
053900* 350-PARSE-PRICE - FIRST RUN OF DIGITS, COMMAS SKIPPED
054000******************************************************************
054100 350-PARSE-PRICE.
054200     MOVE HIN-PRICE-TEXT TO WS-SCAN-TEXT.
054300     MOVE 20 TO WS-SCAN-LEN.
054400     PERFORM 355-EXTRACT-NUMBER THRU 355-EXIT.
054500     MOVE WS-NUM-INT-PART TO HOT-PRICE-NIGHT.
054600 350-EXIT.
054700     EXIT.
054800
054900******************************************************************
055000* 360-PARSE-RATING - FIRST DECIMAL NUMBER; RESCALE 10-PT
055100* TO 5-PT IF OVER 5; ROUND HALF-UP TO ONE DECIMAL
055200******************************************************************
055300 360-PARSE-RATING.
055400     MOVE HIN-RATING-TEXT TO WS-SCAN-TEXT.
055500     MOVE 10 TO WS-SCAN-LEN.
055600     PERFORM 355-EXTRACT-NUMBER THRU 355-EXIT.
055700     COMPUTE WS-NUM-VALUE = WS-NUM-INT-PART
055800                           + (WS-NUM-FRAC1 / 10)
055900                           + (WS-NUM-FRAC2 / 100).
056000     IF WS-NUM-VALUE > 5
056100         COMPUTE WS-NUM-VALUE = WS-NUM-VALUE / 2
056200     END-IF.
056300     COMPUTE HOT-RATING ROUNDED = WS-NUM-VALUE.
056400 360-EXIT.
056500     EXIT.
056600
056700******************************************************************
056800* 370-PARSE-DISTANCE - FIRST NUMBER, THEN UNIT BY
056900* PRIORITY (KM, THEN M/METRE/METER, THEN MI/MILE); ROUND TO 1
057000* DECIMAL, HALF-UP
057100******************************************************************
057200 370-PARSE-DISTANCE.
057300     MOVE HIN-DIST-TEXT TO WS-SCAN-TEXT.
057400     MOVE 30 TO WS-SCAN-LEN.
057500     PERFORM 355-EXTRACT-NUMBER THRU 355-EXIT.
057600     COMPUTE WS-NUM-VALUE = WS-NUM-INT-PART
057700                           + (WS-NUM-FRAC1 / 10)
057800                           + (WS-NUM-FRAC2 / 100).
057900     MOVE HIN-DIST-TEXT TO WS-DIST-LOWER.
058000     INSPECT WS-DIST-LOWER CONVERTING
058100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
058200         'abcdefghijklmnopqrstuvwxyz'.
058300     MOVE 0 TO WS-TALLY.
058400     INSPECT WS-DIST-LOWER TALLYING WS-TALLY FOR ALL 'km'.
058500     IF WS-TALLY > 0
058600         COMPUTE HOT-DIST-KM ROUNDED = WS-NUM-VALUE
058700     ELSE
058800         MOVE 0 TO WS-TALLY
058900         INSPECT WS-DIST-LOWER TALLYING WS-TALLY
059000             FOR ALL 'metre' ALL 'meter' ALL ' m '
059100         IF WS-TALLY > 0
059200             COMPUTE HOT-DIST-KM ROUNDED = WS-NUM-VALUE / 1000
059300         ELSE
059400             MOVE 0 TO WS-TALLY
059500             INSPECT WS-DIST-LOWER TALLYING WS-TALLY
059600                 FOR ALL 'mi' ALL 'mile'
059700             IF WS-TALLY > 0
059800                 COMPUTE HOT-DIST-KM ROUNDED =
059900                     WS-NUM-VALUE * 1.60934
060000             ELSE
060100                 MOVE ZERO TO HOT-DIST-KM
060200             END-IF
060300         END-IF
060400     END-IF.
060500 370-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900* 355-EXTRACT-NUMBER - GENERIC SCAN OF WS-SCAN-TEXT(1:WS-SCAN-LEN)
061000* FOR THE FIRST RUN OF DIGITS (COMMAS SKIPPED, ONE DECIMAL POINT
061100* RECOGNIZED).  RESULT IN WS-NUM-INT-PART / WS-NUM-FRAC1/FRAC2.
061200* NO DIGITS FOUND LEAVES THE RESULT AT ITS INITIALIZED ZERO.
061300******************************************************************
061400 355-EXTRACT-NUMBER.
061500     MOVE 1 TO WS-NUM-STATE.
061600     MOVE ZERO TO WS-NUM-INT-PART.
061700     MOVE ZERO TO WS-NUM-FRAC1.
061800     MOVE ZERO TO WS-NUM-FRAC2.
061900     MOVE ZERO TO WS-NUM-FRAC-CNT.
062000     MOVE 'N' TO WS-NUM-DONE-SW.
062100     PERFORM 356-SCAN-ONE-CHAR THRU 356-EXIT
062200             VARYING WS-SCAN-IDX FROM 1 BY 1
062300             UNTIL WS-SCAN-IDX > WS-SCAN-LEN OR WS-NUM-DONE.
062400 355-EXIT.
062500     EXIT.
062600
062700 356-SCAN-ONE-CHAR.
062800     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) >= '0' AND
062900        WS-SCAN-TEXT(WS-SCAN-IDX:1) <= '9'
063000         MOVE WS-SCAN-TEXT(WS-SCAN-IDX:1) TO WS-SCAN-DIGIT
063100         IF WS-NUM-STATE = 1
063200             MOVE 2 TO WS-NUM-STATE
063300         END-IF
063400         IF WS-NUM-STATE = 2
063500             COMPUTE WS-NUM-INT-PART =
063600                 WS-NUM-INT-PART * 10 + WS-SCAN-DIGIT
063700         ELSE
063800             IF WS-NUM-FRAC-CNT = 0
063900                 MOVE WS-SCAN-DIGIT TO WS-NUM-FRAC1
064000                 ADD 1 TO WS-NUM-FRAC-CNT
064100             ELSE
064200                 IF WS-NUM-FRAC-CNT = 1
064300                     MOVE WS-SCAN-DIGIT TO WS-NUM-FRAC2
064400                     ADD 1 TO WS-NUM-FRAC-CNT
064500                 END-IF
064600             END-IF
064700         END-IF
064800     ELSE
064900         IF WS-SCAN-TEXT(WS-SCAN-IDX:1) = ','
065000             CONTINUE
065100         ELSE
065200             IF WS-SCAN-TEXT(WS-SCAN-IDX:1) = '.' AND
065300                WS-NUM-STATE = 2
065400                 MOVE 3 TO WS-NUM-STATE
065500             ELSE
065600                 IF WS-NUM-STATE NOT = 1
065700                     MOVE 'Y' TO WS-NUM-DONE-SW
065800                 END-IF
065900             END-IF
066000         END-IF
066100     END-IF.
066200 356-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600* 380-EXTRACT-AMENITIES - ONE CHECK PARAGRAPH PER
066700* CANONICAL AMENITY, IN THE SPEC'S KEYWORD-TABLE ORDER, EACH
066800* APPENDING VIA THE SHARED 480 PARAGRAPH; THEN AN ALPHABETICAL
066900* BUBBLE SORT OF WHATEVER WAS FOUND
067000******************************************************************
067100 380-EXTRACT-AMENITIES.
067200     MOVE ZERO TO WS-AMEN-COUNT.
067300     CALL 'TSSTRLEN' USING HIN-AMENITY-TEXT, WS-AMEN-TEXT-LEN.
067400     IF WS-AMEN-TEXT-LEN = ZERO
067500         GO TO 380-EXIT
067600     END-IF.
067700     MOVE SPACES TO WS-AMEN-WORK-TBL.
067800     MOVE HIN-AMENITY-TEXT TO WS-AMEN-LOWER.
067900     INSPECT WS-AMEN-LOWER CONVERTING
068000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
068100         'abcdefghijklmnopqrstuvwxyz'.
068200     PERFORM 381-CHK-WIFI THRU 381-EXIT.
068300     PERFORM 382-CHK-POOL THRU 382-EXIT.
068400     PERFORM 383-CHK-HOT-TUB THRU 383-EXIT.
068500     PERFORM 384-CHK-SAUNA THRU 384-EXIT.
068600     PERFORM 385-CHK-PARKING THRU 385-EXIT.
068700     PERFORM 386-CHK-SHUTTLE THRU 386-EXIT.
068800     PERFORM 387-CHK-BREAKFAST THRU 387-EXIT.
068900     PERFORM 388-CHK-RESTAURANT THRU 388-EXIT.
069000     PERFORM 389-CHK-BAR THRU 389-EXIT.
069100     PERFORM 391-CHK-ROOM-SVC THRU 391-EXIT.
069200     PERFORM 392-CHK-MINIBAR THRU 392-EXIT.
069300     PERFORM 393-CHK-GYM THRU 393-EXIT.
069400     PERFORM 394-CHK-SPA THRU 394-EXIT.
069500     PERFORM 396-CHK-AIRCON THRU 396-EXIT.
069600     PERFORM 397-CHK-HEATING THRU 397-EXIT.
069700     PERFORM 398-CHK-KITCHEN THRU 398-EXIT.
069800     PERFORM 399-CHK-LAUNDRY THRU 399-EXIT.
069900     PERFORM 401-CHK-BALCONY THRU 401-EXIT.
070000     PERFORM 402-CHK-GARDEN THRU 402-EXIT.
070100     PERFORM 403-CHK-BBQ THRU 403-EXIT.
070200     PERFORM 404-CHK-BEACH-ACC THRU 404-EXIT.
070300     PERFORM 405-CHK-RIVER-VIEW THRU 405-EXIT.
070400     PERFORM 406-CHK-OCEAN-VIEW THRU 406-EXIT.
070500     PERFORM 407-CHK-MOUNTAIN-VIEW THRU 407-EXIT.
070600     PERFORM 408-CHK-CITY-VIEW THRU 408-EXIT.
070700     PERFORM 409-CHK-LAKE-VIEW THRU 409-EXIT.
070800     PERFORM 411-CHK-PET THRU 411-EXIT.
070900     PERFORM 412-CHK-FRONT-DESK THRU 412-EXIT.
071000     PERFORM 413-CHK-SAFE THRU 413-EXIT.
071100     PERFORM 485-SORT-AMENITIES THRU 485-EXIT.
071200 380-EXIT.
071300     EXIT.
071400
071500 381-CHK-WIFI.
071600     MOVE 0 TO WS-TALLY.
071700     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
071800         FOR ALL 'wifi' ALL 'wi-fi' ALL 'internet' ALL 'wireless'.
071900     IF WS-TALLY > 0
072000         MOVE 'wifi' TO WS-CANDIDATE-AMEN
072100         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
072200     END-IF.
072300 381-EXIT.
072400     EXIT.
072500
072600 382-CHK-POOL.
072700     MOVE 0 TO WS-TALLY.
072800     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
072900         FOR ALL 'pool' ALL 'swimming'.
073000     IF WS-TALLY > 0
073100         MOVE 'pool' TO WS-CANDIDATE-AMEN
073200         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
073300     END-IF.
073400 382-EXIT.
073500     EXIT.
073600
073700 383-CHK-HOT-TUB.
073800     MOVE 0 TO WS-TALLY.
073900     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
074000         FOR ALL 'hot tub' ALL 'jacuzzi' ALL 'whirlpool'.
074100     IF WS-TALLY > 0
074200         MOVE 'hot_tub' TO WS-CANDIDATE-AMEN
074300         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
074400     END-IF.
074500 383-EXIT.
074600     EXIT.
074700
074800 384-CHK-SAUNA.
074900     MOVE 0 TO WS-TALLY.
075000     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
075100         FOR ALL 'sauna' ALL 'steam room'.
075200     IF WS-TALLY > 0
075300         MOVE 'sauna' TO WS-CANDIDATE-AMEN
075400         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
075500     END-IF.
075600 384-EXIT.
075700     EXIT.
075800
075900 385-CHK-PARKING.
076000     MOVE 0 TO WS-TALLY.
076100     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
076200         FOR ALL 'parking' ALL 'car park' ALL 'garage'.
076300     IF WS-TALLY > 0
076400         MOVE 'parking' TO WS-CANDIDATE-AMEN
076500         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
076600     END-IF.
076700 385-EXIT.
076800     EXIT.
076900
077000 386-CHK-SHUTTLE.
077100     MOVE 0 TO WS-TALLY.
077200     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
077300         FOR ALL 'airport shuttle' ALL 'shuttle' ALL 'transfer'.
077400     IF WS-TALLY > 0
077500         MOVE 'airport_shuttle' TO WS-CANDIDATE-AMEN
077600         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
077700     END-IF.
077800 386-EXIT.
077900     EXIT.
078000
078100 387-CHK-BREAKFAST.
078200     MOVE 0 TO WS-TALLY.
078300     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
078400         FOR ALL 'breakfast' ALL 'morning meal'.
078500     IF WS-TALLY > 0
078600         MOVE 'breakfast' TO WS-CANDIDATE-AMEN
078700         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
078800     END-IF.
078900 387-EXIT.
079000     EXIT.
079100
079200 388-CHK-RESTAURANT.
079300     MOVE 0 TO WS-TALLY.
079400     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
079500         FOR ALL 'restaurant' ALL 'dining'.
079600     IF WS-TALLY > 0
079700         MOVE 'restaurant' TO WS-CANDIDATE-AMEN
079800         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
079900     END-IF.
080000 388-EXIT.
080100     EXIT.
080200
080300 389-CHK-BAR.
080400     MOVE 0 TO WS-TALLY.
080500     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
080600         FOR ALL 'bar' ALL 'lounge'.
080700     IF WS-TALLY > 0
080800         MOVE 'bar' TO WS-CANDIDATE-AMEN
080900         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
081000     END-IF.
081100 389-EXIT.
081200     EXIT.
081300
081400 391-CHK-ROOM-SVC.
081500     MOVE 0 TO WS-TALLY.
081600     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
081700         FOR ALL 'room service'.
081800     IF WS-TALLY > 0
081900         MOVE 'room_service' TO WS-CANDIDATE-AMEN
082000         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
082100     END-IF.
082200 391-EXIT.
082300     EXIT.
082400
082500 392-CHK-MINIBAR.
082600     MOVE 0 TO WS-TALLY.
082700     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
082800         FOR ALL 'mini bar' ALL 'minibar'.
082900     IF WS-TALLY > 0
083000         MOVE 'minibar' TO WS-CANDIDATE-AMEN
083100         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
083200     END-IF.
083300 392-EXIT.
083400     EXIT.
083500
083600 393-CHK-GYM.
083700     MOVE 0 TO WS-TALLY.
083800     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
083900         FOR ALL 'gym' ALL 'fitness' ALL 'exercise' ALL 'workout'.
084000     IF WS-TALLY > 0
084100         MOVE 'gym' TO WS-CANDIDATE-AMEN
084200         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
084300     END-IF.
084400 393-EXIT.
084500     EXIT.
084600
084700 394-CHK-SPA.
084800     MOVE 0 TO WS-TALLY.
084900     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
085000         FOR ALL 'spa' ALL 'wellness' ALL 'massage' ALL 'treatment'.
085100     IF WS-TALLY > 0
085200         MOVE 'spa' TO WS-CANDIDATE-AMEN
085300         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
085400     END-IF.
085500 394-EXIT.
085600     EXIT.
085700
085800 396-CHK-AIRCON.
085900     MOVE 0 TO WS-TALLY.
086000     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
086100         FOR ALL 'air conditioning' ALL 'air-conditioning'.
086200     IF WS-TALLY > 0
086300         MOVE 'air_conditioning' TO WS-CANDIDATE-AMEN
086400         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
086500     END-IF.
086600 396-EXIT.
086700     EXIT.
086800
086900 397-CHK-HEATING.
087000     MOVE 0 TO WS-TALLY.
087100     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
087200         FOR ALL 'heating'.
087300     IF WS-TALLY > 0
087400         MOVE 'heating' TO WS-CANDIDATE-AMEN
087500         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
087600     END-IF.
087700 397-EXIT.
087800     EXIT.
087900
088000 398-CHK-KITCHEN.
088100     MOVE 0 TO WS-TALLY.
088200     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
088300         FOR ALL 'kitchen' ALL 'kitchenette' ALL 'cooking'.
088400     IF WS-TALLY > 0
088500         MOVE 'kitchen' TO WS-CANDIDATE-AMEN
088600         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
088700     END-IF.
088800 398-EXIT.
088900     EXIT.
089000
089100 399-CHK-LAUNDRY.
089200     MOVE 0 TO WS-TALLY.
089300     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
089400         FOR ALL 'laundry' ALL 'washing machine' ALL 'ironing'.
089500     IF WS-TALLY > 0
089600         MOVE 'laundry' TO WS-CANDIDATE-AMEN
089700         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
089800     END-IF.
089900 399-EXIT.
090000     EXIT.
090100
090200 401-CHK-BALCONY.
090300     MOVE 0 TO WS-TALLY.
090400     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
090500         FOR ALL 'balcony' ALL 'terrace' ALL 'patio'.
090600     IF WS-TALLY > 0
090700         MOVE 'balcony' TO WS-CANDIDATE-AMEN
090800         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
090900     END-IF.
091000 401-EXIT.
091100     EXIT.
091200
091300 402-CHK-GARDEN.
091400     MOVE 0 TO WS-TALLY.
091500     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
091600         FOR ALL 'garden' ALL 'outdoor'.
091700     IF WS-TALLY > 0
091800         MOVE 'garden' TO WS-CANDIDATE-AMEN
091900         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
092000     END-IF.
092100 402-EXIT.
092200     EXIT.
092300
092400 403-CHK-BBQ.
092500     MOVE 0 TO WS-TALLY.
092600     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
092700         FOR ALL 'bbq' ALL 'barbecue' ALL 'grill'.
092800     IF WS-TALLY > 0
092900         MOVE 'bbq' TO WS-CANDIDATE-AMEN
093000         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
093100     END-IF.
093200 403-EXIT.
093300     EXIT.
093400
093500 404-CHK-BEACH-ACC.
093600     MOVE 0 TO WS-TALLY.
093700     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
093800         FOR ALL 'beach' ALL 'beachfront' ALL 'waterfront'.
093900     IF WS-TALLY > 0
094000         MOVE 'beach_access' TO WS-CANDIDATE-AMEN
094100         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
094200     END-IF.
094300 404-EXIT.
094400     EXIT.
094500
094600 405-CHK-RIVER-VIEW.
094700     MOVE 0 TO WS-TALLY.
094800     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
094900         FOR ALL 'river view'.
095000     IF WS-TALLY > 0
095100         MOVE 'river_view' TO WS-CANDIDATE-AMEN
095200         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
095300     END-IF.
095400 405-EXIT.
095500     EXIT.
095600
095700 406-CHK-OCEAN-VIEW.
095800     MOVE 0 TO WS-TALLY.
095900     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
096000         FOR ALL 'ocean view' ALL 'sea view'.
096100     IF WS-TALLY > 0
096200         MOVE 'ocean_view' TO WS-CANDIDATE-AMEN
096300         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
096400     END-IF.
096500 406-EXIT.
096600     EXIT.
096700
096800 407-CHK-MOUNTAIN-VIEW.
096900     MOVE 0 TO WS-TALLY.
097000     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
097100         FOR ALL 'mountain view'.
097200     IF WS-TALLY > 0
097300         MOVE 'mountain_view' TO WS-CANDIDATE-AMEN
097400         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
097500     END-IF.
097600 407-EXIT.
097700     EXIT.
097800
097900 408-CHK-CITY-VIEW.
098000     MOVE 0 TO WS-TALLY.
098100     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
098200         FOR ALL 'city view'.
098300     IF WS-TALLY > 0
098400         MOVE 'city_view' TO WS-CANDIDATE-AMEN
098500         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
098600     END-IF.
098700 408-EXIT.
098800     EXIT.
098900
099000 409-CHK-LAKE-VIEW.
099100     MOVE 0 TO WS-TALLY.
099200     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
099300         FOR ALL 'lake view'.
099400     IF WS-TALLY > 0
099500         MOVE 'lake_view' TO WS-CANDIDATE-AMEN
099600         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
099700     END-IF.
099800 409-EXIT.
099900     EXIT.
100000
100100 411-CHK-PET.
100200     MOVE 0 TO WS-TALLY.
100300     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
100400         FOR ALL 'pet' ALL 'dog' ALL 'pets allowed'.
100500     IF WS-TALLY > 0
100600         MOVE 'pet_friendly' TO WS-CANDIDATE-AMEN
100700         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
100800     END-IF.
100900 411-EXIT.
101000     EXIT.
101100
101200 412-CHK-FRONT-DESK.
101300     MOVE 0 TO WS-TALLY.
101400     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
101500         FOR ALL '24-hour front desk' ALL 'front desk'
101600             ALL 'reception'.
101700     IF WS-TALLY > 0
101800         MOVE '24hr_front_desk' TO WS-CANDIDATE-AMEN
101900         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
102000     END-IF.
102100 412-EXIT.
102200     EXIT.
102300
102400 413-CHK-SAFE.
102500     MOVE 0 TO WS-TALLY.
102600     INSPECT WS-AMEN-LOWER TALLYING WS-TALLY
102700         FOR ALL 'safe' ALL 'safety deposit'.
102800     IF WS-TALLY > 0
102900         MOVE 'safe' TO WS-CANDIDATE-AMEN
103000         PERFORM 480-APPEND-AMENITY THRU 480-EXIT
103100     END-IF.
103200 413-EXIT.
103300     EXIT.
103400
103500******************************************************************
103600* 480-APPEND-AMENITY - SHARED BY THE 29 CHECK PARAGRAPHS AND THE
103700* TYPE-POOL PADDING PASS.  ADDS WS-CANDIDATE-AMEN IF NOT ALREADY
103800* PRESENT AND THE WORK TABLE HAS ROOM
103900******************************************************************
104000 480-APPEND-AMENITY.
104100     MOVE 'N' TO WS-DUP-SW.
104200     IF WS-AMEN-COUNT > 0
104300         PERFORM 482-CHECK-AMEN-DUP THRU 482-EXIT
104400                 VARYING WS-JJ FROM 1 BY 1
104500                 UNTIL WS-JJ > WS-AMEN-COUNT OR DUP-FOUND
104600     END-IF.
104700     IF NOT DUP-FOUND AND WS-AMEN-COUNT < 29
104800         ADD 1 TO WS-AMEN-COUNT
104900         MOVE WS-CANDIDATE-AMEN TO WS-AMEN-WORK(WS-AMEN-COUNT)
105000     END-IF.
105100 480-EXIT.
105200     EXIT.
105300
105400 482-CHECK-AMEN-DUP.
105500     IF WS-AMEN-WORK(WS-JJ) = WS-CANDIDATE-AMEN
105600         MOVE 'Y' TO WS-DUP-SW
105700     END-IF.
105800 482-EXIT.
105900     EXIT.
106000
106100******************************************************************
106200* 485-SORT-AMENITIES - ASCENDING ALPHABETICAL BUBBLE SORT OF THE
106300* AMENITIES FOUND SO FAR (STABLE - THE PADDING PASS APPENDS TO
106400* THE END, SO ONLY THE EXTRACTED SET NEEDS SORTING)
106500******************************************************************
106600 485-SORT-AMENITIES.
106700     IF WS-AMEN-COUNT > 1
106800         PERFORM 486-BUBBLE-PASS THRU 486-EXIT
106900                 VARYING WS-PASS FROM 1 BY 1
107000                 UNTIL WS-PASS >= WS-AMEN-COUNT
107100     END-IF.
107200 485-EXIT.
107300     EXIT.
107400
107500 486-BUBBLE-PASS.
107600     PERFORM 487-BUBBLE-COMPARE THRU 487-EXIT
107700             VARYING WS-J FROM 1 BY 1
107800             UNTIL WS-J > WS-AMEN-COUNT - WS-PASS.
107900 486-EXIT.
108000     EXIT.
108100
108200 487-BUBBLE-COMPARE.
108300     IF WS-AMEN-WORK(WS-J) > WS-AMEN-WORK(WS-J + 1)
108400         MOVE WS-AMEN-WORK(WS-J) TO WS-CANDIDATE-AMEN
108500         MOVE WS-AMEN-WORK(WS-J + 1) TO WS-AMEN-WORK(WS-J)
108600         MOVE WS-CANDIDATE-AMEN TO WS-AMEN-WORK(WS-J + 1)
108700     END-IF.
108800 487-EXIT.
108900     EXIT.
109000
109100******************************************************************
109200* 390-CLASSIFY-HOTEL-TYPE - NAME KEYWORD, THEN STARS,
109300* THEN PRICE, THEN DEFAULT MID-RANGE
109400******************************************************************
109500 390-CLASSIFY-HOTEL-TYPE.
109600     MOVE 'N' TO WS-RULE-FIRED-SW.
109700     MOVE HIN-HOTEL-NAME TO WS-NORM-TEXT.
109800     INSPECT WS-NORM-TEXT CONVERTING
109900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
110000         'abcdefghijklmnopqrstuvwxyz'.
110100
110200     MOVE 0 TO WS-TALLY.
110300     INSPECT WS-NORM-TEXT TALLYING WS-TALLY
110400         FOR ALL 'hostel' ALL 'backpacker' ALL 'dorm'.
110500     IF WS-TALLY > 0
110600         MOVE 'HOSTEL    ' TO HOT-TYPE
110700         MOVE 'Y' TO WS-RULE-FIRED-SW
110800     END-IF.
110900
111000     IF NOT RULE-FIRED
111100         MOVE 0 TO WS-TALLY
111200         INSPECT WS-NORM-TEXT TALLYING WS-TALLY
111300             FOR ALL 'resort' ALL 'lodge' ALL 'villa'
111400         IF WS-TALLY > 0
111500             MOVE 'RESORT    ' TO HOT-TYPE
111600             MOVE 'Y' TO WS-RULE-FIRED-SW
111700         END-IF
111800     END-IF.
111900
112000     IF NOT RULE-FIRED
112100         MOVE 0 TO WS-TALLY
112200         INSPECT WS-NORM-TEXT TALLYING WS-TALLY
112300             FOR ALL 'boutique'
112400         IF WS-TALLY > 0
112500             MOVE 'BOUTIQUE  ' TO HOT-TYPE
112600             MOVE 'Y' TO WS-RULE-FIRED-SW
112700         END-IF
112800     END-IF.
112900
113000     IF NOT RULE-FIRED
113100         MOVE 0 TO WS-TALLY
113200         INSPECT WS-NORM-TEXT TALLYING WS-TALLY
113300             FOR ALL 'motel' ALL 'inn' ALL 'guest house'
113400                 ALL 'guesthouse' ALL 'bed and breakfast'
113500                 ALL 'b&b' ALL 'apartment'
113600         IF WS-TALLY > 0
113700             MOVE 'BUDGET    ' TO HOT-TYPE
113800             MOVE 'Y' TO WS-RULE-FIRED-SW
113900         END-IF
114000     END-IF.
114100
114200     IF NOT RULE-FIRED
114300         MOVE 0 TO WS-TALLY
114400         INSPECT WS-NORM-TEXT TALLYING WS-TALLY
114500             FOR ALL 'luxury' ALL 'palace' ALL '5-star'
114600                 ALL 'premium'
114700         IF WS-TALLY > 0
114800             MOVE 'LUXURY    ' TO HOT-TYPE
114900             MOVE 'Y' TO WS-RULE-FIRED-SW
115000         END-IF
115100     END-IF.
115200
115300     IF NOT RULE-FIRED AND HIN-STARS NOT = ZERO
115400         IF HIN-STARS >= 5
115500             MOVE 'LUXURY    ' TO HOT-TYPE
115600             MOVE 'Y' TO WS-RULE-FIRED-SW
115700         ELSE
115800             IF HIN-STARS <= 2
115900                 MOVE 'BUDGET    ' TO HOT-TYPE
116000                 MOVE 'Y' TO WS-RULE-FIRED-SW
116100             END-IF
116200         END-IF
116300     END-IF.
116400
116500     IF NOT RULE-FIRED AND HOT-PRICE-NIGHT NOT = ZERO
116600         IF HOT-PRICE-NIGHT >= 15000
116700             MOVE 'LUXURY    ' TO HOT-TYPE
116800             MOVE 'Y' TO WS-RULE-FIRED-SW
116900         ELSE
117000             IF HOT-PRICE-NIGHT <= 2000
117100                 MOVE 'BUDGET    ' TO HOT-TYPE
117200                 MOVE 'Y' TO WS-RULE-FIRED-SW
117300             END-IF
117400         END-IF
117500     END-IF.
117600
117700     IF NOT RULE-FIRED
117800         MOVE 'MID-RANGE ' TO HOT-TYPE
117900     END-IF.
118000 390-EXIT.
118100     EXIT.
118200
118300******************************************************************
118400* 395-PAD-AMENITIES - APPEND FROM THE HOTEL'S TYPE POOL,
118500* SKIPPING DUPLICATES, UNTIL AT LEAST 5 ARE ON HAND; THEN COPY
118600* UP TO 10 INTO THE OUTPUT RECORD
118700******************************************************************
118800 395-PAD-AMENITIES.
118900     IF WS-AMEN-COUNT < 5
119000         EVALUATE HOT-TYPE
119100             WHEN 'LUXURY    '
119200                 MOVE 12 TO WS-POOL-SIZE
119300             WHEN 'RESORT    '
119400                 MOVE 10 TO WS-POOL-SIZE
119500             WHEN 'BOUTIQUE  '
119600                 MOVE 8 TO WS-POOL-SIZE
119700             WHEN 'HOSTEL    '
119800                 MOVE 6 TO WS-POOL-SIZE
119900             WHEN 'BUDGET    '
120000                 MOVE 7 TO WS-POOL-SIZE
120100             WHEN OTHER
120200                 MOVE 8 TO WS-POOL-SIZE
120300         END-EVALUATE
120400         PERFORM 490-PAD-ONE-POOL-ITEM THRU 490-EXIT
120500                 VARYING WS-POOL-IDX FROM 1 BY 1
120600                 UNTIL WS-POOL-IDX > WS-POOL-SIZE
120700                    OR WS-AMEN-COUNT >= 5
120800     END-IF.
120900     MOVE SPACES TO HOT-AMENITY-GROUP.
121000     PERFORM 492-STORE-ONE-AMEN THRU 492-EXIT
121100             VARYING WS-AMEN-IDX FROM 1 BY 1
121200             UNTIL WS-AMEN-IDX > 10 OR WS-AMEN-IDX > WS-AMEN-COUNT.
121300 395-EXIT.
121400     EXIT.
121500
121600 490-PAD-ONE-POOL-ITEM.
121700     EVALUATE HOT-TYPE
121800         WHEN 'LUXURY    '
121900             MOVE POOL-LUXURY(WS-POOL-IDX) TO WS-CANDIDATE-AMEN
122000         WHEN 'RESORT    '
122100             MOVE POOL-RESORT(WS-POOL-IDX) TO WS-CANDIDATE-AMEN
122200         WHEN 'BOUTIQUE  '
122300             MOVE POOL-BOUTIQUE(WS-POOL-IDX) TO WS-CANDIDATE-AMEN
122400         WHEN 'HOSTEL    '
122500             MOVE POOL-HOSTEL(WS-POOL-IDX) TO WS-CANDIDATE-AMEN
122600         WHEN 'BUDGET    '
122700             MOVE POOL-BUDGET(WS-POOL-IDX) TO WS-CANDIDATE-AMEN
122800         WHEN OTHER
122900             MOVE POOL-MIDRANGE(WS-POOL-IDX) TO WS-CANDIDATE-AMEN
123000     END-EVALUATE.
123100     PERFORM 480-APPEND-AMENITY THRU 480-EXIT.
123200 490-EXIT.
123300     EXIT.
123400
123500 492-STORE-ONE-AMEN.
123600     MOVE WS-AMEN-WORK(WS-AMEN-IDX) TO HOT-AMENITY(WS-AMEN-IDX).
123700 492-EXIT.
123800     EXIT.
123900
124000 400-WRITE-HOTEL-OUT.
124100     MOVE HIN-HOTEL-NAME TO HOT-HOTEL-NAME.
124200     WRITE HOTEL-OUT-FILE-REC FROM HOTEL-OUT-RECORD.
124300     ADD 1 TO HOTELS-WRITTEN.
124400     ADD 1 TO HOT-HOTEL-ID.
124500 400-EXIT.
124600     EXIT.
124700
124800 630-PRINT-PAGE-HDR.
124900     MOVE SPACES            TO WS-RPT-PAGE-HDR.
125000     MOVE 'TSHOTPRP'        TO HDR-PROGRAM-NAME.
125100     MOVE WS-RUN-YYYY       TO HDR-YY.
125200     MOVE WS-RUN-MM         TO HDR-MM.
125300     MOVE WS-RUN-DD         TO HDR-DD.
125400     MOVE WS-PAGE-NBR       TO HDR-PAGE-NBR-O.
125500     WRITE RPT-FILE-REC FROM WS-RPT-PAGE-HDR
125600         AFTER ADVANCING NEXT-PAGE.
125700 630-EXIT.
125800     EXIT.
125900
126000 700-PRINT-TOTALS.
126100     MOVE '700-PRINT-TOTALS' TO PARA-NAME.
126200     MOVE SPACES TO RPT-TOTALS-LINE.
126300     MOVE 'HOTELS READ'       TO RTL-LABEL-O.
126400     MOVE HOTELS-READ         TO RTL-VALUE-O.
126500     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 2.
126600     MOVE SPACES TO RPT-TOTALS-LINE.
126700     MOVE 'HOTELS WRITTEN'    TO RTL-LABEL-O.
126800     MOVE HOTELS-WRITTEN      TO RTL-VALUE-O.
126900     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
127000     MOVE SPACES TO RPT-TOTALS-LINE.
127100     MOVE 'KEYS MATCHED'      TO RTL-LABEL-O.
127200     MOVE KEYS-MATCHED        TO RTL-VALUE-O.
127300     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
127400     MOVE SPACES TO RPT-TOTALS-LINE.
127500     MOVE 'KEYS UNMATCHED'    TO RTL-LABEL-O.
127600     MOVE KEYS-UNMATCHED      TO RTL-VALUE-O.
127700     WRITE RPT-FILE-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
127800     IF UNMATCHED-COUNT > 0
127900         PERFORM 710-PRINT-ONE-KEY THRU 710-EXIT
128000                 VARYING WS-JJ FROM 1 BY 1
128100                 UNTIL WS-JJ > UNMATCHED-COUNT
128200     END-IF.
128300 700-EXIT.
128400     EXIT.
128500
128600 710-PRINT-ONE-KEY.
128700     MOVE SPACES TO RPT-KEY-LINE.
128800     MOVE UNMATCHED-KEY(WS-JJ) TO RKL-KEY-O.
128900     WRITE RPT-FILE-REC FROM RPT-KEY-LINE AFTER ADVANCING 1.
129000 710-EXIT.
129100     EXIT.
129200
129300 900-CLEANUP.
129400     MOVE '900-CLEANUP' TO PARA-NAME.
129500     CLOSE DESTFILE, HOTELIN, HOTELOUT, RPTFILE.
129600     DISPLAY '** TSHOTPRP HOTELS WRITTEN **'.
129700     DISPLAY HOTELS-WRITTEN.
129800     DISPLAY '** TSHOTPRP KEYS UNMATCHED **'.
129900     DISPLAY KEYS-UNMATCHED.
130000     CLOSE SYSOUT.
130100     DISPLAY '******** NORMAL END OF JOB TSHOTPRP ********'.
130200 900-EXIT.
130300     EXIT.
130400
130500 1000-ABEND-RTN.
130600     MOVE '1000-ABEND-RTN' TO PARA-NAME.
130700     DISPLAY ABEND-REC UPON CONSOLE.
130800     DISPLAY PARA-NAME UPON CONSOLE.
130900     DIVIDE ZERO-VAL INTO ONE-VAL.
131000 1000-EXIT.
131100     EXIT.
