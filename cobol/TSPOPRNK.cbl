000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSPOPRNK.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/20/91.
000600 DATE-COMPILED. 06/20/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  MAPS A DESTINATION'S POPULARITY BAND *
001300*                  (DEST-POPULARITY) TO ITS ONE-DIGIT POPULARITY-RANK *
001400*                  FOR REPORTING.  OFFBEAT = 1, MEDIUM = 2, HIGH = 3, *
001500*                  ANY OTHER VALUE (INCLUDING VERYHIGH AND BLANK) = 0 *
001600*                  (UNKNOWN).  RANK IS CARRIED FOR DISPLAY ONLY - IT *
001700*                  DOES NOT ENTER THE U1 MATCH SCORE.  SEE TS-0033.
001800*
001900*                  CALLED BY TSRECOMD WHEN THE DESTINATION TABLE IS *
002000*                  LOADED (PARAGRAPH 200-LOAD-DEST-TABLE).         *
002100*
002200******************************************************************
002300* MAINTENANCE HISTORY                                            *
002400*   06/20/91  RTC  ORIGINAL PROGRAM FOR TS-0033                   TS-0033
002500*   09/14/95  TGD  ADDED VERYHIGH BAND (RANK STAYS 0, UNMAPPED)    *
002600*                  PER TS-0140                                    TS-0140
002700*   04/02/97  RTC  DISPLAY WARNING ADDED FOR AN UNMAPPED, NON-BLANK *
002800*                  POPULARITY BAND SO A BAD DESTMSTR VALUE SHOWS   *
002900*                  UP ON THE JOB LOG, PER TS-0163                  TS-0163
003000*   11/03/98  DAP  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO CHANGE *
003100*   06/30/06  KLM  REVIEWED FOR TS-0450 (NEW BUDGET-TIER RANK       *
003200*                  REQUEST) - REQUEST WITHDRAWN, RANK STAYS TIED   *
003300*                  TO POPULARITY BAND ONLY, NO CHANGE              TS-0450
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  WS-BAND-FIRST-CHAR            PIC X(01).
004300
004400 LINKAGE SECTION.
004500 01  LK-POPRNK-POPULARITY         PIC X(08).
004600 01  LK-POPRNK-POP-CHARS REDEFINES LK-POPRNK-POPULARITY.
004700     05  LK-POPRNK-POP-CHAR OCCURS 8 TIMES
004800                                  PIC X(01).
004900 01  LK-POPRNK-POP-PREFIX REDEFINES LK-POPRNK-POPULARITY.
005000     05  LK-POPRNK-FIRST-TWO      PIC X(02).
005100     05  FILLER                   PIC X(06).
005200 01  LK-POPRNK-RANK               PIC 9(01).
005300 01  LK-POPRNK-RANK-X REDEFINES LK-POPRNK-RANK
005400                                  PIC X(01).
005500
005600 PROCEDURE DIVISION USING LK-POPRNK-POPULARITY, LK-POPRNK-RANK.
005700     PERFORM 100-CLASSIFY THRU 100-EXIT.
005800     GOBACK.
005900
006000 100-CLASSIFY.
006100     MOVE LK-POPRNK-POP-CHAR(1) TO WS-BAND-FIRST-CHAR.
006200     EVALUATE LK-POPRNK-POPULARITY
006300         WHEN 'OFFBEAT '
006400             MOVE 1 TO LK-POPRNK-RANK
006500         WHEN 'MEDIUM  '
006600             MOVE 2 TO LK-POPRNK-RANK
006700         WHEN 'HIGH    '
006800             MOVE 3 TO LK-POPRNK-RANK
006900         WHEN OTHER
007000             MOVE 0 TO LK-POPRNK-RANK
007100     END-EVALUATE.
007200     IF LK-POPRNK-RANK = 0 AND LK-POPRNK-POPULARITY NOT = SPACES
007300         DISPLAY 'TSPOPRNK - UNMAPPED BAND, PREFIX='
007400             LK-POPRNK-FIRST-TWO
007500     END-IF.
007600 100-EXIT.
007700     EXIT.
