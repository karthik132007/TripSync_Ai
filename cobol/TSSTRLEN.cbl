000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSSTRLEN.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. TRIPSYNC BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/20/91.
000600 DATE-COMPILED. 06/20/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*                  GENERAL-PURPOSE TRIMMED-LENGTH UTILITY.  RETURNS THE *
001300*                  POSITION OF THE LAST NON-BLANK CHARACTER IN THE *
001400*                  PASSED FIELD BY SCANNING BACKWARD FROM THE END OF THE *
001500*                  FIELD.  A FIELD OF ALL SPACES RETURNS ZERO.     *
001600*
001700*                  CALLED BY TSHOTPRP TO CHECK FOR A BLANK AMENITY *
001800*                  TEXT BLOB BEFORE THE KEYWORD SCAN.       *
001900*
002000******************************************************************
002100* MAINTENANCE HISTORY                                            *
002200*   06/20/91  RTC  ORIGINAL PROGRAM FOR TS-0027                   TS-0027
002300*   02/08/94  TGD  RAISED LK-STRLEN-TEXT TO 150 BYTES TO COVER     *
002400*                  THE HOTEL AMENITY BLOB PER TS-0072             TS-0072
002500*   03/22/96  TGD  BACK-HALF BLANK-SKIP ADDED SO THE SCAN STARTS AT *
002600*                  75 INSTEAD OF 150 WHEN THE TAIL IS ALL SPACES,  *
002700*                  PER TS-0088                                    TS-0088
002800*   11/03/98  DAP  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO CHANGE *
002900*   08/19/04  KLM  REVIEWED FOR TS-0398 (LONGEST FIELD SIZE ACROSS *
003000*                  ALL CALLERS) - 150 BYTES STILL COVERS THE       *
003100*                  WIDEST CALLER, NO CHANGE                        TS-0398
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
004200     05 WS-SCAN-PTR              PIC 9(3) COMP.
004300
004400 LINKAGE SECTION.
004500 01  LK-STRLEN-TEXT               PIC X(150).
004600 01  LK-STRLEN-TEXT-TBL REDEFINES LK-STRLEN-TEXT.
004700     05  LK-STRLEN-CHAR OCCURS 150 TIMES
004800                                  PIC X(01).
004900 01  LK-STRLEN-HALVES REDEFINES LK-STRLEN-TEXT.
005000     05  LK-STRLEN-FIRST-HALF     PIC X(75).
005100     05  LK-STRLEN-SECOND-HALF    PIC X(75).
005200 01  LK-STRLEN-LEN                PIC 9(3) COMP.
005300 01  LK-STRLEN-LEN-X REDEFINES LK-STRLEN-LEN
005400                                  PIC X(03).
005500
005600 PROCEDURE DIVISION USING LK-STRLEN-TEXT, LK-STRLEN-LEN.
005700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
005800     PERFORM 100-BACKWARD-SCAN THRU 100-EXIT.
005900     GOBACK.
006000
006100 000-HOUSEKEEPING.
006200     MOVE 150 TO WS-SCAN-PTR.
006300*    TS-0072 - SKIP THE BACK HALF OF THE BLOB WHEN IT IS ALL
006400*    SPACES SO THE SCAN DOES NOT WASTE TIME ON A BLANK TAIL
006500     IF LK-STRLEN-SECOND-HALF = SPACES
006600         MOVE 75 TO WS-SCAN-PTR
006700     END-IF.
006800     MOVE ZERO TO LK-STRLEN-LEN.
006900 000-EXIT.
007000     EXIT.
007100
007200 100-BACKWARD-SCAN.
007300*  SCAN FROM THE RIGHT END OF THE FIELD UNTIL A NON-SPACE
007400*  CHARACTER TURNS UP OR THE POINTER RUNS OFF THE FRONT
007500     PERFORM 110-TEST-ONE-CHAR THRU 110-EXIT
007600             UNTIL WS-SCAN-PTR = ZERO
007700                OR LK-STRLEN-LEN NOT = ZERO.
007800 100-EXIT.
007900     IF LK-STRLEN-LEN = ZERO
008000         DISPLAY 'TSSTRLEN - ALL-BLANK FIELD, LEN=' LK-STRLEN-LEN-X
008100     END-IF.
008200     EXIT.
008300
008400 110-TEST-ONE-CHAR.
008500     IF LK-STRLEN-CHAR(WS-SCAN-PTR) NOT = SPACE
008600         MOVE WS-SCAN-PTR TO LK-STRLEN-LEN
008700     ELSE
008800         SUBTRACT 1 FROM WS-SCAN-PTR
008900     END-IF.
009000 110-EXIT.
009100     EXIT.
